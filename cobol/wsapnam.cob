000100*******************************************
000200*                                          *
000300*  Working Storage For Legal Suffix        *
000400*     Table Used In Name Cleaning           *
000500*******************************************
000600* Tested once each, in list order, against employer and provider
000700* names - see BUSINESS RULES. List order matters: CO is tested
000800* before LTD is re-tested, so "X CO LTD" loses LTD first then CO,
000900* ending as "X".
001000*
001100* 09/11/25 vbc - Created.
001200* 01/12/25 vbc - Added C.I.C. at the end of the list - DfE extract
001300*                carries a number of Community Interest Companies.
001400*
001500 01  AP-Suffix-Values.
001600     03  AP-Suffix-String   pic x(315)  value
001700         "LIMITED        LTD            LTD.           "
001800         "LLP            PLC            COMPANY        "
001900         "CO             CO.            CORP           "
002000         "CORPORATION    INC            INCORPORATED   "
002100         "LLC            L.L.C.         GMBH           "
002200         "AG             SA             SRL            "
002300         "BV             NV             C.I.C.         ".
002400*
002500 01  AP-Suffix-Redef redefines AP-Suffix-Values.
002600     03  AP-Suffix  occurs 21  pic x(15).
002700*
002800 01  AP-Suffix-Count        pic 9(2)  comp  value 21.

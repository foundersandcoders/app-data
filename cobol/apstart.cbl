000100*****************************************************************
000200*                Provider Starts League Table                  *
000300*          One standard, providers ranked by starts             *
000400*****************************************************************
000500 identification          division.
000600*===============================
000700*
000800 program-id.        apstart.
000900 author.            V B Coen.
001000 installation.      Applewood Computers.
001100 date-written.      22/05/88.
001200 date-compiled.
001300 security.          Applewood Computers Accounting System - see
001400                    COPYING for terms. Copyright (c) 1976-2026
001500                    Vincent Bryan Coen and later contributors.
001600*
001700*    Remarks.       Provider starts league table for one standard
001800*                   code, quarterly breakdown of the latest year,
001900*                   3-start major/minor split.
002000*    Files used :
002100*                   strtin.  Starts summary extract (line sequential).
002200*                   aprpt.   Report output (line sequential).
002300*
002400* Change Log.
002500* 22/05/88 vbc - Created - YTS provider starts league, annual only.
002600* 14/02/91 pjw - TEC area codes added to provider key (since dropped).
002700* 19/10/96 smt - Quarterly breakdown of current year added.
002800* 11/01/99 vbc - Y2K: Year held as 6-digit academic form, no century
002900*                wraparound risk - checked, no change needed.
003000* 02/04/09 vbc - Migrated to GnuCobol.
003100* 21/07/17 djp - Reworked for ESFA apprenticeship standards extract.
003200* 05/11/25 vbc - AR-2202 Rebuilt as apstart for the quarterly DfE
003300*                release suite.
003400* 21/11/25 vbc - AR-2216 UKPRN suffix now stripped before company
003500*                cleaning - provider-name cleaning rule.
003600* 03/12/25 smt - AR-2231 FOUNDERS & CODERS always treated as major
003700*                even below the 3-start threshold.
003800* 10/08/26 smt - AR-2309 Every inline PERFORM ... END-PERFORM loop
003900*                taken out and rebuilt as PERFORM ... THRU ...-EXIT
004000*                with the loop body in its own paragraph - house
004100*                style, no exceptions.
004200*
004300 environment             division.
004400*===============================
004500*
004600 configuration section.
004700 special-names.
004800     class Numeric-Chars  is "0123456789"
004900     C01  is Top-Of-Form.
005000*
005100 input-output            section.
005200 file-control.
005300     select  Starts-In    assign  "STARTS-IN"
005400             organization line sequential
005500             status  WS-Strt-Status.
005600     select  Report-Out   assign  "REPORT-OUT"
005700             organization line sequential
005800             status  WS-Rpt-Status.
005900*
006000 data                    division.
006100*===============================
006200*
006300 file section.
006400*
006500 fd  Starts-In.
006600 01  Starts-Line              pic x(250).
006700*
006800 fd  Report-Out.
006900 01  Report-Line-Out          pic x(132).
007000*
007100 working-storage section.
007200*-----------------------
007300 77  Prog-Name                pic x(16)  value "APSTART (1.1.03)".
007400*
007500 01  WS-Strt-Status           pic xx     value "00".
007600 01  WS-Rpt-Status            pic xx     value "00".
007700 01  WS-EOF-Switch            pic x      value "N".
007800     88  WS-EOF               value "Y".
007900*
008000 01  WS-Rec-Count             binary-char unsigned value zero.
008100 01  WS-Filtered-Count        binary-char unsigned value zero.
008200*
008300 copy "wsapstrt.cob".
008400 copy "wsapnam.cob".
008500 copy "wsapline.cob".
008600 copy "wsaptab.cob".
008700 copy "wsapparm.cob".
008800*
008900 01  WS-Work-Names.
009000     03  WS-Clean-Name        pic x(60).
009100     03  WS-Raw-Name          pic x(60).
009200     03  WS-Name-Len          binary-short unsigned.
009300     03  WS-Suffix-Ix         binary-short unsigned.
009400     03  WS-Suffix-Len        binary-short unsigned.
009500     03  WS-Tail-Start        binary-short unsigned.
009600     03  WS-UKPRN-Start       binary-short unsigned.
009700     03  filler               pic x(4).
009800*
009900 01  WS-Work-Names-Redef redefines WS-Work-Names.
010000     03  filler               pic x(60).
010100     03  WS-Raw-Name-R        pic x(60).
010200     03  filler               pic x(12).
010300*
010400 01  WS-Parse-Work.
010500     03  WS-Parse-In          pic x(5).
010600     03  WS-Parse-In-R        pic x(5)   justified right.
010700     03  WS-Parse-Out         pic 9(5)   comp.
010800     03  WS-Parse-Default     pic 9(5)   comp.
010900*
011000 01  WS-Parse-Work-Redef redefines WS-Parse-Work.
011100     03  WS-Parse-In-Chars  occurs 5  pic x.
011200     03  filler               pic x(8).
011300*
011400 01  WS-Quarter-Work.
011500     03  WS-Quarter-In        pic x(1).
011600     03  WS-Quarter-Out       pic 9(1)   comp.
011700*
011800 01  WS-Column-Switches.
011900     03  WS-Max-Year          pic x(6)   value spaces.
012000     03  WS-Year-Ix           binary-short unsigned.
012100     03  WS-Col-Zero-Ix       binary-short unsigned.
012200     03  WS-Col-Qtr-Ix        binary-short unsigned.
012300     03  WS-Has-Q4            pic x      value "N".
012400         88  WS-Q4-Present      value "Y".
012500*
012600 01  WS-Render-Plan.
012700     03  WS-Render-Entry  occurs 10  indexed by WS-Render-Ix.
012800         05  WS-Render-Col-Ix    binary-short unsigned.
012900         05  WS-Render-Label     pic x(9).
013000 01  WS-Render-Count          binary-short unsigned value zero.
013100 01  WS-Render-Swap.
013200     03  WS-RS-Col-Ix         binary-short unsigned.
013300     03  WS-RS-Label          pic x(9).
013400*
013500 01  WS-Year-Fmt.
013600     03  WS-Year-Digits       pic x(6)   value spaces.
013700     03  WS-Year-Out          pic x(9)   value spaces.
013800*
013900 01  WS-Sort-Temp.
014000     03  WS-Sort-Temp-Row.
014100         05  WS-ST-Key1       pic x(60).
014200         05  WS-ST-Key2       pic x(40).
014300         05  WS-ST-Cell  occurs 10  pic s9(7)  comp-3.
014400         05  WS-ST-Flag       pic x.
014500         05  filler           pic x(7).
014600 01  WS-Sort-Swapped          pic x      value "N".
014700     88  WS-No-More-Swaps       value "N".
014800*
014900 01  WS-Sort-Temp-Redef redefines WS-Sort-Temp.
015000     03  WS-Sort-Whole-Key     pic x(100).
015100     03  filler                pic x(48).
015200*
015300 01  WS-Totals-Row.
015400     03  WS-Tot-Cell      occurs 10  pic s9(7)  comp-3.
015500 01  WS-Residual-Row.
015600     03  WS-Res-Cell      occurs 10  pic s9(7)  comp-3.
015700 01  WS-Other-Count           binary-short unsigned value zero.
015800*
015900 01  Title-Text               pic x(80).
016000*
016100 01  Error-Messages.
016200     03  AP101  pic x(40) value "AP101 Cannot open Starts-In - aborting".
016300     03  AP102  pic x(40) value "AP102 Cannot open Report-Out - aborting".
016400     03  AP103  pic x(40) value "AP103 No data found for this standard".
016500*
016600 procedure division.
016700*===================
016800*
016900 aa0000-Main.
017000     perform  aa0100-Open-Files  thru  aa0100-Exit.
017100     perform  aa0200-Read-Starts  thru  aa0200-Exit
017200              until  WS-EOF.
017300     if       WS-Filtered-Count = zero
017400              display  AP103
017500              go to    aa0000-Close.
017600     perform  aa0300-Determine-Columns  thru  aa0300-Exit.
017700     perform  aa0400-Classify-Providers  thru  aa0400-Exit.
017800     perform  aa0500-Sort-Majors-Descending  thru  aa0500-Exit.
017900     perform  aa0600-Write-Report  thru  aa0600-Exit.
018000 aa0000-Close.
018100     close    Starts-In  Report-Out.
018200     goback.
018300*
018400 aa0100-Open-Files.
018500     open     input  Starts-In.
018600     if       WS-Strt-Status not = "00"
018700              display  AP101
018800              goback.
018900     open     output Report-Out.
019000     if       WS-Rpt-Status not = "00"
019100              display  AP102
019200              close    Starts-In
019300              goback.
019400     read     Starts-In
019500              at end  set WS-EOF-Switch to "Y".
019600 aa0100-Exit.
019700     exit.
019800*
019900 aa0200-Read-Starts.
020000     read     Starts-In
020100              at end  set WS-EOF-Switch to "Y"
020200                      go to aa0200-Exit.
020300     add      1 to WS-Rec-Count.
020400     unstring Starts-Line  delimited by ","
020500              into  Strt-ST-Code
020600                    Strt-Provider-Name
020700                    Strt-Year
020800                    Strt-Quarter
020900                    Strt-Starts
021000                    Strt-Std-Fwk-Name.
021100     if       Strt-ST-Code not = Param-Standard-Code
021200              go to aa0200-Exit.
021300     add      1 to WS-Filtered-Count.
021400*
021500     move     Strt-Provider-Name to WS-Raw-Name.
021600     perform  zz0110-Clean-Provider-Name thru zz0110-Exit.
021700     move     WS-Clean-Name to WS-ST-Key1.
021800     perform  zz0400-Find-Or-Add-Row thru zz0400-Exit.
021900*
022000     move     Strt-Starts to WS-Parse-In.
022100     move     zero to WS-Parse-Default.
022200     perform  zz0200-Parse-Numeric thru zz0200-Exit.
022300     move     Strt-Quarter to WS-Quarter-In.
022400     perform  zz0210-Parse-Quarter thru zz0210-Exit.
022500*
022600     perform  zz0600-Find-Or-Add-Col-Zero thru zz0600-Exit.
022700     add      WS-Parse-Out to AP-Agg-Cell (AP-Agg-Ix) (WS-Col-Zero-Ix).
022800     if       WS-Quarter-Out > zero
022900              perform zz0610-Find-Or-Add-Col-Qtr thru zz0610-Exit
023000              add     WS-Parse-Out
023100                      to AP-Agg-Cell (AP-Agg-Ix) (WS-Col-Qtr-Ix)
023200     end-if.
023300 aa0200-Exit.
023400     exit.
023500*
023600*----------------------------------------------------------------
023700*    Work out which columns get printed and in what order -
023800*    years ascending, then the latest year expanded to its
023900*    Total + present quarters (unconditional for this unit).
024000*----------------------------------------------------------------
024100 aa0300-Determine-Columns.
024200     move     spaces to WS-Max-Year.
024300     perform  zz0301-Test-Max-Year-Col thru zz0301-Exit
024400              varying AP-Col-Ix from 1 by 1
024500              until AP-Col-Ix > AP-Col-Count.
024600     move     zero to WS-Render-Count.
024700     perform  zz0303-Test-Pre-Max-Year-Col thru zz0303-Exit
024800              varying AP-Col-Ix from 1 by 1
024900              until AP-Col-Ix > AP-Col-Count.
025000     perform  zz0630-Sort-Render-Plan-By-Year thru zz0630-Exit.
025100     perform  zz0304-Test-Max-Year-Total-Col thru zz0304-Exit
025200              varying AP-Col-Ix from 1 by 1
025300              until AP-Col-Ix > AP-Col-Count.
025400     perform  zz0305-Find-Quarter-Cols thru zz0305-Exit
025500              varying WS-Quarter-Out from 1 by 1
025600              until WS-Quarter-Out > 4.
025700 aa0300-Exit.
025800     exit.
025900*
026000 zz0301-Test-Max-Year-Col.
026100     if       AP-Col-Quarter (AP-Col-Ix) = zero
026200        and    AP-Col-Year (AP-Col-Ix) > WS-Max-Year
026300              move AP-Col-Year (AP-Col-Ix) to WS-Max-Year
026400     end-if.
026500 zz0301-Exit.
026600     exit.
026700*
026800 zz0303-Test-Pre-Max-Year-Col.
026900     if       AP-Col-Quarter (AP-Col-Ix) = zero
027000        and    AP-Col-Year (AP-Col-Ix) < WS-Max-Year
027100              perform zz0620-Add-Render-Entry thru zz0620-Exit
027200     end-if.
027300 zz0303-Exit.
027400     exit.
027500*
027600 zz0304-Test-Max-Year-Total-Col.
027700     if       AP-Col-Year (AP-Col-Ix) = WS-Max-Year
027800        and    AP-Col-Quarter (AP-Col-Ix) = zero
027900              move "Total" to WS-Render-Label
028000              add 1 to WS-Render-Count
028100              move AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count)
028200              move WS-Render-Label to WS-Render-Label (WS-Render-Count)
028300     end-if.
028400 zz0304-Exit.
028500     exit.
028600*
028700 zz0305-Find-Quarter-Cols.
028800     perform  zz0306-Test-Quarter-Col thru zz0306-Exit
028900              varying AP-Col-Ix from 1 by 1
029000              until AP-Col-Ix > AP-Col-Count.
029100 zz0305-Exit.
029200     exit.
029300*
029400 zz0306-Test-Quarter-Col.
029500     if       AP-Col-Year (AP-Col-Ix) = WS-Max-Year
029600        and    AP-Col-Quarter (AP-Col-Ix) = WS-Quarter-Out
029700              add  1 to WS-Render-Count
029800              move AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count)
029900              move spaces to WS-Render-Label (WS-Render-Count)
030000              string "Q" delimited size
030100                     WS-Quarter-Out delimited size
030200                     into WS-Render-Label (WS-Render-Count)
030300     end-if.
030400 zz0306-Exit.
030500     exit.
030600*
030700*----------------------------------------------------------------
030800*    Major / minor split.  Major = latest-year total >= 3, or
030900*    the name is "FOUNDERS & CODERS" regardless of total.
031000*----------------------------------------------------------------
031100 aa0400-Classify-Providers.
031200     move     zero to WS-Tot-Cell (1) WS-Tot-Cell (2) WS-Tot-Cell (3)
031300                       WS-Tot-Cell (4) WS-Tot-Cell (5) WS-Tot-Cell (6)
031400                       WS-Tot-Cell (7) WS-Tot-Cell (8) WS-Tot-Cell (9)
031500                       WS-Tot-Cell (10)
031600                       WS-Res-Cell (1) WS-Res-Cell (2) WS-Res-Cell (3)
031700                       WS-Res-Cell (4) WS-Res-Cell (5) WS-Res-Cell (6)
031800                       WS-Res-Cell (7) WS-Res-Cell (8) WS-Res-Cell (9)
031900                       WS-Res-Cell (10).
032000     perform  zz0401-Classify-One-Row thru zz0401-Exit
032100              varying AP-Agg-Ix from 1 by 1
032200              until AP-Agg-Ix > AP-Agg-Row-Count.
032300 aa0400-Exit.
032400     exit.
032500*
032600 zz0401-Classify-One-Row.
032700     move     "N" to AP-Agg-Major-Flag (AP-Agg-Ix).
032800     move     AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (1))
032900              to WS-Parse-Out.
033000     if       AP-Agg-Key1 (AP-Agg-Ix) = "FOUNDERS & CODERS"
033100        or     WS-Parse-Out >= 3
033200              move "Y" to AP-Agg-Major-Flag (AP-Agg-Ix)
033300     end-if.
033400     perform  zz0402-Add-One-Cell thru zz0402-Exit
033500              varying WS-Render-Ix from 1 by 1
033600              until WS-Render-Ix > WS-Render-Count.
033700 zz0401-Exit.
033800     exit.
033900*
034000 zz0402-Add-One-Cell.
034100     add      AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
034200              to WS-Tot-Cell (WS-Render-Ix).
034300     if       AP-Agg-Major-Flag (AP-Agg-Ix) = "N"
034400              add AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
034500                  to WS-Res-Cell (WS-Render-Ix)
034600     end-if.
034700 zz0402-Exit.
034800     exit.
034900*
035000 aa0500-Sort-Majors-Descending.
035100     move     "Y" to WS-Sort-Swapped.
035200     perform  zz0501-Sort-Pass thru zz0501-Exit
035300              until WS-No-More-Swaps.
035400 aa0500-Exit.
035500     exit.
035600*
035700 zz0501-Sort-Pass.
035800     move     "N" to WS-Sort-Swapped.
035900     perform  zz0502-Sort-Compare thru zz0502-Exit
036000              varying AP-Agg-Ix from 1 by 1
036100              until AP-Agg-Ix > AP-Agg-Row-Count - 1.
036200 zz0501-Exit.
036300     exit.
036400*
036500 zz0502-Sort-Compare.
036600     if       AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (1)) <
036700              AP-Agg-Cell (AP-Agg-Ix + 1) (WS-Render-Col-Ix (1))
036800              move AP-Agg-Row (AP-Agg-Ix) to WS-Sort-Temp-Row
036900              move AP-Agg-Row (AP-Agg-Ix + 1)
037000                   to AP-Agg-Row (AP-Agg-Ix)
037100              move WS-Sort-Temp-Row
037200                   to AP-Agg-Row (AP-Agg-Ix + 1)
037300              move "Y" to WS-Sort-Swapped
037400     end-if.
037500 zz0502-Exit.
037600     exit.
037700*
037800 aa0600-Write-Report.
037900     move     spaces to Title-Text.
038000     string   Param-Standard-Code  delimited size
038100              " "                  delimited size
038200              Strt-Std-Fwk-Name    delimited size
038300              " starts"            delimited size
038400              into Title-Text.
038500     perform  zz0900-Write-Title thru zz0900-Exit.
038600     move     "Provider" to AP-RL-Label.
038700     perform  zz0601-Move-Header-Cell thru zz0601-Exit
038800              varying WS-Render-Ix from 1 by 1
038900              until WS-Render-Ix > WS-Render-Count.
039000     perform  zz0910-Write-Line thru zz0910-Exit.
039100*
039200     move     "Total" to AP-RL-Label.
039300     perform  zz0602-Move-Total-Cell thru zz0602-Exit
039400              varying WS-Render-Ix from 1 by 1
039500              until WS-Render-Ix > WS-Render-Count.
039600     perform  zz0910-Write-Line thru zz0910-Exit.
039700*
039800     perform  zz0603-Write-Major-Row thru zz0603-Exit
039900              varying AP-Agg-Ix from 1 by 1
040000              until AP-Agg-Ix > AP-Agg-Row-Count.
040100*
040200     move     zero to WS-Other-Count.
040300     perform  zz0605-Count-Minor-Row thru zz0605-Exit
040400              varying AP-Agg-Ix from 1 by 1
040500              until AP-Agg-Ix > AP-Agg-Row-Count.
040600     if       WS-Other-Count > zero
040700              if    WS-Other-Count = 1
040800                    move "All other providers" to AP-RL-Label
040900              else
041000                    move "All other providers" to AP-RL-Label
041100              end-if
041200              perform  zz0606-Move-Residual-Cell thru zz0606-Exit
041300                       varying WS-Render-Ix from 1 by 1
041400                       until WS-Render-Ix > WS-Render-Count
041500              perform  zz0910-Write-Line thru zz0910-Exit.
041600 aa0600-Exit.
041700     exit.
041800*
041900 zz0601-Move-Header-Cell.
042000     move     WS-Render-Label (WS-Render-Ix)
042100              to AP-RL-Cell (WS-Render-Ix).
042200 zz0601-Exit.
042300     exit.
042400*
042500 zz0602-Move-Total-Cell.
042600     move     WS-Tot-Cell (WS-Render-Ix)
042700              to AP-RL-Cell (WS-Render-Ix).
042800 zz0602-Exit.
042900     exit.
043000*
043100 zz0603-Write-Major-Row.
043200     if       AP-Agg-Major-Flag (AP-Agg-Ix) = "Y"
043300              move AP-Agg-Key1 (AP-Agg-Ix) to AP-RL-Label
043400              perform zz0604-Move-Major-Cell thru zz0604-Exit
043500                       varying WS-Render-Ix from 1 by 1
043600                       until WS-Render-Ix > WS-Render-Count
043700              perform zz0910-Write-Line thru zz0910-Exit
043800     end-if.
043900 zz0603-Exit.
044000     exit.
044100*
044200 zz0604-Move-Major-Cell.
044300     move     AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
044400              to AP-RL-Cell (WS-Render-Ix).
044500 zz0604-Exit.
044600     exit.
044700*
044800 zz0605-Count-Minor-Row.
044900     if       AP-Agg-Major-Flag (AP-Agg-Ix) = "N"
045000              add 1 to WS-Other-Count
045100     end-if.
045200 zz0605-Exit.
045300     exit.
045400*
045500 zz0606-Move-Residual-Cell.
045600     move     WS-Res-Cell (WS-Render-Ix)
045700              to AP-RL-Cell (WS-Render-Ix).
045800 zz0606-Exit.
045900     exit.
046000*
046100*----------------------------------------------------------------
046200*    Helper paragraphs.
046300*----------------------------------------------------------------
046400*
046500 zz0100-Clean-Company-Name.
046600     move     WS-Raw-Name to WS-Raw-Name-R.
046700     move     WS-Raw-Name-R to WS-Clean-Name.
046800     perform  zz0106-Trim-Suffix thru zz0106-Exit
046900              varying WS-Suffix-Ix from 1 by 1
047000              until WS-Suffix-Ix > AP-Suffix-Count.
047100 zz0100-Exit.
047200     exit.
047300*
047400 zz0106-Trim-Suffix.
047500     move     15 to WS-Suffix-Len.
047600     perform  zz0107-Shrink-Suffix-Len thru zz0107-Exit
047700              until WS-Suffix-Len = zero
047800              or AP-Suffix (WS-Suffix-Ix) (WS-Suffix-Len:1) not = space.
047900     if       WS-Suffix-Len = zero
048000              go to zz0106-Exit.
048100     move     60 to WS-Name-Len.
048200     perform  zz0108-Shrink-Name-Len thru zz0108-Exit
048300              until WS-Name-Len = zero
048400              or WS-Clean-Name (WS-Name-Len:1) not = space.
048500     if       WS-Name-Len <= WS-Suffix-Len
048600              go to zz0106-Exit.
048700     compute  WS-Tail-Start = WS-Name-Len - WS-Suffix-Len - 1.
048800     if       WS-Tail-Start > zero
048900        and   WS-Clean-Name (WS-Tail-Start:1) = space
049000        and   WS-Clean-Name (WS-Tail-Start + 1:WS-Suffix-Len)
049100              = AP-Suffix (WS-Suffix-Ix) (1:WS-Suffix-Len)
049200              move spaces to WS-Clean-Name (WS-Tail-Start:60)
049300              go to zz0106-Exit.
049400     compute  WS-Tail-Start = WS-Name-Len - WS-Suffix-Len + 1.
049500     if       WS-Tail-Start > 1
049600        and   WS-Clean-Name (WS-Tail-Start:WS-Suffix-Len)
049700              = AP-Suffix (WS-Suffix-Ix) (1:WS-Suffix-Len)
049800              move spaces
049900                to WS-Clean-Name (WS-Tail-Start:WS-Suffix-Len)
050000     end-if.
050100 zz0106-Exit.
050200     exit.
050300*
050400 zz0107-Shrink-Suffix-Len.
050500     subtract 1 from WS-Suffix-Len.
050600 zz0107-Exit.
050700     exit.
050800*
050900 zz0108-Shrink-Name-Len.
051000     subtract 1 from WS-Name-Len.
051100 zz0108-Exit.
051200     exit.
051300*
051400 zz0110-Clean-Provider-Name.
051500*
051600*         Strip a trailing "(nnnnnnnn)" UKPRN group before the
051700*         usual suffix cleaning.
051800*
051900     move     60 to WS-Name-Len.
052000     perform  zz0111-Shrink-Raw-Name-Len thru zz0111-Exit
052100              until WS-Name-Len = zero
052200              or WS-Raw-Name (WS-Name-Len:1) not = space.
052300     if       WS-Name-Len > 2
052400        and   WS-Raw-Name (WS-Name-Len:1) = ")"
052500              move     WS-Name-Len to WS-UKPRN-Start
052600              perform  zz0112-Shrink-UKPRN-Start thru zz0112-Exit
052700                       until WS-UKPRN-Start = 1
052800                       or WS-Raw-Name (WS-UKPRN-Start:1) = "("
052900              if       WS-Raw-Name (WS-UKPRN-Start:1) = "("
053000                 and   WS-UKPRN-Start > 1
053100                       move spaces
053200                         to WS-Raw-Name (WS-UKPRN-Start:
053300                            WS-Name-Len - WS-UKPRN-Start + 1)
053400              end-if
053500     end-if.
053600     perform  zz0100-Clean-Company-Name thru zz0100-Exit.
053700 zz0110-Exit.
053800     exit.
053900*
054000 zz0111-Shrink-Raw-Name-Len.
054100     subtract 1 from WS-Name-Len.
054200 zz0111-Exit.
054300     exit.
054400*
054500 zz0112-Shrink-UKPRN-Start.
054600     subtract 1 from WS-UKPRN-Start.
054700 zz0112-Exit.
054800     exit.
054900*
055000 zz0200-Parse-Numeric.
055100     move     WS-Parse-In to WS-Parse-In-R.
055200     inspect  WS-Parse-In-R replacing leading space by zero.
055300     if       WS-Parse-In-R is numeric
055400              move WS-Parse-In-R to WS-Parse-Out
055500     else
055600              move WS-Parse-Default to WS-Parse-Out
055700     end-if.
055800 zz0200-Exit.
055900     exit.
056000*
056100 zz0210-Parse-Quarter.
056200     if       WS-Quarter-In is numeric
056300        and   WS-Quarter-In > "0"
056400              move WS-Quarter-In to WS-Quarter-Out
056500     else
056600              move zero to WS-Quarter-Out
056700     end-if.
056800 zz0210-Exit.
056900     exit.
057000*
057100 zz0400-Find-Or-Add-Row.
057200     set      AP-Agg-Ix to 1.
057300     search   AP-Agg-Row
057400              at end
057500                 add 1 to AP-Agg-Row-Count
057600                 set AP-Agg-Ix to AP-Agg-Row-Count
057700                 move WS-ST-Key1 to AP-Agg-Key1 (AP-Agg-Ix)
057800                 move zero to AP-Agg-Cell (AP-Agg-Ix) (1)
057900                              AP-Agg-Cell (AP-Agg-Ix) (2)
058000                              AP-Agg-Cell (AP-Agg-Ix) (3)
058100                              AP-Agg-Cell (AP-Agg-Ix) (4)
058200                              AP-Agg-Cell (AP-Agg-Ix) (5)
058300                              AP-Agg-Cell (AP-Agg-Ix) (6)
058400                              AP-Agg-Cell (AP-Agg-Ix) (7)
058500                              AP-Agg-Cell (AP-Agg-Ix) (8)
058600                              AP-Agg-Cell (AP-Agg-Ix) (9)
058700                              AP-Agg-Cell (AP-Agg-Ix) (10)
058800              when AP-Agg-Key1 (AP-Agg-Ix) = WS-ST-Key1
058900                 continue.
059000 zz0400-Exit.
059100     exit.
059200*
059300 zz0600-Find-Or-Add-Col-Zero.
059400     set      AP-Col-Ix to 1.
059500     search   AP-Col
059600              at end
059700                 add 1 to AP-Col-Count
059800                 set AP-Col-Ix to AP-Col-Count
059900                 move Strt-Year to AP-Col-Year (AP-Col-Ix)
060000                 move zero to AP-Col-Quarter (AP-Col-Ix)
060100              when AP-Col-Year (AP-Col-Ix) = Strt-Year
060200               and  AP-Col-Quarter (AP-Col-Ix) = zero
060300                 continue.
060400     set      WS-Col-Zero-Ix to AP-Col-Ix.
060500 zz0600-Exit.
060600     exit.
060700*
060800 zz0610-Find-Or-Add-Col-Qtr.
060900     set      AP-Col-Ix to 1.
061000     search   AP-Col
061100              at end
061200                 add 1 to AP-Col-Count
061300                 set AP-Col-Ix to AP-Col-Count
061400                 move Strt-Year to AP-Col-Year (AP-Col-Ix)
061500                 move WS-Quarter-Out to AP-Col-Quarter (AP-Col-Ix)
061600              when AP-Col-Year (AP-Col-Ix) = Strt-Year
061700               and  AP-Col-Quarter (AP-Col-Ix) = WS-Quarter-Out
061800                 continue.
061900     set      WS-Col-Qtr-Ix to AP-Col-Ix.
062000 zz0610-Exit.
062100     exit.
062200*
062300 zz0620-Add-Render-Entry.
062400     add      1 to WS-Render-Count.
062500     move     AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count).
062600     move     AP-Col-Year (AP-Col-Ix) to WS-Year-Digits.
062700     move     WS-Year-Digits (1:4) to WS-Render-Label (WS-Render-Count)
062800                                       (1:4).
062900     move     "-" to WS-Render-Label (WS-Render-Count) (5:1).
063000     move     WS-Year-Digits (5:2) to WS-Render-Label (WS-Render-Count)
063100                                       (6:2).
063200 zz0620-Exit.
063300     exit.
063400*
063500 zz0630-Sort-Render-Plan-By-Year.
063600     move     "Y" to WS-Sort-Swapped.
063700     perform  zz0631-Render-Sort-Pass thru zz0631-Exit
063800              until WS-No-More-Swaps.
063900 zz0630-Exit.
064000     exit.
064100*
064200 zz0631-Render-Sort-Pass.
064300     move     "N" to WS-Sort-Swapped.
064400     perform  zz0632-Render-Sort-Compare thru zz0632-Exit
064500              varying WS-Render-Ix from 1 by 1
064600              until WS-Render-Ix > WS-Render-Count - 1.
064700 zz0631-Exit.
064800     exit.
064900*
065000 zz0632-Render-Sort-Compare.
065100     if       AP-Col-Year (WS-Render-Col-Ix (WS-Render-Ix))
065200              > AP-Col-Year
065300                (WS-Render-Col-Ix (WS-Render-Ix + 1))
065400              move WS-Render-Entry (WS-Render-Ix)
065500                   to WS-Render-Swap
065600              move WS-Render-Entry (WS-Render-Ix + 1)
065700                   to WS-Render-Entry (WS-Render-Ix)
065800              move WS-Render-Swap
065900                   to WS-Render-Entry (WS-Render-Ix + 1)
066000              move "Y" to WS-Sort-Swapped
066100     end-if.
066200 zz0632-Exit.
066300     exit.
066400*
066500 zz0900-Write-Title.
066600     move     spaces to Report-Line-Out.
066700     move     Title-Text to Report-Line-Out.
066800     write    Report-Line-Out.
066900 zz0900-Exit.
067000     exit.
067100*
067200 zz0910-Write-Line.
067300     move     spaces to Report-Line-Out.
067400     move     AP-Report-Line to Report-Line-Out.
067500     write    Report-Line-Out.
067600     move     spaces to AP-Report-Line.
067700 zz0910-Exit.
067800     exit.

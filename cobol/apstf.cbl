000100*****************************************************************
000200*        Provider Starts Table - Filtered Underlying Data       *
000300*       One standard, every provider itemized, no threshold      *
000400*****************************************************************
000500 identification          division.
000600*===============================
000700*
000800 program-id.        apstf.
000900 author.            V B Coen.
001000 installation.      Applewood Computers.
001100 date-written.      02/02/90.
001200 date-compiled.
001300 security.          Applewood Computers Accounting System - see
001400                    COPYING for terms. Copyright (c) 1976-2026
001500                    Vincent Bryan Coen and later contributors.
001600*
001700*    Remarks.       Provider starts from the underlying extract,
001800*                   every provider listed (no major/minor split),
001900*                   with an optional London-SME narrowing filter.
002000*    Files used :
002100*                   undrin.  Underlying starts extract (line sequential).
002200*                   aprpt.   Report output (line sequential).
002300*
002400* Change Log.
002500* 02/02/90 vbc - Created - full provider listing against the
002600*                underlying MSC returns, no banding.
002700* 08/07/94 pjw - UKPRN suffix cleaning shared with apstart.
002800* 11/03/98 smt - Quarterly breakdown of current year added.
002900* 19/01/99 vbc - Y2K: no date arithmetic in this program - checked,
003000*                no change needed.
003100* 15/05/09 vbc - Migrated to GnuCobol.
003200* 02/09/17 djp - Reworked for ESFA underlying starts extract with
003300*                region and funding-type fields.
003400* 14/11/25 vbc - AR-2209 Rebuilt as apstf for the quarterly DfE
003500*                release suite.
003600* 27/11/25 vbc - AR-2271 London-SME option added - Param record
003700*                switch restricts to region London, funding Other,
003800*                and appends "(London SMEs only)" to the title.
003900* 10/08/26 smt - AR-2309 Every inline PERFORM ... END-PERFORM loop
004000*                taken out and rebuilt as PERFORM ... THRU ...-EXIT
004100*                with the loop body in its own paragraph - house
004200*                style, no exceptions.
004300*
004400 environment             division.
004500*===============================
004600*
004700 configuration section.
004800 special-names.
004900     class Numeric-Chars  is "0123456789"
005000     C01  is Top-Of-Form.
005100*
005200 input-output            section.
005300 file-control.
005400     select  Underlying-In  assign  "UNDERLYING-IN"
005500             organization line sequential
005600             status  WS-Undr-Status.
005700     select  Report-Out     assign  "REPORT-OUT"
005800             organization line sequential
005900             status  WS-Rpt-Status.
006000*
006100 data                    division.
006200*===============================
006300*
006400 file section.
006500*
006600 fd  Underlying-In.
006700 01  Underlying-Line           pic x(250).
006800*
006900 fd  Report-Out.
007000 01  Report-Line-Out           pic x(132).
007100*
007200 working-storage section.
007300*-----------------------
007400 77  Prog-Name                 pic x(16)  value "APSTF (1.0.03)".
007500*
007600 01  WS-Undr-Status            pic xx     value "00".
007700 01  WS-Rpt-Status             pic xx     value "00".
007800 01  WS-EOF-Switch             pic x      value "N".
007900     88  WS-EOF                value "Y".
008000*
008100 01  WS-Rec-Count              binary-char unsigned value zero.
008200 01  WS-Filtered-Count         binary-char unsigned value zero.
008300*
008400 copy "wsapundr.cob".
008500 copy "wsapnam.cob".
008600 copy "wsapline.cob".
008700 copy "wsaptab.cob".
008800 copy "wsapparm.cob".
008900*
009000 01  WS-Work-Names.
009100     03  WS-Clean-Name         pic x(60).
009200     03  WS-Raw-Name           pic x(60).
009300     03  WS-Name-Len           binary-short unsigned.
009400     03  WS-Suffix-Ix          binary-short unsigned.
009500     03  WS-Suffix-Len         binary-short unsigned.
009600     03  WS-Tail-Start         binary-short unsigned.
009700     03  WS-UKPRN-Start        binary-short unsigned.
009800     03  filler                pic x(4).
009900*
010000 01  WS-Work-Names-Redef redefines WS-Work-Names.
010100     03  filler                pic x(60).
010200     03  WS-Raw-Name-R         pic x(60).
010300     03  filler                pic x(12).
010400*
010500 01  WS-Parse-Work.
010600     03  WS-Parse-In           pic x(5).
010700     03  WS-Parse-In-R         pic x(5)   justified right.
010800     03  WS-Parse-Out          pic 9(5)   comp.
010900*
011000 01  WS-Parse-Work-Redef redefines WS-Parse-Work.
011100     03  WS-Parse-In-Chars  occurs 5  pic x.
011200     03  filler                pic x(8).
011300*
011400 01  WS-Quarter-Work.
011500     03  WS-Quarter-In         pic x(1).
011600     03  WS-Quarter-Out        pic 9(1)   comp.
011700*
011800 01  WS-Quarter-Work-Redef redefines WS-Quarter-Work.
011900     03  WS-Quarter-Char       pic x.
012000     03  filler                pic x(1).
012100*
012200 01  WS-Column-Switches.
012300     03  WS-Max-Year           pic x(6)   value spaces.
012400*
012500 01  WS-Render-Plan.
012600     03  WS-Render-Entry  occurs 10  indexed by WS-Render-Ix.
012700         05  WS-Render-Col-Ix     binary-short unsigned.
012800         05  WS-Render-Label      pic x(9).
012900 01  WS-Render-Count           binary-short unsigned value zero.
013000 01  WS-Render-Swap.
013100     03  WS-RS-Col-Ix          binary-short unsigned.
013200     03  WS-RS-Label           pic x(9).
013300*
013400 01  WS-Year-Fmt.
013500     03  WS-Year-Digits        pic x(6)   value spaces.
013600*
013700 01  WS-Sort-Temp.
013800     03  WS-Sort-Temp-Row.
013900         05  WS-ST-Key1        pic x(60).
014000         05  WS-ST-Key2        pic x(40).
014100         05  WS-ST-Cell   occurs 10  pic s9(7)  comp-3.
014200         05  WS-ST-Flag        pic x.
014300         05  filler            pic x(7).
014400 01  WS-Sort-Swapped           pic x      value "N".
014500     88  WS-No-More-Swaps        value "N".
014600*
014700 01  WS-Totals-Row.
014800     03  WS-Tot-Cell       occurs 10  pic s9(7)  comp-3.
014900*
015000 01  Title-Text                pic x(80).
015100 01  WS-Title-Len              binary-short unsigned.
015200*
015300 01  Error-Messages.
015400     03  AP601  pic x(40) value "AP601 Cannot open Underlying-In - abort".
015500     03  AP602  pic x(40) value "AP602 Cannot open Report-Out - aborting".
015600     03  AP603  pic x(40) value "AP603 No data found for this standard".
015700*
015800 procedure division.
015900*===================
016000*
016100 aa0000-Main.
016200     perform  aa0100-Open-Files  thru  aa0100-Exit.
016300     perform  aa0200-Read-Underlying  thru  aa0200-Exit
016400              until  WS-EOF.
016500     if       WS-Filtered-Count = zero
016600              display  AP603
016700              go to    aa0000-Close.
016800     perform  aa0300-Determine-Columns  thru  aa0300-Exit.
016900     perform  aa0400-Sum-Totals  thru  aa0400-Exit.
017000     perform  aa0500-Sort-Providers-Descending  thru  aa0500-Exit.
017100     perform  aa0600-Write-Report  thru  aa0600-Exit.
017200 aa0000-Close.
017300     close    Underlying-In  Report-Out.
017400     goback.
017500*
017600 aa0100-Open-Files.
017700     open     input  Underlying-In.
017800     if       WS-Undr-Status not = "00"
017900              display  AP601
018000              goback.
018100     open     output Report-Out.
018200     if       WS-Rpt-Status not = "00"
018300              display  AP602
018400              close    Underlying-In
018500              goback.
018600     read     Underlying-In
018700              at end  set WS-EOF-Switch to "Y".
018800 aa0100-Exit.
018900     exit.
019000*
019100 aa0200-Read-Underlying.
019200     read     Underlying-In
019300              at end  set WS-EOF-Switch to "Y"
019400                      go to aa0200-Exit.
019500     add      1 to WS-Rec-Count.
019600     unstring Underlying-Line  delimited by ","
019700              into  Undr-ST-Code
019800                    Undr-Provider-Name
019900                    Undr-Region
020000                    Undr-Funding-Type
020100                    Undr-Year
020200                    Undr-Quarter
020300                    Undr-Starts
020400                    Undr-Std-Fwk-Name.
020500     if       Undr-ST-Code not = Param-Standard-Code
020600              go to aa0200-Exit.
020700     if       Param-London-SME-Switch = "Y"
020800        and ( Undr-Region not = "London"
020900           or  Undr-Funding-Type not = "Other" )
021000              go to aa0200-Exit.
021100     add      1 to WS-Filtered-Count.
021200*
021300     move     Undr-Provider-Name to WS-Raw-Name.
021400     perform  zz0110-Clean-Provider-Name thru zz0110-Exit.
021500     move     WS-Clean-Name to WS-ST-Key1.
021600     perform  zz0400-Find-Or-Add-Row thru zz0400-Exit.
021700*
021800     move     Undr-Starts to WS-Parse-In.
021900     perform  zz0200-Parse-Numeric thru zz0200-Exit.
022000     move     Undr-Quarter to WS-Quarter-In.
022100     perform  zz0210-Parse-Quarter thru zz0210-Exit.
022200*
022300     perform  zz0600-Find-Or-Add-Col-Zero thru zz0600-Exit.
022400     add      WS-Parse-Out to AP-Agg-Cell (AP-Agg-Ix) (WS-Col-Zero-Ix).
022500     if       WS-Quarter-Out > zero
022600              perform zz0610-Find-Or-Add-Col-Qtr thru zz0610-Exit
022700              add     WS-Parse-Out
022800                      to AP-Agg-Cell (AP-Agg-Ix) (WS-Col-Qtr-Ix)
022900     end-if.
023000 aa0200-Exit.
023100     exit.
023200*
023300 aa0300-Determine-Columns.
023400     move     spaces to WS-Max-Year.
023500     perform  zz0301-Test-Max-Year-Col thru zz0301-Exit
023600              varying AP-Col-Ix from 1 by 1
023700              until AP-Col-Ix > AP-Col-Count.
023800     move     zero to WS-Render-Count.
023900     perform  zz0303-Test-Pre-Max-Year-Col thru zz0303-Exit
024000              varying AP-Col-Ix from 1 by 1
024100              until AP-Col-Ix > AP-Col-Count.
024200     perform  zz0630-Sort-Render-Plan-By-Year thru zz0630-Exit.
024300     perform  zz0304-Test-Max-Year-Total-Col thru zz0304-Exit
024400              varying AP-Col-Ix from 1 by 1
024500              until AP-Col-Ix > AP-Col-Count.
024600     perform  zz0305-Find-Quarter-Cols thru zz0305-Exit
024700              varying WS-Quarter-Out from 1 by 1
024800              until WS-Quarter-Out > 4.
024900 aa0300-Exit.
025000     exit.
025100*
025200 zz0301-Test-Max-Year-Col.
025300     if       AP-Col-Quarter (AP-Col-Ix) = zero
025400        and    AP-Col-Year (AP-Col-Ix) > WS-Max-Year
025500              move AP-Col-Year (AP-Col-Ix) to WS-Max-Year
025600     end-if.
025700 zz0301-Exit.
025800     exit.
025900*
026000 zz0303-Test-Pre-Max-Year-Col.
026100     if       AP-Col-Quarter (AP-Col-Ix) = zero
026200        and    AP-Col-Year (AP-Col-Ix) < WS-Max-Year
026300              perform zz0620-Add-Render-Entry thru zz0620-Exit
026400     end-if.
026500 zz0303-Exit.
026600     exit.
026700*
026800 zz0304-Test-Max-Year-Total-Col.
026900     if       AP-Col-Year (AP-Col-Ix) = WS-Max-Year
027000        and    AP-Col-Quarter (AP-Col-Ix) = zero
027100              add 1 to WS-Render-Count
027200              move AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count)
027300              move "Total" to WS-Render-Label (WS-Render-Count)
027400     end-if.
027500 zz0304-Exit.
027600     exit.
027700*
027800 zz0305-Find-Quarter-Cols.
027900     perform  zz0306-Test-Quarter-Col thru zz0306-Exit
028000              varying AP-Col-Ix from 1 by 1
028100              until AP-Col-Ix > AP-Col-Count.
028200 zz0305-Exit.
028300     exit.
028400*
028500 zz0306-Test-Quarter-Col.
028600     if       AP-Col-Year (AP-Col-Ix) = WS-Max-Year
028700        and    AP-Col-Quarter (AP-Col-Ix) = WS-Quarter-Out
028800              add  1 to WS-Render-Count
028900              move AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count)
029000              move spaces to WS-Render-Label (WS-Render-Count)
029100              string "Q" delimited size
029200                     WS-Quarter-Out delimited size
029300                     into WS-Render-Label (WS-Render-Count)
029400     end-if.
029500 zz0306-Exit.
029600     exit.
029700*
029800 aa0400-Sum-Totals.
029900     move     zero to WS-Tot-Cell (1) WS-Tot-Cell (2) WS-Tot-Cell (3)
030000                       WS-Tot-Cell (4) WS-Tot-Cell (5) WS-Tot-Cell (6)
030100                       WS-Tot-Cell (7) WS-Tot-Cell (8) WS-Tot-Cell (9)
030200                       WS-Tot-Cell (10).
030300     perform  zz0401-Sum-One-Row thru zz0401-Exit
030400              varying AP-Agg-Ix from 1 by 1
030500              until AP-Agg-Ix > AP-Agg-Row-Count.
030600 aa0400-Exit.
030700     exit.
030800*
030900 zz0401-Sum-One-Row.
031000     perform  zz0402-Add-One-Cell thru zz0402-Exit
031100              varying WS-Render-Ix from 1 by 1
031200              until WS-Render-Ix > WS-Render-Count.
031300 zz0401-Exit.
031400     exit.
031500*
031600 zz0402-Add-One-Cell.
031700     add      AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
031800              to WS-Tot-Cell (WS-Render-Ix).
031900 zz0402-Exit.
032000     exit.
032100*
032200 aa0500-Sort-Providers-Descending.
032300     move     "Y" to WS-Sort-Swapped.
032400     perform  zz0501-Sort-Pass thru zz0501-Exit
032500              until WS-No-More-Swaps.
032600 aa0500-Exit.
032700     exit.
032800*
032900 zz0501-Sort-Pass.
033000     move     "N" to WS-Sort-Swapped.
033100     perform  zz0502-Sort-Compare thru zz0502-Exit
033200              varying AP-Agg-Ix from 1 by 1
033300              until AP-Agg-Ix > AP-Agg-Row-Count - 1.
033400 zz0501-Exit.
033500     exit.
033600*
033700 zz0502-Sort-Compare.
033800     if       AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (1)) <
033900              AP-Agg-Cell (AP-Agg-Ix + 1) (WS-Render-Col-Ix (1))
034000              move AP-Agg-Row (AP-Agg-Ix) to WS-Sort-Temp-Row
034100              move AP-Agg-Row (AP-Agg-Ix + 1)
034200                   to AP-Agg-Row (AP-Agg-Ix)
034300              move WS-Sort-Temp-Row
034400                   to AP-Agg-Row (AP-Agg-Ix + 1)
034500              move "Y" to WS-Sort-Swapped
034600     end-if.
034700 zz0502-Exit.
034800     exit.
034900*
035000 aa0600-Write-Report.
035100     move     spaces to Title-Text.
035200     move     1 to WS-Title-Len.
035300     string   Param-Standard-Code  delimited size
035400              " "                  delimited size
035500              Undr-Std-Fwk-Name    delimited size
035600              " starts"            delimited size
035700              into Title-Text  with pointer WS-Title-Len.
035800     if       Param-London-SME-Switch = "Y"
035900              string " (London SMEs only)" delimited size
036000                     into Title-Text  with pointer WS-Title-Len
036100     end-if.
036200     perform  zz0900-Write-Title thru zz0900-Exit.
036300     move     "Provider" to AP-RL-Label.
036400     perform  zz0601-Move-Header-Cell thru zz0601-Exit
036500              varying WS-Render-Ix from 1 by 1
036600              until WS-Render-Ix > WS-Render-Count.
036700     perform  zz0910-Write-Line thru zz0910-Exit.
036800*
036900     move     "Total" to AP-RL-Label.
037000     perform  zz0602-Move-Total-Cell thru zz0602-Exit
037100              varying WS-Render-Ix from 1 by 1
037200              until WS-Render-Ix > WS-Render-Count.
037300     perform  zz0910-Write-Line thru zz0910-Exit.
037400*
037500     perform  zz0603-Write-One-Row thru zz0603-Exit
037600              varying AP-Agg-Ix from 1 by 1
037700              until AP-Agg-Ix > AP-Agg-Row-Count.
037800 aa0600-Exit.
037900     exit.
038000*
038100 zz0601-Move-Header-Cell.
038200     move     WS-Render-Label (WS-Render-Ix)
038300              to AP-RL-Cell (WS-Render-Ix).
038400 zz0601-Exit.
038500     exit.
038600*
038700 zz0602-Move-Total-Cell.
038800     move     WS-Tot-Cell (WS-Render-Ix)
038900              to AP-RL-Cell (WS-Render-Ix).
039000 zz0602-Exit.
039100     exit.
039200*
039300 zz0603-Write-One-Row.
039400     move     AP-Agg-Key1 (AP-Agg-Ix) to AP-RL-Label.
039500     perform  zz0604-Move-Row-Cell thru zz0604-Exit
039600              varying WS-Render-Ix from 1 by 1
039700              until WS-Render-Ix > WS-Render-Count.
039800     perform  zz0910-Write-Line thru zz0910-Exit.
039900 zz0603-Exit.
040000     exit.
040100*
040200 zz0604-Move-Row-Cell.
040300     move     AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
040400              to AP-RL-Cell (WS-Render-Ix).
040500 zz0604-Exit.
040600     exit.
040700*
040800*----------------------------------------------------------------
040900*    Helper paragraphs.
041000*----------------------------------------------------------------
041100*
041200 zz0100-Clean-Company-Name.
041300     move     WS-Raw-Name to WS-Raw-Name-R.
041400     move     WS-Raw-Name-R to WS-Clean-Name.
041500     perform  zz0106-Trim-Suffix thru zz0106-Exit
041600              varying WS-Suffix-Ix from 1 by 1
041700              until WS-Suffix-Ix > AP-Suffix-Count.
041800 zz0100-Exit.
041900     exit.
042000*
042100 zz0106-Trim-Suffix.
042200     move     15 to WS-Suffix-Len.
042300     perform  zz0107-Shrink-Suffix-Len thru zz0107-Exit
042400              until WS-Suffix-Len = zero
042500              or AP-Suffix (WS-Suffix-Ix) (WS-Suffix-Len:1) not = space.
042600     if       WS-Suffix-Len = zero
042700              go to zz0106-Exit.
042800     move     60 to WS-Name-Len.
042900     perform  zz0108-Shrink-Name-Len thru zz0108-Exit
043000              until WS-Name-Len = zero
043100              or WS-Clean-Name (WS-Name-Len:1) not = space.
043200     if       WS-Name-Len <= WS-Suffix-Len
043300              go to zz0106-Exit.
043400     compute   WS-Tail-Start = WS-Name-Len - WS-Suffix-Len - 1.
043500     if       WS-Tail-Start > zero
043600        and   WS-Clean-Name (WS-Tail-Start:1) = space
043700        and   WS-Clean-Name (WS-Tail-Start + 1:WS-Suffix-Len)
043800              = AP-Suffix (WS-Suffix-Ix) (1:WS-Suffix-Len)
043900              move spaces to WS-Clean-Name (WS-Tail-Start:60)
044000              go to zz0106-Exit.
044100     compute   WS-Tail-Start = WS-Name-Len - WS-Suffix-Len + 1.
044200     if       WS-Tail-Start > 1
044300        and   WS-Clean-Name (WS-Tail-Start:WS-Suffix-Len)
044400              = AP-Suffix (WS-Suffix-Ix) (1:WS-Suffix-Len)
044500              move spaces
044600                to WS-Clean-Name (WS-Tail-Start:WS-Suffix-Len)
044700     end-if.
044800 zz0106-Exit.
044900     exit.
045000*
045100 zz0107-Shrink-Suffix-Len.
045200     subtract 1 from WS-Suffix-Len.
045300 zz0107-Exit.
045400     exit.
045500*
045600 zz0108-Shrink-Name-Len.
045700     subtract 1 from WS-Name-Len.
045800 zz0108-Exit.
045900     exit.
046000*
046100 zz0110-Clean-Provider-Name.
046200     move     60 to WS-Name-Len.
046300     perform  zz0111-Shrink-Raw-Name-Len thru zz0111-Exit
046400              until WS-Name-Len = zero
046500              or WS-Raw-Name (WS-Name-Len:1) not = space.
046600     if       WS-Name-Len > 2
046700        and   WS-Raw-Name (WS-Name-Len:1) = ")"
046800              move     WS-Name-Len to WS-UKPRN-Start
046900              perform  zz0112-Shrink-UKPRN-Start thru zz0112-Exit
047000                       until WS-UKPRN-Start = 1
047100                       or WS-Raw-Name (WS-UKPRN-Start:1) = "("
047200              if       WS-Raw-Name (WS-UKPRN-Start:1) = "("
047300                 and   WS-UKPRN-Start > 1
047400                       move spaces
047500                         to WS-Raw-Name (WS-UKPRN-Start:
047600                            WS-Name-Len - WS-UKPRN-Start + 1)
047700              end-if.
047800     perform  zz0100-Clean-Company-Name thru zz0100-Exit.
047900 zz0110-Exit.
048000     exit.
048100*
048200 zz0111-Shrink-Raw-Name-Len.
048300     subtract 1 from WS-Name-Len.
048400 zz0111-Exit.
048500     exit.
048600*
048700 zz0112-Shrink-UKPRN-Start.
048800     subtract 1 from WS-UKPRN-Start.
048900 zz0112-Exit.
049000     exit.
049100*
049200 zz0200-Parse-Numeric.
049300     move     WS-Parse-In to WS-Parse-In-R.
049400     inspect  WS-Parse-In-R replacing leading space by zero.
049500     if       WS-Parse-In-R is numeric
049600              move WS-Parse-In-R to WS-Parse-Out
049700     else
049800              move zero to WS-Parse-Out
049900     end-if.
050000 zz0200-Exit.
050100     exit.
050200*
050300 zz0210-Parse-Quarter.
050400     if       WS-Quarter-In is numeric
050500        and   WS-Quarter-In > "0"
050600              move WS-Quarter-In to WS-Quarter-Out
050700     else
050800              move zero to WS-Quarter-Out
050900     end-if.
051000 zz0210-Exit.
051100     exit.
051200*
051300 zz0400-Find-Or-Add-Row.
051400     set      AP-Agg-Ix to 1.
051500     search   AP-Agg-Row
051600              at end
051700                 add 1 to AP-Agg-Row-Count
051800                 set AP-Agg-Ix to AP-Agg-Row-Count
051900                 move WS-ST-Key1 to AP-Agg-Key1 (AP-Agg-Ix)
052000                 move zero to AP-Agg-Cell (AP-Agg-Ix) (1)
052100                              AP-Agg-Cell (AP-Agg-Ix) (2)
052200                              AP-Agg-Cell (AP-Agg-Ix) (3)
052300                              AP-Agg-Cell (AP-Agg-Ix) (4)
052400                              AP-Agg-Cell (AP-Agg-Ix) (5)
052500                              AP-Agg-Cell (AP-Agg-Ix) (6)
052600                              AP-Agg-Cell (AP-Agg-Ix) (7)
052700                              AP-Agg-Cell (AP-Agg-Ix) (8)
052800                              AP-Agg-Cell (AP-Agg-Ix) (9)
052900                              AP-Agg-Cell (AP-Agg-Ix) (10)
053000              when AP-Agg-Key1 (AP-Agg-Ix) = WS-ST-Key1
053100                 continue.
053200 zz0400-Exit.
053300     exit.
053400*
053500 zz0600-Find-Or-Add-Col-Zero.
053600     set      AP-Col-Ix to 1.
053700     search   AP-Col
053800              at end
053900                 add 1 to AP-Col-Count
054000                 set AP-Col-Ix to AP-Col-Count
054100                 move Undr-Year to AP-Col-Year (AP-Col-Ix)
054200                 move zero to AP-Col-Quarter (AP-Col-Ix)
054300              when AP-Col-Year (AP-Col-Ix) = Undr-Year
054400               and  AP-Col-Quarter (AP-Col-Ix) = zero
054500                 continue.
054600     set      WS-Col-Zero-Ix to AP-Col-Ix.
054700 zz0600-Exit.
054800     exit.
054900*
055000 zz0610-Find-Or-Add-Col-Qtr.
055100     set      AP-Col-Ix to 1.
055200     search   AP-Col
055300              at end
055400                 add 1 to AP-Col-Count
055500                 set AP-Col-Ix to AP-Col-Count
055600                 move Undr-Year to AP-Col-Year (AP-Col-Ix)
055700                 move WS-Quarter-Out to AP-Col-Quarter (AP-Col-Ix)
055800              when AP-Col-Year (AP-Col-Ix) = Undr-Year
055900               and  AP-Col-Quarter (AP-Col-Ix) = WS-Quarter-Out
056000                 continue.
056100     set      WS-Col-Qtr-Ix to AP-Col-Ix.
056200 zz0610-Exit.
056300     exit.
056400*
056500 zz0620-Add-Render-Entry.
056600     add      1 to WS-Render-Count.
056700     move     AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count).
056800     move     AP-Col-Year (AP-Col-Ix) to WS-Year-Digits.
056900     move     WS-Year-Digits (1:4) to WS-Render-Label (WS-Render-Count)
057000                                       (1:4).
057100     move     "-" to WS-Render-Label (WS-Render-Count) (5:1).
057200     move     WS-Year-Digits (5:2) to WS-Render-Label (WS-Render-Count)
057300                                       (6:2).
057400 zz0620-Exit.
057500     exit.
057600*
057700 zz0630-Sort-Render-Plan-By-Year.
057800     move     "Y" to WS-Sort-Swapped.
057900     perform  zz0631-Render-Sort-Pass thru zz0631-Exit
058000              until WS-No-More-Swaps.
058100 zz0630-Exit.
058200     exit.
058300*
058400 zz0631-Render-Sort-Pass.
058500     move     "N" to WS-Sort-Swapped.
058600     perform  zz0632-Render-Sort-Compare thru zz0632-Exit
058700              varying WS-Render-Ix from 1 by 1
058800              until WS-Render-Ix > WS-Render-Count - 1.
058900 zz0631-Exit.
059000     exit.
059100*
059200 zz0632-Render-Sort-Compare.
059300     if       AP-Col-Year (WS-Render-Col-Ix (WS-Render-Ix))
059400              > AP-Col-Year
059500                (WS-Render-Col-Ix (WS-Render-Ix + 1))
059600              move WS-Render-Entry (WS-Render-Ix)
059700                   to WS-Render-Swap
059800              move WS-Render-Entry (WS-Render-Ix + 1)
059900                   to WS-Render-Entry (WS-Render-Ix)
060000              move WS-Render-Swap
060100                   to WS-Render-Entry (WS-Render-Ix + 1)
060200              move "Y" to WS-Sort-Swapped
060300     end-if.
060400 zz0632-Exit.
060500     exit.
060600*
060700 zz0900-Write-Title.
060800     move     spaces to Report-Line-Out.
060900     move     Title-Text to Report-Line-Out.
061000     write    Report-Line-Out.
061100 zz0900-Exit.
061200     exit.
061300*
061400 zz0910-Write-Line.
061500     move     spaces to Report-Line-Out.
061600     move     AP-Report-Line to Report-Line-Out.
061700     write    Report-Line-Out.
061800     move     spaces to AP-Report-Line.
061900 zz0910-Exit.
062000     exit.

000100*******************************************
000200*                                          *
000300*  Record Definition For Monthly Starts    *
000400*       Data                               *
000500*     One row per standard/year/month      *
000600*******************************************
000700*  File size 87 bytes padded to 100 by filler.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 06/11/25 vbc - Created.
001200* 24/11/25 vbc - Start-Month kept as text x(10), e.g. "01 Aug" or
001300*                "01-Aug" - month name is the trailing token, picked
001400*                off on read, not reformatted here.
001500*
001600 01  AP-Monthly-Record.
001700     03  Mon-ST-Code            pic x(6).
001800*                                   Standard code - filter key
001900     03  Mon-Year               pic x(6).
002000*                                   Academic year, compact form "YYYYYY"
002100     03  Mon-Start-Month        pic x(10).
002200*                                   e.g. "01 Aug" - month name is last token
002300     03  Mon-Starts             pic x(5).
002400*                                   Starts count, digits only, blank defaults 0
002500     03  Mon-Std-Fwk-Name       pic x(60).
002600*                                   Standard name, used in report titles
002700     03  filler                 pic x(13).

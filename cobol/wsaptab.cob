000100*******************************************
000200*                                          *
000300*  Working Storage For The In-Memory       *
000400*     Aggregation Table                    *
000500*     Used by all nine report programs     *
000600*******************************************
000700* Replaces an indexed or relative file - SPEC calls for a full
000800* sequential scan per run with counts held in memory only, so
000900* this table (not a keyed file) is the one aggregation mechanism
001000* shared across VACANCIES/STARTS/REGIONS/FUNDING/COMBINED/MONTHLY/
001100* STARTS-FILTERED/LONDON-SME/PROVIDER.
001200*
001300* 08/11/25 vbc - Created - taken from the shape of the old
001400*                Company-History accumulator blocks, flattened to
001500*                a simple occurs table as no file is held open.
001600* 29/11/25 vbc - Widened AP-Agg-Key1 to x(60) - provider names run
001700*                longer than the region/funding labels first tried.
001800* 19/12/25 vbc - Max rows raised 120 -> 200 - COMBINED's region x
001900*                funding x employer-size breakdown needed more rows
002000*                than first sized for.
002100*
002200 01  AP-Agg-Table.
002300     03  AP-Agg-Row  occurs 200  indexed by AP-Agg-Ix.
002400         05  AP-Agg-Key1        pic x(60).
002500*                                   Provider / region / month / standard
002600         05  AP-Agg-Key2        pic x(40).
002700*                                   Second dimension, e.g. funding label -
002800*                                   spaces when the unit is single-keyed
002900         05  AP-Agg-Cell  occurs 10  pic s9(7)  comp-3.
003000*                                   One accumulator per report column
003100         05  AP-Agg-Major-Flag  pic x.
003200*                                   Y/N - set once a row is classified
003300*                                   major/minor, rogue etc by the caller
003400         05  filler             pic x(7).
003500*
003600     03  AP-Agg-Row-Combined redefines AP-Agg-Row.
003700*                                   Whole-key view used when a program
003800*                                   only needs one compound key
003900         05  AP-Agg-Whole-Key       pic x(100).
004000         05  AP-Agg-Combined-Cells  occurs 10  pic s9(7)  comp-3.
004100         05  filler                 pic x(8).
004200*
004300 01  AP-Agg-Row-Count      pic 9(3)  comp  value zero.
004400*
004500 01  AP-Col-Table.
004600     03  AP-Col  occurs 10  indexed by AP-Col-Ix.
004700         05  AP-Col-Label       pic x(12).
004800*                                   Printed column heading
004900         05  AP-Col-Year        pic x(6).
005000*                                   Raw year this column belongs to -
005100*                                   spaces for a label-only column
005200         05  AP-Col-Quarter     pic 9.
005300*                                   0 = plain year / Total column,
005400*                                   1-4 = that quarter of the latest year
005500         05  filler             pic x(4).
005600*
005700 01  AP-Col-Count           pic 9(2)  comp  value zero.

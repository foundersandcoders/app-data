000100*****************************************************************
000200*                Starts By Region League Table                 *
000300*          One standard, all regions shown, Q4 suppresses       *
000400*                     the quarterly split                       *
000500*****************************************************************
000600 identification          division.
000700*===============================
000800*
000900 program-id.        apregn.
001000 author.            V B Coen.
001100 installation.      Applewood Computers.
001200 date-written.      09/06/88.
001300 date-compiled.
001400 security.          Applewood Computers Accounting System - see
001500                    COPYING for terms. Copyright (c) 1976-2026
001600                    Vincent Bryan Coen and later contributors.
001700*
001800*    Remarks.       Starts by learner home region for one
001900*                   standard, quarterly split of the latest year
002000*                   only while that year is still open (no Q4
002100*                   seen yet).
002200*    Files used :
002300*                   undrin.  Underlying starts extract (line sequential).
002400*                   aprpt.   Report output (line sequential).
002500*
002600* Change Log.
002700* 09/06/88 vbc - Created - YTS regional headcount, annual only.
002800* 03/03/92 pjw - Region list widened from the eight standard regions
002900*                to free text, TEC areas retired.
003000* 27/11/96 smt - Quarterly split of current year added.
003100* 13/01/99 vbc - Y2K: no date arithmetic in this program - checked,
003200*                no change needed.
003300* 25/04/09 vbc - Migrated to GnuCobol.
003400* 02/08/17 djp - Reworked for ESFA apprenticeship standards, region
003500*                now taken from the learner-home-region extract field.
003600* 06/11/25 vbc - AR-2203 Rebuilt as apregn for the quarterly DfE
003700*                release suite.
003800* 22/11/25 vbc - AR-2217 Quarterly split now suppressed once a Q4
003900*                record is seen for the latest year (year complete).
004000* 10/08/26 smt - AR-2309 Every inline PERFORM ... END-PERFORM loop
004100*                taken out and rebuilt as PERFORM ... THRU ...-EXIT
004200*                with the loop body in its own paragraph - house
004300*                style, no exceptions.
004400*
004500 environment             division.
004600*===============================
004700*
004800 configuration section.
004900 special-names.
005000     class Numeric-Chars  is "0123456789"
005100     C01  is Top-Of-Form.
005200*
005300 input-output            section.
005400 file-control.
005500     select  Underlying-In  assign  "UNDERLYING-IN"
005600             organization line sequential
005700             status  WS-Undr-Status.
005800     select  Report-Out     assign  "REPORT-OUT"
005900             organization line sequential
006000             status  WS-Rpt-Status.
006100*
006200 data                    division.
006300*===============================
006400*
006500 file section.
006600*
006700 fd  Underlying-In.
006800 01  Underlying-Line           pic x(250).
006900*
007000 fd  Report-Out.
007100 01  Report-Line-Out           pic x(132).
007200*
007300 working-storage section.
007400*-----------------------
007500 77  Prog-Name                 pic x(16)  value "APREGN (1.0.02)".
007600*
007700 01  WS-Undr-Status            pic xx     value "00".
007800 01  WS-Rpt-Status             pic xx     value "00".
007900 01  WS-EOF-Switch             pic x      value "N".
008000     88  WS-EOF                value "Y".
008100*
008200 01  WS-Rec-Count              binary-char unsigned value zero.
008300 01  WS-Filtered-Count         binary-char unsigned value zero.
008400*
008500 copy "wsapundr.cob".
008600 copy "wsapline.cob".
008700 copy "wsaptab.cob".
008800 copy "wsapparm.cob".
008900*
009000 01  WS-Parse-Work.
009100     03  WS-Parse-In           pic x(5).
009200     03  WS-Parse-In-R         pic x(5)   justified right.
009300     03  WS-Parse-Out          pic 9(5)   comp.
009400     03  WS-Parse-Default      pic 9(5)   comp.
009500*
009600 01  WS-Parse-Work-Redef redefines WS-Parse-Work.
009700     03  WS-Parse-In-Chars  occurs 5  pic x.
009800     03  filler                pic x(8).
009900*
010000 01  WS-Quarter-Work.
010100     03  WS-Quarter-In         pic x(1).
010200     03  WS-Quarter-Out        pic 9(1)   comp.
010300*
010400 01  WS-Quarter-Work-Redef redefines WS-Quarter-Work.
010500     03  WS-Quarter-Char       pic x.
010600     03  filler                pic x(1).
010700*
010800 01  WS-Column-Switches.
010900     03  WS-Max-Year           pic x(6)   value spaces.
011000     03  WS-Col-Zero-Ix        binary-short unsigned.
011100     03  WS-Col-Qtr-Ix         binary-short unsigned.
011200     03  WS-Q4-Col-Ix          binary-short unsigned  value zero.
011300*
011400 01  WS-Render-Plan.
011500     03  WS-Render-Entry  occurs 10  indexed by WS-Render-Ix.
011600         05  WS-Render-Col-Ix     binary-short unsigned.
011700         05  WS-Render-Label      pic x(9).
011800 01  WS-Render-Count           binary-short unsigned value zero.
011900 01  WS-Render-Swap.
012000     03  WS-RS-Col-Ix          binary-short unsigned.
012100     03  WS-RS-Label           pic x(9).
012200*
012300 01  WS-Year-Fmt.
012400     03  WS-Year-Digits        pic x(6)   value spaces.
012500*
012600 01  WS-Sort-Temp.
012700     03  WS-Sort-Temp-Row.
012800         05  WS-ST-Key1        pic x(60).
012900         05  WS-ST-Key2        pic x(40).
013000         05  WS-ST-Cell   occurs 10  pic s9(7)  comp-3.
013100         05  WS-ST-Flag        pic x.
013200         05  filler            pic x(7).
013300 01  WS-Sort-Swapped           pic x      value "N".
013400     88  WS-No-More-Swaps        value "N".
013500*
013600 01  WS-Sort-Temp-Redef redefines WS-Sort-Temp.
013700     03  WS-Sort-Whole-Key      pic x(100).
013800     03  filler                 pic x(48).
013900*
014000 01  WS-Totals-Row.
014100     03  WS-Tot-Cell       occurs 10  pic s9(7)  comp-3.
014200*
014300 01  Title-Text                pic x(80).
014400*
014500 01  Error-Messages.
014600     03  AP201  pic x(40) value "AP201 Cannot open Underlying-In - abort".
014700     03  AP202  pic x(40) value "AP202 Cannot open Report-Out - aborting".
014800     03  AP203  pic x(40) value "AP203 No data found for this standard".
014900*
015000 procedure division.
015100*===================
015200*
015300 aa0000-Main.
015400     perform  aa0100-Open-Files  thru  aa0100-Exit.
015500     perform  aa0200-Read-Underlying  thru  aa0200-Exit
015600              until  WS-EOF.
015700     if       WS-Filtered-Count = zero
015800              display  AP203
015900              go to    aa0000-Close.
016000     perform  aa0300-Determine-Columns  thru  aa0300-Exit.
016100     perform  aa0350-Apply-Conditional-Break  thru  aa0350-Exit.
016200     perform  aa0400-Sum-Totals  thru  aa0400-Exit.
016300     perform  aa0500-Sort-Regions-Descending  thru  aa0500-Exit.
016400     perform  aa0600-Write-Report  thru  aa0600-Exit.
016500 aa0000-Close.
016600     close    Underlying-In  Report-Out.
016700     goback.
016800*
016900 aa0100-Open-Files.
017000     open     input  Underlying-In.
017100     if       WS-Undr-Status not = "00"
017200              display  AP201
017300              goback.
017400     open     output Report-Out.
017500     if       WS-Rpt-Status not = "00"
017600              display  AP202
017700              close    Underlying-In
017800              goback.
017900     read     Underlying-In
018000              at end  set WS-EOF-Switch to "Y".
018100 aa0100-Exit.
018200     exit.
018300*
018400 aa0200-Read-Underlying.
018500     read     Underlying-In
018600              at end  set WS-EOF-Switch to "Y"
018700                      go to aa0200-Exit.
018800     add      1 to WS-Rec-Count.
018900     unstring Underlying-Line  delimited by ","
019000              into  Undr-ST-Code
019100                    Undr-Provider-Name
019200                    Undr-Region
019300                    Undr-Funding-Type
019400                    Undr-Year
019500                    Undr-Quarter
019600                    Undr-Starts
019700                    Undr-Std-Fwk-Name.
019800     if       Undr-ST-Code not = Param-Standard-Code
019900              go to aa0200-Exit.
020000     add      1 to WS-Filtered-Count.
020100*
020200     move     Undr-Region to WS-ST-Key1.
020300     perform  zz0400-Find-Or-Add-Row thru zz0400-Exit.
020400*
020500     move     Undr-Starts to WS-Parse-In.
020600     move     zero to WS-Parse-Default.
020700     perform  zz0200-Parse-Numeric thru zz0200-Exit.
020800     move     Undr-Quarter to WS-Quarter-In.
020900     perform  zz0210-Parse-Quarter thru zz0210-Exit.
021000*
021100     perform  zz0600-Find-Or-Add-Col-Zero thru zz0600-Exit.
021200     add      WS-Parse-Out to AP-Agg-Cell (AP-Agg-Ix) (WS-Col-Zero-Ix).
021300     if       WS-Quarter-Out > zero
021400              perform zz0610-Find-Or-Add-Col-Qtr thru zz0610-Exit
021500              add     WS-Parse-Out
021600                      to AP-Agg-Cell (AP-Agg-Ix) (WS-Col-Qtr-Ix)
021700              if      WS-Quarter-Out = 4
021800                      move WS-Col-Qtr-Ix to WS-Q4-Col-Ix
021900              end-if
022000     end-if.
022100 aa0200-Exit.
022200     exit.
022300*
022400 aa0300-Determine-Columns.
022500     move     spaces to WS-Max-Year.
022600     perform  zz0301-Test-Max-Year-Col thru zz0301-Exit
022700              varying AP-Col-Ix from 1 by 1
022800              until AP-Col-Ix > AP-Col-Count.
022900     move     zero to WS-Render-Count.
023000     perform  zz0303-Test-Pre-Max-Year-Col thru zz0303-Exit
023100              varying AP-Col-Ix from 1 by 1
023200              until AP-Col-Ix > AP-Col-Count.
023300     perform  zz0630-Sort-Render-Plan-By-Year thru zz0630-Exit.
023400     perform  zz0304-Test-Max-Year-Total-Col thru zz0304-Exit
023500              varying AP-Col-Ix from 1 by 1
023600              until AP-Col-Ix > AP-Col-Count.
023700     perform  zz0305-Find-Quarter-Cols thru zz0305-Exit
023800              varying WS-Quarter-Out from 1 by 1
023900              until WS-Quarter-Out > 4.
024000 aa0300-Exit.
024100     exit.
024200*
024300 zz0301-Test-Max-Year-Col.
024400     if       AP-Col-Quarter (AP-Col-Ix) = zero
024500        and    AP-Col-Year (AP-Col-Ix) > WS-Max-Year
024600              move AP-Col-Year (AP-Col-Ix) to WS-Max-Year
024700     end-if.
024800 zz0301-Exit.
024900     exit.
025000*
025100 zz0303-Test-Pre-Max-Year-Col.
025200     if       AP-Col-Quarter (AP-Col-Ix) = zero
025300        and    AP-Col-Year (AP-Col-Ix) < WS-Max-Year
025400              perform zz0620-Add-Render-Entry thru zz0620-Exit
025500     end-if.
025600 zz0303-Exit.
025700     exit.
025800*
025900 zz0304-Test-Max-Year-Total-Col.
026000     if       AP-Col-Year (AP-Col-Ix) = WS-Max-Year
026100        and    AP-Col-Quarter (AP-Col-Ix) = zero
026200              add 1 to WS-Render-Count
026300              move AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count)
026400              move "Total" to WS-Render-Label (WS-Render-Count)
026500     end-if.
026600 zz0304-Exit.
026700     exit.
026800*
026900 zz0305-Find-Quarter-Cols.
027000     perform  zz0306-Test-Quarter-Col thru zz0306-Exit
027100              varying AP-Col-Ix from 1 by 1
027200              until AP-Col-Ix > AP-Col-Count.
027300 zz0305-Exit.
027400     exit.
027500*
027600 zz0306-Test-Quarter-Col.
027700     if       AP-Col-Year (AP-Col-Ix) = WS-Max-Year
027800        and    AP-Col-Quarter (AP-Col-Ix) = WS-Quarter-Out
027900              add  1 to WS-Render-Count
028000              move AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count)
028100              move spaces to WS-Render-Label (WS-Render-Count)
028200              string "Q" delimited size
028300                     WS-Quarter-Out delimited size
028400                     into WS-Render-Label (WS-Render-Count)
028500     end-if.
028600 zz0306-Exit.
028700     exit.
028800*
028900*----------------------------------------------------------------
029000*    Conditional breakdown: if the latest year already has a
029100*    Q4 record, drop the quarter columns and show the Total
029200*    column alone, relabelled with the plain year text.
029300*----------------------------------------------------------------
029400 aa0350-Apply-Conditional-Break.
029500     if       WS-Q4-Col-Ix = zero
029600              go to aa0350-Exit.
029700     perform  zz0351-Relabel-Total-Col thru zz0351-Exit
029800              varying WS-Render-Ix from 1 by 1
029900              until WS-Render-Ix > WS-Render-Count.
030000     move     1 to WS-Render-Count.
030100 aa0350-Exit.
030200     exit.
030300*
030400 zz0351-Relabel-Total-Col.
030500     if       WS-Render-Label (WS-Render-Ix) = "Total"
030600              move WS-Render-Entry (WS-Render-Ix)
030700                   to WS-Render-Entry (1)
030800              move WS-Max-Year to WS-Year-Digits
030900              move WS-Year-Digits (1:4)
031000                   to WS-Render-Label (1) (1:4)
031100              move "-" to WS-Render-Label (1) (5:1)
031200              move WS-Year-Digits (5:2)
031300                   to WS-Render-Label (1) (6:2)
031400     end-if.
031500 zz0351-Exit.
031600     exit.
031700*
031800 aa0400-Sum-Totals.
031900     move     zero to WS-Tot-Cell (1) WS-Tot-Cell (2) WS-Tot-Cell (3)
032000                       WS-Tot-Cell (4) WS-Tot-Cell (5) WS-Tot-Cell (6)
032100                       WS-Tot-Cell (7) WS-Tot-Cell (8) WS-Tot-Cell (9)
032200                       WS-Tot-Cell (10).
032300     perform  zz0401-Sum-One-Row thru zz0401-Exit
032400              varying AP-Agg-Ix from 1 by 1
032500              until AP-Agg-Ix > AP-Agg-Row-Count.
032600 aa0400-Exit.
032700     exit.
032800*
032900 zz0401-Sum-One-Row.
033000     perform  zz0402-Add-One-Cell thru zz0402-Exit
033100              varying WS-Render-Ix from 1 by 1
033200              until WS-Render-Ix > WS-Render-Count.
033300 zz0401-Exit.
033400     exit.
033500*
033600 zz0402-Add-One-Cell.
033700     add      AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
033800              to WS-Tot-Cell (WS-Render-Ix).
033900 zz0402-Exit.
034000     exit.
034100*
034200 aa0500-Sort-Regions-Descending.
034300     move     "Y" to WS-Sort-Swapped.
034400     perform  zz0501-Sort-Pass thru zz0501-Exit
034500              until WS-No-More-Swaps.
034600 aa0500-Exit.
034700     exit.
034800*
034900 zz0501-Sort-Pass.
035000     move     "N" to WS-Sort-Swapped.
035100     perform  zz0502-Sort-Compare thru zz0502-Exit
035200              varying AP-Agg-Ix from 1 by 1
035300              until AP-Agg-Ix > AP-Agg-Row-Count - 1.
035400 zz0501-Exit.
035500     exit.
035600*
035700 zz0502-Sort-Compare.
035800     if       AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (1)) <
035900              AP-Agg-Cell (AP-Agg-Ix + 1) (WS-Render-Col-Ix (1))
036000              move AP-Agg-Row (AP-Agg-Ix) to WS-Sort-Temp-Row
036100              move AP-Agg-Row (AP-Agg-Ix + 1)
036200                   to AP-Agg-Row (AP-Agg-Ix)
036300              move WS-Sort-Temp-Row
036400                   to AP-Agg-Row (AP-Agg-Ix + 1)
036500              move "Y" to WS-Sort-Swapped
036600     end-if.
036700 zz0502-Exit.
036800     exit.
036900*
037000 aa0600-Write-Report.
037100     move     spaces to Title-Text.
037200     string   Param-Standard-Code  delimited size
037300              " "                  delimited size
037400              Undr-Std-Fwk-Name    delimited size
037500              " starts by region"  delimited size
037600              into Title-Text.
037700     perform  zz0900-Write-Title thru zz0900-Exit.
037800     move     "Region" to AP-RL-Label.
037900     perform  zz0601-Move-Header-Cell thru zz0601-Exit
038000              varying WS-Render-Ix from 1 by 1
038100              until WS-Render-Ix > WS-Render-Count.
038200     perform  zz0910-Write-Line thru zz0910-Exit.
038300*
038400     move     "Total" to AP-RL-Label.
038500     perform  zz0602-Move-Total-Cell thru zz0602-Exit
038600              varying WS-Render-Ix from 1 by 1
038700              until WS-Render-Ix > WS-Render-Count.
038800     perform  zz0910-Write-Line thru zz0910-Exit.
038900*
039000     perform  zz0603-Write-One-Row thru zz0603-Exit
039100              varying AP-Agg-Ix from 1 by 1
039200              until AP-Agg-Ix > AP-Agg-Row-Count.
039300 aa0600-Exit.
039400     exit.
039500*
039600 zz0601-Move-Header-Cell.
039700     move     WS-Render-Label (WS-Render-Ix)
039800              to AP-RL-Cell (WS-Render-Ix).
039900 zz0601-Exit.
040000     exit.
040100*
040200 zz0602-Move-Total-Cell.
040300     move     WS-Tot-Cell (WS-Render-Ix)
040400              to AP-RL-Cell (WS-Render-Ix).
040500 zz0602-Exit.
040600     exit.
040700*
040800 zz0603-Write-One-Row.
040900     move     AP-Agg-Key1 (AP-Agg-Ix) to AP-RL-Label.
041000     perform  zz0604-Move-Row-Cell thru zz0604-Exit
041100              varying WS-Render-Ix from 1 by 1
041200              until WS-Render-Ix > WS-Render-Count.
041300     perform  zz0910-Write-Line thru zz0910-Exit.
041400 zz0603-Exit.
041500     exit.
041600*
041700 zz0604-Move-Row-Cell.
041800     move     AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
041900              to AP-RL-Cell (WS-Render-Ix).
042000 zz0604-Exit.
042100     exit.
042200*
042300*----------------------------------------------------------------
042400*    Helper paragraphs.
042500*----------------------------------------------------------------
042600*
042700 zz0200-Parse-Numeric.
042800     move     WS-Parse-In to WS-Parse-In-R.
042900     inspect  WS-Parse-In-R replacing leading space by zero.
043000     if       WS-Parse-In-R is numeric
043100              move WS-Parse-In-R to WS-Parse-Out
043200     else
043300              move WS-Parse-Default to WS-Parse-Out
043400     end-if.
043500 zz0200-Exit.
043600     exit.
043700*
043800 zz0210-Parse-Quarter.
043900     if       WS-Quarter-In is numeric
044000        and   WS-Quarter-In > "0"
044100              move WS-Quarter-In to WS-Quarter-Out
044200     else
044300              move zero to WS-Quarter-Out
044400     end-if.
044500 zz0210-Exit.
044600     exit.
044700*
044800 zz0400-Find-Or-Add-Row.
044900     set      AP-Agg-Ix to 1.
045000     search   AP-Agg-Row
045100              at end
045200                 add 1 to AP-Agg-Row-Count
045300                 set AP-Agg-Ix to AP-Agg-Row-Count
045400                 move WS-ST-Key1 to AP-Agg-Key1 (AP-Agg-Ix)
045500                 move zero to AP-Agg-Cell (AP-Agg-Ix) (1)
045600                              AP-Agg-Cell (AP-Agg-Ix) (2)
045700                              AP-Agg-Cell (AP-Agg-Ix) (3)
045800                              AP-Agg-Cell (AP-Agg-Ix) (4)
045900                              AP-Agg-Cell (AP-Agg-Ix) (5)
046000                              AP-Agg-Cell (AP-Agg-Ix) (6)
046100                              AP-Agg-Cell (AP-Agg-Ix) (7)
046200                              AP-Agg-Cell (AP-Agg-Ix) (8)
046300                              AP-Agg-Cell (AP-Agg-Ix) (9)
046400                              AP-Agg-Cell (AP-Agg-Ix) (10)
046500              when AP-Agg-Key1 (AP-Agg-Ix) = WS-ST-Key1
046600                 continue.
046700 zz0400-Exit.
046800     exit.
046900*
047000 zz0600-Find-Or-Add-Col-Zero.
047100     set      AP-Col-Ix to 1.
047200     search   AP-Col
047300              at end
047400                 add 1 to AP-Col-Count
047500                 set AP-Col-Ix to AP-Col-Count
047600                 move Undr-Year to AP-Col-Year (AP-Col-Ix)
047700                 move zero to AP-Col-Quarter (AP-Col-Ix)
047800              when AP-Col-Year (AP-Col-Ix) = Undr-Year
047900               and  AP-Col-Quarter (AP-Col-Ix) = zero
048000                 continue.
048100     set      WS-Col-Zero-Ix to AP-Col-Ix.
048200 zz0600-Exit.
048300     exit.
048400*
048500 zz0610-Find-Or-Add-Col-Qtr.
048600     set      AP-Col-Ix to 1.
048700     search   AP-Col
048800              at end
048900                 add 1 to AP-Col-Count
049000                 set AP-Col-Ix to AP-Col-Count
049100                 move Undr-Year to AP-Col-Year (AP-Col-Ix)
049200                 move WS-Quarter-Out to AP-Col-Quarter (AP-Col-Ix)
049300              when AP-Col-Year (AP-Col-Ix) = Undr-Year
049400               and  AP-Col-Quarter (AP-Col-Ix) = WS-Quarter-Out
049500                 continue.
049600     set      WS-Col-Qtr-Ix to AP-Col-Ix.
049700 zz0610-Exit.
049800     exit.
049900*
050000 zz0620-Add-Render-Entry.
050100     add      1 to WS-Render-Count.
050200     move     AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count).
050300     move     AP-Col-Year (AP-Col-Ix) to WS-Year-Digits.
050400     move     WS-Year-Digits (1:4) to WS-Render-Label (WS-Render-Count)
050500                                       (1:4).
050600     move     "-" to WS-Render-Label (WS-Render-Count) (5:1).
050700     move     WS-Year-Digits (5:2) to WS-Render-Label (WS-Render-Count)
050800                                       (6:2).
050900 zz0620-Exit.
051000     exit.
051100*
051200 zz0630-Sort-Render-Plan-By-Year.
051300     move     "Y" to WS-Sort-Swapped.
051400     perform  zz0631-Render-Sort-Pass thru zz0631-Exit
051500              until WS-No-More-Swaps.
051600 zz0630-Exit.
051700     exit.
051800*
051900 zz0631-Render-Sort-Pass.
052000     move     "N" to WS-Sort-Swapped.
052100     perform  zz0632-Render-Sort-Compare thru zz0632-Exit
052200              varying WS-Render-Ix from 1 by 1
052300              until WS-Render-Ix > WS-Render-Count - 1.
052400 zz0631-Exit.
052500     exit.
052600*
052700 zz0632-Render-Sort-Compare.
052800     if       AP-Col-Year (WS-Render-Col-Ix (WS-Render-Ix))
052900              > AP-Col-Year
053000                (WS-Render-Col-Ix (WS-Render-Ix + 1))
053100              move WS-Render-Entry (WS-Render-Ix)
053200                   to WS-Render-Swap
053300              move WS-Render-Entry (WS-Render-Ix + 1)
053400                   to WS-Render-Entry (WS-Render-Ix)
053500              move WS-Render-Swap
053600                   to WS-Render-Entry (WS-Render-Ix + 1)
053700              move "Y" to WS-Sort-Swapped
053800     end-if.
053900 zz0632-Exit.
054000     exit.
054100*
054200 zz0900-Write-Title.
054300     move     spaces to Report-Line-Out.
054400     move     Title-Text to Report-Line-Out.
054500     write    Report-Line-Out.
054600 zz0900-Exit.
054700     exit.
054800*
054900 zz0910-Write-Line.
055000     move     spaces to Report-Line-Out.
055100     move     AP-Report-Line to Report-Line-Out.
055200     write    Report-Line-Out.
055300     move     spaces to AP-Report-Line.
055400 zz0910-Exit.
055500     exit.

000100*******************************************
000200*                                          *
000300*  Working Storage For The Apprenticeship  *
000400*     Report Print Line                    *
000500*******************************************
000600* 132 column line - label + up to 10 numeric columns,
000700* right-justified, matches the widest league table (STARTS with
000800* five prior years plus a latest-year Total/Q1-Q4 breakdown).
000900*
001000* 08/11/25 vbc - Created.
001100* 27/11/25 vbc - Cell width widened 2(6)9 -> z(6)9 - COMBINED grand
001200*                total can run to six figures over a full year.
001300*
001400 01  AP-Report-Line.
001500     03  AP-RL-Label            pic x(40).
001600*                                   Label column - provider/region/
001700*                                   funding-type/month/standard name
001800     03  AP-RL-Cell  occurs 10  pic z(6)9.
001900*                                   One column per year, or per
002000*                                   Total/Q1..Q4 for the latest year
002100     03  filler                 pic x(12).
002200*
002300 01  AP-Title-Line.
002400     03  AP-TL-Text             pic x(120).
002500     03  filler                 pic x(12).

000100*******************************************
000200*                                          *
000300*  Record Definition For Provider Starts   *
000400*       Summary Data                       *
000500*     One row per provider/year/quarter    *
000600*******************************************
000700*  File size 138 bytes padded to 160 by filler.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/11/25 vbc - Created.
001200* 21/11/25 vbc - Provider-Name may carry trailing "(nnnnnnnn)" UKPRN -
001300*                left in the raw record, stripped on read.
001400* 02/12/25 vbc - Start-Quarter kept as x(1), blank is valid (= Q0).
001500*
001600 01  AP-Starts-Record.
001700     03  Strt-ST-Code           pic x(6).
001800*                                   Standard code, e.g. "ST0116" - filter key
001900     03  Strt-Provider-Name     pic x(60).
002000*                                   Provider name, may carry "(UKPRN)" suffix
002100     03  Strt-Year              pic x(6).
002200*                                   Academic year, compact form "YYYYYY"
002300     03  Strt-Quarter           pic x(1).
002400*                                   "1".."4" or blank (= not broken by quarter)
002500     03  Strt-Starts            pic x(5).
002600*                                   Starts count, digits only, blank defaults 0
002700     03  Strt-Std-Fwk-Name      pic x(60).
002800*                                   Standard name, used in report titles
002900     03  filler                 pic x(22).

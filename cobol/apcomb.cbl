000100*****************************************************************
000200*         Starts By Region And Employer-Size - Combined          *
000300*              Fixed Row Layout, Three Major Regions             *
000400*****************************************************************
000500 identification          division.
000600*===============================
000700*
000800 program-id.        apcomb.
000900 author.            V B Coen.
001000 installation.      Applewood Computers.
001100 date-written.      04/10/89.
001200 date-compiled.
001300 security.          Applewood Computers Accounting System - see
001400                    COPYING for terms. Copyright (c) 1976-2026
001500                    Vincent Bryan Coen and later contributors.
001600*
001700*    Remarks.       Combined region and employer-size grid for one
001800*                   standard - London, North West and South East
001900*                   broken out, all other regions pooled, with a
002000*                   Grand Total and per-funding-type totals.
002100*    Files used :
002200*                   undrin.  Underlying starts extract (line sequential).
002300*                   aprpt.   Report output (line sequential).
002400*
002500* Change Log.
002600* 04/10/89 vbc - Created - combined region/firm-size grid, quarterly
002700*                MSC returns.
002800* 19/02/94 pjw - "All other regions" pooling row added.
002900* 02/03/98 smt - Per-funding-type grand totals added.
003000* 19/01/99 vbc - Y2K: no date arithmetic in this program - checked,
003100*                no change needed.
003200* 02/05/09 vbc - Migrated to GnuCobol.
003300* 21/08/17 djp - Regions renamed for ESFA apprenticeship geography
003400*                (London / North West / South East kept as the
003500*                three headline regions).
003600* 09/11/25 vbc - AR-2231 Rebuilt as apcomb for the quarterly DfE
003700*                release suite - fixed nine-row layout replaces the
003800*                old sorted league table.
003900* 24/11/25 vbc - AR-2247 Funding totals row order corrected to
004000*                large-employers-then-smes throughout.
004100* 10/08/26 smt - AR-2309 Every inline PERFORM ... END-PERFORM loop
004200*                taken out and rebuilt as PERFORM ... THRU ...-EXIT
004300*                with the loop body in its own paragraph - house
004400*                style, no exceptions.
004500* 11/08/26 smt - AR-2312 Grid was nine rows only - the two mandated
004600*                roll-up rows, Total large employers and Total smes
004700*                across all regions, were declared but never filled
004800*                or printed. Row table widened 10 -> 11, both rows
004900*                given real labels and a roll-up paragraph each,
005000*                write loop now runs to row 11.
005100*
005200 environment             division.
005300*===============================
005400*
005500 configuration section.
005600 special-names.
005700     class Numeric-Chars  is "0123456789"
005800     C01  is Top-Of-Form.
005900*
006000 input-output            section.
006100 file-control.
006200     select  Underlying-In  assign  "UNDERLYING-IN"
006300             organization line sequential
006400             status  WS-Undr-Status.
006500     select  Report-Out     assign  "REPORT-OUT"
006600             organization line sequential
006700             status  WS-Rpt-Status.
006800*
006900 data                    division.
007000*===============================
007100*
007200 file section.
007300*
007400 fd  Underlying-In.
007500 01  Underlying-Line           pic x(250).
007600*
007700 fd  Report-Out.
007800 01  Report-Line-Out           pic x(132).
007900*
008000 working-storage section.
008100*-----------------------
008200 77  Prog-Name                 pic x(16)  value "APCOMB (1.0.02)".
008300*
008400 01  WS-Undr-Status            pic xx     value "00".
008500 01  WS-Rpt-Status             pic xx     value "00".
008600 01  WS-EOF-Switch             pic x      value "N".
008700     88  WS-EOF                value "Y".
008800*
008900 01  WS-Rec-Count              binary-char unsigned value zero.
009000 01  WS-Filtered-Count         binary-char unsigned value zero.
009100*
009200 copy "wsapundr.cob".
009300 copy "wsapline.cob".
009400 copy "wsaptab.cob".
009500 copy "wsapparm.cob".
009600*
009700*----------------------------------------------------------------
009800*    Eleven fixed rows, built directly - no search/sort needed.
009900*    1 Grand Total       4 North West (large)   7 All-other (large)
010000*    2 London (large)    5 North West (smes)     8 All-other (smes)
010100*    3 London (smes)     6 South East (large)    9 All-other (smes)
010200*    10 Total large employers (all regions)  11 Total smes (all regions)
010300*----------------------------------------------------------------
010400 01  WS-Row-Table.
010500     03  WS-Row  occurs 11.
010600         05  WS-Row-Label      pic x(40).
010700         05  WS-Row-Cell  occurs 10  pic s9(7)  comp-3.
010800 01  WS-Row-Count              binary-char unsigned value 11.
010900*         Row 1  Grand Total
011000*         Row 2  London (large employers)
011100*         Row 3  London (smes)
011200*         Row 4  North West (large employers)
011300*         Row 5  North West (smes)
011400*         Row 6  South East (large employers)
011500*         Row 7  South East (smes)
011600*         Row 8  All other regions (large employers)
011700*         Row 9  All other regions (smes)
011800*         Row 10 Total large employers (sum of rows 2/4/6/8)
011900*         Row 11 Total smes (sum of rows 3/5/7/9)
012000*
012100 01  WS-Label-Work.
012200     03  WS-Mapped-Label       pic x(12).
012300*
012400 01  WS-Label-Work-Redef redefines WS-Label-Work.
012500     03  WS-Mapped-Chars  occurs 12  pic x.
012600*
012700 01  WS-Parse-Work.
012800     03  WS-Parse-In           pic x(5).
012900     03  WS-Parse-In-R         pic x(5)   justified right.
013000     03  WS-Parse-Out          pic 9(5)   comp.
013100*
013200 01  WS-Parse-Work-Redef redefines WS-Parse-Work.
013300     03  WS-Parse-In-Chars  occurs 5  pic x.
013400     03  filler                pic x(8).
013500*
013600 01  WS-Quarter-Work.
013700     03  WS-Quarter-In         pic x(1).
013800     03  WS-Quarter-Out        pic 9(1)   comp.
013900*
014000 01  WS-Quarter-Work-Redef redefines WS-Quarter-Work.
014100     03  WS-Quarter-Char       pic x.
014200     03  filler                pic x(1).
014300*
014400 01  WS-Column-Switches.
014500     03  WS-Max-Year           pic x(6)   value spaces.
014600*
014700 01  WS-Render-Plan.
014800     03  WS-Render-Entry  occurs 10  indexed by WS-Render-Ix.
014900         05  WS-Render-Col-Ix     binary-short unsigned.
015000         05  WS-Render-Label      pic x(9).
015100 01  WS-Render-Count           binary-short unsigned value zero.
015200 01  WS-Render-Swap.
015300     03  WS-RS-Col-Ix          binary-short unsigned.
015400     03  WS-RS-Label           pic x(9).
015500*
015600 01  WS-Year-Fmt.
015700     03  WS-Year-Digits        pic x(6)   value spaces.
015800*
015900 01  Title-Text                pic x(80).
016000 01  WS-Row-Target             binary-char unsigned.
016100 01  WS-Sort-Swapped           pic x      value "N".
016200     88  WS-No-More-Swaps        value "N".
016300*
016400 01  Error-Messages.
016500     03  AP401  pic x(40) value "AP401 Cannot open Underlying-In - abort".
016600     03  AP402  pic x(40) value "AP402 Cannot open Report-Out - aborting".
016700     03  AP403  pic x(40) value "AP403 No data found for this standard".
016800*
016900 procedure division.
017000*===================
017100*
017200 aa0000-Main.
017300     perform  aa0100-Open-Files  thru  aa0100-Exit.
017400     perform  aa0150-Init-Rows  thru  aa0150-Exit.
017500     perform  aa0200-Read-Underlying  thru  aa0200-Exit
017600              until  WS-EOF.
017700     if       WS-Filtered-Count = zero
017800              display  AP403
017900              go to    aa0000-Close.
018000     perform  aa0300-Determine-Columns  thru  aa0300-Exit.
018100     perform  aa0400-Roll-Up-Totals  thru  aa0400-Exit.
018200     perform  aa0600-Write-Report  thru  aa0600-Exit.
018300 aa0000-Close.
018400     close    Underlying-In  Report-Out.
018500     goback.
018600*
018700 aa0100-Open-Files.
018800     open     input  Underlying-In.
018900     if       WS-Undr-Status not = "00"
019000              display  AP401
019100              goback.
019200     open     output Report-Out.
019300     if       WS-Rpt-Status not = "00"
019400              display  AP402
019500              close    Underlying-In
019600              goback.
019700     read     Underlying-In
019800              at end  set WS-EOF-Switch to "Y".
019900 aa0100-Exit.
020000     exit.
020100*
020200 aa0150-Init-Rows.
020300     move     "Grand Total" to WS-Row-Label (1).
020400     move     "London (large employers)" to WS-Row-Label (2).
020500     move     "London (smes)" to WS-Row-Label (3).
020600     move     "North West (large employers)" to WS-Row-Label (4).
020700     move     "North West (smes)" to WS-Row-Label (5).
020800     move     "South East (large employers)" to WS-Row-Label (6).
020900     move     "South East (smes)" to WS-Row-Label (7).
021000     move     "All other regions (large employers)"
021100              to WS-Row-Label (8).
021200     move     "All other regions (smes)" to WS-Row-Label (9).
021300     move     "Total large employers" to WS-Row-Label (10).
021400     move     "Total smes" to WS-Row-Label (11).
021500     perform  zz0151-Clear-One-Row thru zz0151-Exit
021600              varying WS-Row-Target from 1 by 1
021700              until WS-Row-Target > WS-Row-Count.
021800 aa0150-Exit.
021900     exit.
022000*
022100 zz0151-Clear-One-Row.
022200     move     zero to WS-Row-Cell (WS-Row-Target) (1)
022300                      WS-Row-Cell (WS-Row-Target) (2)
022400                      WS-Row-Cell (WS-Row-Target) (3)
022500                      WS-Row-Cell (WS-Row-Target) (4)
022600                      WS-Row-Cell (WS-Row-Target) (5)
022700                      WS-Row-Cell (WS-Row-Target) (6)
022800                      WS-Row-Cell (WS-Row-Target) (7)
022900                      WS-Row-Cell (WS-Row-Target) (8)
023000                      WS-Row-Cell (WS-Row-Target) (9)
023100                      WS-Row-Cell (WS-Row-Target) (10).
023200 zz0151-Exit.
023300     exit.
023400*
023500 aa0200-Read-Underlying.
023600     read     Underlying-In
023700              at end  set WS-EOF-Switch to "Y"
023800                      go to aa0200-Exit.
023900     add      1 to WS-Rec-Count.
024000     unstring Underlying-Line  delimited by ","
024100              into  Undr-ST-Code
024200                    Undr-Provider-Name
024300                    Undr-Region
024400                    Undr-Funding-Type
024500                    Undr-Year
024600                    Undr-Quarter
024700                    Undr-Starts
024800                    Undr-Std-Fwk-Name.
024900     if       Undr-ST-Code not = Param-Standard-Code
025000              go to aa0200-Exit.
025100     add      1 to WS-Filtered-Count.
025200*
025300     perform  zz0160-Select-Target-Row thru zz0160-Exit.
025400*
025500     move     Undr-Starts to WS-Parse-In.
025600     perform  zz0200-Parse-Numeric thru zz0200-Exit.
025700     move     Undr-Quarter to WS-Quarter-In.
025800     perform  zz0210-Parse-Quarter thru zz0210-Exit.
025900*
026000     perform  zz0600-Find-Or-Add-Col-Zero thru zz0600-Exit.
026100     add      WS-Parse-Out
026200              to WS-Row-Cell (WS-Row-Target) (AP-Col-Ix).
026300     if       WS-Quarter-Out > zero
026400              perform zz0610-Find-Or-Add-Col-Qtr thru zz0610-Exit
026500              add     WS-Parse-Out
026600                      to WS-Row-Cell (WS-Row-Target) (AP-Col-Ix)
026700     end-if.
026800 aa0200-Exit.
026900     exit.
027000*
027100 aa0300-Determine-Columns.
027200     move     spaces to WS-Max-Year.
027300     perform  zz0301-Test-Max-Year-Col thru zz0301-Exit
027400              varying AP-Col-Ix from 1 by 1
027500              until AP-Col-Ix > AP-Col-Count.
027600     move     zero to WS-Render-Count.
027700     perform  zz0303-Test-Pre-Max-Year-Col thru zz0303-Exit
027800              varying AP-Col-Ix from 1 by 1
027900              until AP-Col-Ix > AP-Col-Count.
028000     perform  zz0630-Sort-Render-Plan-By-Year thru zz0630-Exit.
028100     perform  zz0304-Test-Max-Year-Total-Col thru zz0304-Exit
028200              varying AP-Col-Ix from 1 by 1
028300              until AP-Col-Ix > AP-Col-Count.
028400     perform  zz0305-Find-Quarter-Cols thru zz0305-Exit
028500              varying WS-Quarter-Out from 1 by 1
028600              until WS-Quarter-Out > 4.
028700 aa0300-Exit.
028800     exit.
028900*
029000 zz0301-Test-Max-Year-Col.
029100     if       AP-Col-Quarter (AP-Col-Ix) = zero
029200        and    AP-Col-Year (AP-Col-Ix) > WS-Max-Year
029300              move AP-Col-Year (AP-Col-Ix) to WS-Max-Year
029400     end-if.
029500 zz0301-Exit.
029600     exit.
029700*
029800 zz0303-Test-Pre-Max-Year-Col.
029900     if       AP-Col-Quarter (AP-Col-Ix) = zero
030000        and    AP-Col-Year (AP-Col-Ix) < WS-Max-Year
030100              perform zz0620-Add-Render-Entry thru zz0620-Exit
030200     end-if.
030300 zz0303-Exit.
030400     exit.
030500*
030600 zz0304-Test-Max-Year-Total-Col.
030700     if       AP-Col-Year (AP-Col-Ix) = WS-Max-Year
030800        and    AP-Col-Quarter (AP-Col-Ix) = zero
030900              add 1 to WS-Render-Count
031000              move AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count)
031100              move "Total" to WS-Render-Label (WS-Render-Count)
031200     end-if.
031300 zz0304-Exit.
031400     exit.
031500*
031600 zz0305-Find-Quarter-Cols.
031700     perform  zz0306-Test-Quarter-Col thru zz0306-Exit
031800              varying AP-Col-Ix from 1 by 1
031900              until AP-Col-Ix > AP-Col-Count.
032000 zz0305-Exit.
032100     exit.
032200*
032300 zz0306-Test-Quarter-Col.
032400     if       AP-Col-Year (AP-Col-Ix) = WS-Max-Year
032500        and    AP-Col-Quarter (AP-Col-Ix) = WS-Quarter-Out
032600              add  1 to WS-Render-Count
032700              move AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count)
032800              move spaces to WS-Render-Label (WS-Render-Count)
032900              string "Q" delimited size
033000                     WS-Quarter-Out delimited size
033100                     into WS-Render-Label (WS-Render-Count)
033200     end-if.
033300 zz0306-Exit.
033400     exit.
033500*
033600*----------------------------------------------------------------
033700*    Roll non-major rows into the pooled "all other" rows, the
033800*    per-funding-type totals, and the grand total.
033900*----------------------------------------------------------------
034000 aa0400-Roll-Up-Totals.
034100*         rows 8/9, All other regions, are accumulated directly
034200*         during the read pass via zz0160 for any region that is
034300*         not London/North West/South East - nothing more to do
034400*         there.  Build the funding totals, the grand total and the
034500*         AR-2312 large-employers/smes totals (rows 10/11) now.
034600     perform  zz0401-Sum-Grand-Total-Cell thru zz0401-Exit
034700              varying WS-Render-Ix from 1 by 1
034800              until WS-Render-Ix > WS-Render-Count.
034900     perform  zz0402-Sum-Total-Large-Cell thru zz0402-Exit
035000              varying WS-Render-Ix from 1 by 1
035100              until WS-Render-Ix > WS-Render-Count.
035200     perform  zz0403-Sum-Total-Sme-Cell thru zz0403-Exit
035300              varying WS-Render-Ix from 1 by 1
035400              until WS-Render-Ix > WS-Render-Count.
035500 aa0400-Exit.
035600     exit.
035700*
035800 zz0401-Sum-Grand-Total-Cell.
035900     compute   WS-Row-Cell (1) (WS-Render-Col-Ix (WS-Render-Ix)) =
036000               WS-Row-Cell (2) (WS-Render-Col-Ix (WS-Render-Ix)) +
036100               WS-Row-Cell (3) (WS-Render-Col-Ix (WS-Render-Ix)) +
036200               WS-Row-Cell (4) (WS-Render-Col-Ix (WS-Render-Ix)) +
036300               WS-Row-Cell (5) (WS-Render-Col-Ix (WS-Render-Ix)) +
036400               WS-Row-Cell (6) (WS-Render-Col-Ix (WS-Render-Ix)) +
036500               WS-Row-Cell (7) (WS-Render-Col-Ix (WS-Render-Ix)) +
036600               WS-Row-Cell (8) (WS-Render-Col-Ix (WS-Render-Ix)) +
036700               WS-Row-Cell (9) (WS-Render-Col-Ix (WS-Render-Ix)).
036800 zz0401-Exit.
036900     exit.
037000*
037100*         AR-2312 - Total large employers, summed across the three
037200*         headline regions plus the All-other pool - row 10.
037300 zz0402-Sum-Total-Large-Cell.
037400     compute   WS-Row-Cell (10) (WS-Render-Col-Ix (WS-Render-Ix)) =
037500               WS-Row-Cell (2) (WS-Render-Col-Ix (WS-Render-Ix)) +
037600               WS-Row-Cell (4) (WS-Render-Col-Ix (WS-Render-Ix)) +
037700               WS-Row-Cell (6) (WS-Render-Col-Ix (WS-Render-Ix)) +
037800               WS-Row-Cell (8) (WS-Render-Col-Ix (WS-Render-Ix)).
037900 zz0402-Exit.
038000     exit.
038100*
038200*         AR-2312 - Total smes, summed the same way - row 11.
038300 zz0403-Sum-Total-Sme-Cell.
038400     compute   WS-Row-Cell (11) (WS-Render-Col-Ix (WS-Render-Ix)) =
038500               WS-Row-Cell (3) (WS-Render-Col-Ix (WS-Render-Ix)) +
038600               WS-Row-Cell (5) (WS-Render-Col-Ix (WS-Render-Ix)) +
038700               WS-Row-Cell (7) (WS-Render-Col-Ix (WS-Render-Ix)) +
038800               WS-Row-Cell (9) (WS-Render-Col-Ix (WS-Render-Ix)).
038900 zz0403-Exit.
039000     exit.
039100*
039200 aa0600-Write-Report.
039300     move     spaces to Title-Text.
039400     string   Param-Standard-Code  delimited size
039500              " "                  delimited size
039600              Undr-Std-Fwk-Name    delimited size
039700              " starts by region and employer size" delimited size
039800              into Title-Text.
039900     perform  zz0900-Write-Title thru zz0900-Exit.
040000     move     "Region / employer size" to AP-RL-Label.
040100     perform  zz0601-Move-Header-Cell thru zz0601-Exit
040200              varying WS-Render-Ix from 1 by 1
040300              until WS-Render-Ix > WS-Render-Count.
040400     perform  zz0910-Write-Line thru zz0910-Exit.
040500*
040600     perform  zz0602-Write-One-Row thru zz0602-Exit
040700              varying WS-Row-Target from 1 by 1
040800              until WS-Row-Target > 11.
040900 aa0600-Exit.
041000     exit.
041100*
041200 zz0601-Move-Header-Cell.
041300     move     WS-Render-Label (WS-Render-Ix)
041400              to AP-RL-Cell (WS-Render-Ix).
041500 zz0601-Exit.
041600     exit.
041700*
041800 zz0602-Write-One-Row.
041900     move     WS-Row-Label (WS-Row-Target) to AP-RL-Label.
042000     perform  zz0603-Move-Row-Cell thru zz0603-Exit
042100              varying WS-Render-Ix from 1 by 1
042200              until WS-Render-Ix > WS-Render-Count.
042300     perform  zz0910-Write-Line thru zz0910-Exit.
042400 zz0602-Exit.
042500     exit.
042600*
042700 zz0603-Move-Row-Cell.
042800     move     WS-Row-Cell (WS-Row-Target) (WS-Render-Col-Ix (WS-Render-Ix))
042900              to AP-RL-Cell (WS-Render-Ix).
043000 zz0603-Exit.
043100     exit.
043200*
043300*----------------------------------------------------------------
043400*    Helper paragraphs.
043500*----------------------------------------------------------------
043600*
043700 zz0160-Select-Target-Row.
043800     evaluate true
043900         when Undr-Region = "London"
044000           and Undr-Funding-Type = "Supported by ASA levy funds"
044100              move 2 to WS-Row-Target
044200         when Undr-Region = "London"
044300              move 3 to WS-Row-Target
044400         when Undr-Region = "North West"
044500           and Undr-Funding-Type = "Supported by ASA levy funds"
044600              move 4 to WS-Row-Target
044700         when Undr-Region = "North West"
044800              move 5 to WS-Row-Target
044900         when Undr-Region = "South East"
045000           and Undr-Funding-Type = "Supported by ASA levy funds"
045100              move 6 to WS-Row-Target
045200         when Undr-Region = "South East"
045300              move 7 to WS-Row-Target
045400         when Undr-Funding-Type = "Supported by ASA levy funds"
045500              move 8 to WS-Row-Target
045600         when other
045700              move 9 to WS-Row-Target
045800     end-evaluate.
045900 zz0160-Exit.
046000     exit.
046100*
046200 zz0200-Parse-Numeric.
046300     move     WS-Parse-In to WS-Parse-In-R.
046400     inspect  WS-Parse-In-R replacing leading space by zero.
046500     if       WS-Parse-In-R is numeric
046600              move WS-Parse-In-R to WS-Parse-Out
046700     else
046800              move zero to WS-Parse-Out
046900     end-if.
047000 zz0200-Exit.
047100     exit.
047200*
047300 zz0210-Parse-Quarter.
047400     if       WS-Quarter-In is numeric
047500        and   WS-Quarter-In > "0"
047600              move WS-Quarter-In to WS-Quarter-Out
047700     else
047800              move zero to WS-Quarter-Out
047900     end-if.
048000 zz0210-Exit.
048100     exit.
048200*
048300 zz0600-Find-Or-Add-Col-Zero.
048400     set      AP-Col-Ix to 1.
048500     search   AP-Col
048600              at end
048700                 add 1 to AP-Col-Count
048800                 set AP-Col-Ix to AP-Col-Count
048900                 move Undr-Year to AP-Col-Year (AP-Col-Ix)
049000                 move zero to AP-Col-Quarter (AP-Col-Ix)
049100              when AP-Col-Year (AP-Col-Ix) = Undr-Year
049200               and  AP-Col-Quarter (AP-Col-Ix) = zero
049300                 continue.
049400 zz0600-Exit.
049500     exit.
049600*
049700 zz0610-Find-Or-Add-Col-Qtr.
049800     set      AP-Col-Ix to 1.
049900     search   AP-Col
050000              at end
050100                 add 1 to AP-Col-Count
050200                 set AP-Col-Ix to AP-Col-Count
050300                 move Undr-Year to AP-Col-Year (AP-Col-Ix)
050400                 move WS-Quarter-Out to AP-Col-Quarter (AP-Col-Ix)
050500              when AP-Col-Year (AP-Col-Ix) = Undr-Year
050600               and  AP-Col-Quarter (AP-Col-Ix) = WS-Quarter-Out
050700                 continue.
050800 zz0610-Exit.
050900     exit.
051000*
051100 zz0620-Add-Render-Entry.
051200     add      1 to WS-Render-Count.
051300     move     AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count).
051400     move     AP-Col-Year (AP-Col-Ix) to WS-Year-Digits.
051500     move     WS-Year-Digits (1:4) to WS-Render-Label (WS-Render-Count)
051600                                       (1:4).
051700     move     "-" to WS-Render-Label (WS-Render-Count) (5:1).
051800     move     WS-Year-Digits (5:2) to WS-Render-Label (WS-Render-Count)
051900                                       (6:2).
052000 zz0620-Exit.
052100     exit.
052200*
052300 zz0630-Sort-Render-Plan-By-Year.
052400     move     "Y" to WS-Sort-Swapped.
052500     perform  zz0631-Render-Sort-Pass thru zz0631-Exit
052600              until WS-No-More-Swaps.
052700 zz0630-Exit.
052800     exit.
052900*
053000 zz0631-Render-Sort-Pass.
053100     move     "N" to WS-Sort-Swapped.
053200     perform  zz0632-Render-Sort-Compare thru zz0632-Exit
053300              varying WS-Render-Ix from 1 by 1
053400              until WS-Render-Ix > WS-Render-Count - 1.
053500 zz0631-Exit.
053600     exit.
053700*
053800 zz0632-Render-Sort-Compare.
053900     if       AP-Col-Year (WS-Render-Col-Ix (WS-Render-Ix))
054000              > AP-Col-Year
054100                (WS-Render-Col-Ix (WS-Render-Ix + 1))
054200              move WS-Render-Entry (WS-Render-Ix)
054300                   to WS-Render-Swap
054400              move WS-Render-Entry (WS-Render-Ix + 1)
054500                   to WS-Render-Entry (WS-Render-Ix)
054600              move WS-Render-Swap
054700                   to WS-Render-Entry (WS-Render-Ix + 1)
054800              move "Y" to WS-Sort-Swapped
054900     end-if.
055000 zz0632-Exit.
055100     exit.
055200*
055300 zz0900-Write-Title.
055400     move     spaces to Report-Line-Out.
055500     move     Title-Text to Report-Line-Out.
055600     write    Report-Line-Out.
055700 zz0900-Exit.
055800     exit.
055900*
056000 zz0910-Write-Line.
056100     move     spaces to Report-Line-Out.
056200     move     AP-Report-Line to Report-Line-Out.
056300     write    Report-Line-Out.
056400     move     spaces to AP-Report-Line.
056500 zz0910-Exit.
056600     exit.

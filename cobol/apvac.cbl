000100*****************************************************************
000200*                  Vacancy Listings Reporting                   *
000300*           Providers / Location / Hierarchy breakdown          *
000400*****************************************************************
000500 identification          division.
000600*===============================
000700*
000800 program-id.        apvac.
000900 author.            V B Coen.
001000 installation.      Applewood Computers.
001100 date-written.      14/03/88.
001200 date-compiled.
001300 security.          Applewood Computers Accounting System - see
001400                    COPYING for terms. Copyright (c) 1976-2026
001500                    Vincent Bryan Coen and later contributors.
001600*
001700*    Remarks.       Vacancy Listings Reporting.
001800*                   Produces the providers table, the
001900*                   employers-by-location table and the
002000*                   hierarchical provider breakdown for one
002100*                   apprenticeship standard.
002200*    Files used :
002300*                   vacin.   Vacancy extract (line sequential).
002400*                   aprpt.   Report output (line sequential).
002500*
002600* Change Log.
002700* 14/03/88 vbc - Created - provider headcount for MSC Youth
002800*                Training Scheme vacancy bulletins.
002900* 02/09/90 vbc - TEC area reorganisation - provider name now
003000*                carries the legal suffix, added name cleaning.
003100* 11/06/94 pjw - Location split added (London weighting review).
003200* 08/01/99 vbc - Y2K: year-window fields were never used here but
003300*                checked anyway - no change needed.
003400* 19/03/09 vbc - Migrated to GnuCobol, dropped screen I/O.
003500* 05/07/17 djp - Reworked for ESFA apprenticeship standards -
003600*                framework/standard filter, funding split moved
003700*                to the underlying-data suite (see apfund).
003800* 04/11/25 vbc - AR-2201 Rebuilt as apvac for the quarterly DfE
003900*                release suite - three reports from one pass.
004000* 19/11/25 vbc - AR-2214 Added hierarchical provider CSV (report 3).
004100* 02/12/25 smt - AR-2230 Banding thresholds confirmed with ops -
004200*                >10 / 4-10 / <=3, matches source spreadsheet macro.
004300* 15/01/26 vbc - AR-2255 "All other employers" row suppressed when
004400*                the residual would be zero or negative.
004500* 10/08/26 smt - AR-2309 Report 3 was dropping the <=3 band and the
004600*                exactly-1-position employers on the floor - both
004700*                now print as "N other ..." bucket lines, counters
004800*                reset before use. Also took out every inline
004900*                PERFORM ... loop left from the early drafts - house
005000*                style is PERFORM ... THRU ...-EXIT throughout.
005100* 11/08/26 smt - AR-2311 wsaptab.cob's COPY REPLACING never
005200*                actually renamed anything - AP-Agg/AP-Col are not
005300*                whole words inside AP-Agg-Key1 etc, so REPLACING
005400*                left the fields the PROCEDURE DIVISION relies on
005500*                undeclared. T1/T2/T3-Agg-Table now declared
005600*                outright. Dropped a move that blind-wrote into
005700*                a T2 row before the real T2 lookup had even run.
005800*                Report 1's Employers column was comparing T2's
005900*                town against T1's provider - never matched - so
006000*                added T2-Agg-Key2 (provider) and a separate T4
006100*                distinct (provider, employer) table to drive the
006200*                count properly.
006300* 12/08/26 smt - AR-2313 Report 3's T3 table had no town in its key,
006400*                so one employer advertising from two towns under
006500*                the same provider was silently merged into a
006600*                single row. Town added to T3's key, a new T5 table
006700*                added to hold the employer's total across towns
006800*                (the real test for the "N other employer(s)"
006900*                bucket), and a sort pass added ahead of report 3's
007000*                write loop - rows were previously left in
007100*                first-seen order, not positions descending then
007200*                employer name ascending as the spec requires.
007300*
007400 environment             division.
007500*===============================
007600*
007700 configuration section.
007800 special-names.
007900     class Numeric-Chars  is "0123456789"
008000     C01  is Top-Of-Form.
008100*
008200 input-output            section.
008300 file-control.
008400     select  Vacancy-In   assign  "VACANCY-IN"
008500             organization line sequential
008600             status  WS-Vac-Status.
008700     select  Report-Out   assign  "REPORT-OUT"
008800             organization line sequential
008900             status  WS-Rpt-Status.
009000*
009100 data                    division.
009200*===============================
009300*
009400 file section.
009500*
009600 fd  Vacancy-In.
009700 01  Vacancy-Line             pic x(250).
009800*
009900 fd  Report-Out.
010000 01  Report-Line-Out          pic x(132).
010100*
010200 working-storage section.
010300*-----------------------
010400 77  Prog-Name                pic x(16)  value "APVAC (1.3.02)".
010500*
010600 01  WS-Vac-Status            pic xx     value "00".
010700 01  WS-Rpt-Status            pic xx     value "00".
010800 01  WS-EOF-Switch            pic x      value "N".
010900     88  WS-EOF               value "Y".
011000*
011100 01  WS-Rec-Count             binary-char unsigned value zero.
011200 01  WS-Filtered-Count        binary-char unsigned value zero.
011300*
011400 copy "wsapvac.cob".
011500 copy "wsapnam.cob".
011600 copy "wsapline.cob".
011700*
011800*    Three aggregation tables, one per report, all filled from
011900*    the one pass over Vacancy-In.  wsaptab.cob's shared layout
012000*    does not fit here - COPY REPLACING only retargets whole
012100*    COBOL words and AP-Agg/AP-Col are not whole words inside
012200*    AP-Agg-Key1 etc, so each table is declared outright below
012300*    instead of copied three times under a pseudo-text rename
012400*    that never took hold (AR-2311).
012500*
012600 01  T1-Agg-Table.
012700     03  T1-Agg-Row  occurs 200  indexed by T1-Agg-Ix.
012800         05  T1-Agg-Key1        pic x(60).
012900*                                   Cleaned provider name (report 1) -
013000*                                   re-used for the RAW provider name
013100*                                   when zz0520 collapses T3 into this
013200*                                   same table for report 3.
013300         05  T1-Agg-Cell  occurs 10  pic s9(7)  comp-3.
013400*                                   Cell (1) total positions.
013500*                                   Cell (2) distinct employer count,
013600*                                   report 1 only - tallied off T4
013700*                                   below, not read when T1 is re-used
013800*                                   by report 3.
013900         05  filler             pic x(8).
014000 01  T1-Agg-Row-Count      pic 9(3)  comp  value zero.
014100*
014200 01  T2-Agg-Table.
014300     03  T2-Agg-Row  occurs 200  indexed by T2-Agg-Ix.
014400         05  T2-Agg-Key1        pic x(60).
014500*                                   Cleaned employer name
014600         05  T2-Agg-Key2        pic x(60).
014700*                                   Cleaned provider name
014800         05  T2-Agg-Key3        pic x(30).
014900*                                   Town, straight off the extract
015000         05  T2-Agg-Cell  occurs 10  pic s9(7)  comp-3.
015100         05  T2-Agg-Major-Flag  pic x.
015200*                                   Y/N - set once the town is tested
015300*                                   for London in zz0405
015400         05  filler             pic x(9).
015500 01  T2-Agg-Row-Count      pic 9(3)  comp  value zero.
015600*
015700 01  T3-Agg-Table.
015800     03  T3-Agg-Row  occurs 200  indexed by T3-Agg-Ix.
015900         05  T3-Agg-Key1        pic x(60).
016000*                                   Raw provider name
016100         05  T3-Agg-Key2        pic x(60).
016200*                                   Raw employer name
016300         05  T3-Agg-Key3        pic x(30).
016400*                                   Town, straight off the extract -
016500*                                   "NULL" prints blank (AR-2313)
016600         05  T3-Agg-Cell  occurs 10  pic s9(7)  comp-3.
016700         05  filler             pic x(10).
016800 01  T3-Agg-Row-Count      pic 9(3)  comp  value zero.
016900*
017000*    T4 holds one row per distinct (cleaned provider, cleaned
017100*    employer) pair seen, purely to drive T1-Agg-Cell (2).  T2
017200*    cannot serve this - it is keyed one dimension finer, by
017300*    town, so the same employer legitimately repeats across
017400*    several T2 rows under one provider.
017500*
017600 01  T4-Agg-Table.
017700     03  T4-Agg-Row  occurs 200  indexed by T4-Agg-Ix.
017800         05  T4-Agg-Key1        pic x(60).
017900*                                   Cleaned provider name
018000         05  T4-Agg-Key2        pic x(60).
018100*                                   Cleaned employer name
018200         05  filler             pic x(8).
018300 01  T4-Agg-Row-Count      pic 9(3)  comp  value zero.
018400*
018500*    T5 holds the same (raw provider, raw employer) pair as the old,
018600*    pre-AR-2313 shape of T3 - one row per pair with positions
018700*    totalled straight across every town.  T3 itself now carries
018800*    town in its key (one row per provider/employer/town) so the
018900*    report 3 listing can show each town separately; T5 is the only
019000*    place left holding the employer's grand total across towns,
019100*    which is what decides the "N other employer(s)" bucket.
019200*
019300 01  T5-Agg-Table.
019400     03  T5-Agg-Row  occurs 200  indexed by T5-Agg-Ix.
019500         05  T5-Agg-Key1        pic x(60).
019600*                                   Raw provider name
019700         05  T5-Agg-Key2        pic x(60).
019800*                                   Raw employer name
019900         05  T5-Agg-Cell  occurs 10  pic s9(7)  comp-3.
020000         05  filler             pic x(8).
020100 01  T5-Agg-Row-Count      pic 9(3)  comp  value zero.
020200*
020300 01  WS-Work-Names.
020400     03  WS-Clean-Name        pic x(60).
020500     03  WS-Raw-Name          pic x(60).
020600     03  WS-Name-Len          binary-short unsigned.
020700     03  WS-Suffix-Ix         binary-short unsigned.
020800     03  WS-Suffix-Len        binary-short unsigned.
020900     03  WS-Tail-Start        binary-short unsigned.
021000     03  filler               pic x(4).
021100*
021200 01  WS-Work-Names-Redef redefines WS-Work-Names.
021300     03  filler               pic x(60).
021400     03  WS-Raw-Name-R        pic x(60).
021500     03  filler               pic x(8).
021600*
021700 01  WS-Parse-Work.
021800     03  WS-Parse-In          pic x(5).
021900     03  WS-Parse-In-R        pic x(5)   justified right.
022000     03  WS-Parse-Out         pic 9(5)   comp.
022100     03  WS-Parse-Default     pic 9(5)   comp.
022200*
022300 01  WS-Town-Work.
022400     03  WS-Town-Upper        pic x(30).
022500     03  WS-Town-Found        pic x      value "N".
022600         88  WS-Town-Is-London  value "Y".
022700*
022800 01  WS-Town-Work-Redef redefines WS-Town-Work.
022900     03  WS-Town-Chars   occurs 30  pic x.
023000     03  filler               pic x.
023100*
023200 01  WS-Lower-Upper-Table.
023300     03  WS-Lower             pic x(26)  value "abcdefghijklmnopqrstuvwxyz".
023400     03  WS-Upper             pic x(26)  value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023500*
023600 01  WS-Providers-Total       pic s9(7)  comp-3  value zero.
023700 01  WS-London-Total          pic s9(7)  comp-3  value zero.
023800 01  WS-Grand-Total           pic s9(7)  comp-3  value zero.
023900 01  WS-Residual              pic s9(7)  comp-3  value zero.
024000 01  WS-Band-Total            pic s9(7)  comp-3  value zero.
024100 01  WS-Other-Count           binary-short unsigned value zero.
024200*
024300*    Exactly-1-position employer bucket, reset per detailed
024400*    provider in zz0710, distinct from the <=3 provider-band
024500*    bucket above (which runs across the whole of report 3).
024600*
024700 01  WS-Emp-Other-Count       binary-short unsigned value zero.
024800 01  WS-Emp-Other-Total       pic s9(7)  comp-3  value zero.
024900*
025000*    AR-2313 - T5 lookup result (employer total across towns) and
025100*    the town text built for the report 3 employer/town line.
025200*
025300 01  WS-T5-Lookup-Total       pic s9(7)  comp-3  value zero.
025400 01  WS-Town-Display          pic x(30)  value spaces.
025500*
025600*    Scratch area for the pluralised "N other xxx(s)" bucket
025700*    labels shared by reports 3's two bucket lines.
025800*
025900 01  WS-Plural-Count          binary-short unsigned value zero.
026000 01  WS-Plural-Word           pic x(10)  value spaces.
026100 01  WS-Plural-Label          pic x(40)  value spaces.
026200 01  WS-Count-Edit            pic Z(2)9.
026300 01  WS-Count-Start           binary-short unsigned.
026400 01  WS-Str-Ptr               binary-short unsigned.
026500*
026600 01  WS-Sort-Temp.
026700     03  WS-Sort-Temp-Row.
026800         05  WS-ST-Key1       pic x(60).
026900         05  WS-ST-Key2       pic x(40).
027000         05  WS-ST-Cell  occurs 10  pic s9(7)  comp-3.
027100         05  WS-ST-Flag       pic x.
027200*                                   Padded out to 200 bytes, the
027300*                                   widest of T1/T2/T3-Agg-Row,
027400*                                   so the bubble sorts below
027500*                                   never truncate T2's wider
027600*                                   row on a swap (AR-2311).
027700         05  filler           pic x(59).
027800 01  WS-Sort-Swapped          pic x      value "N".
027900     88  WS-No-More-Swaps       value "N".
028000*
028100 01  WS-Sort-Temp-Redef redefines WS-Sort-Temp.
028200     03  WS-Sort-Whole-Key     pic x(100).
028300     03  filler                pic x(100).
028400*
028500 01  Title-Text               pic x(80).
028600*
028700 01  Error-Messages.
028800     03  AP001  pic x(40) value "AP001 Cannot open Vacancy-In - aborting".
028900     03  AP002  pic x(40) value "AP002 Cannot open Report-Out - aborting".
029000     03  AP003  pic x(40) value "AP003 No data found for this standard".
029100*
029200 procedure division.
029300*===================
029400*
029500 aa0000-Main.
029600     perform  aa0100-Open-Files  thru  aa0100-Exit.
029700     perform  aa0200-Read-Vacancies  thru  aa0200-Exit
029800              until  WS-EOF.
029900     if       WS-Filtered-Count = zero
030000              display  AP003
030100              go to    aa0000-Close.
030200     perform  aa0300-Build-Providers-Table  thru  aa0300-Exit.
030300     perform  aa0400-Write-Providers-Report  thru  aa0400-Exit.
030400     perform  aa0500-Build-Location-Table  thru  aa0500-Exit.
030500     perform  aa0600-Write-Location-Report  thru  aa0600-Exit.
030600     perform  aa0700-Build-Hierarchy-Table  thru  aa0700-Exit.
030700     perform  aa0800-Write-Hierarchy-Report  thru  aa0800-Exit.
030800 aa0000-Close.
030900     close    Vacancy-In  Report-Out.
031000     goback.
031100*
031200 aa0100-Open-Files.
031300     open     input  Vacancy-In.
031400     if       WS-Vac-Status not = "00"
031500              display  AP001
031600              goback.
031700     open     output Report-Out.
031800     if       WS-Rpt-Status not = "00"
031900              display  AP002
032000              close    Vacancy-In
032100              goback.
032200*
032300*         Skip the CSV header row.
032400*
032500     read     Vacancy-In
032600              at end  set WS-EOF-Switch to "Y".
032700 aa0100-Exit.
032800     exit.
032900*
033000 aa0200-Read-Vacancies.
033100     read     Vacancy-In
033200              at end  set WS-EOF-Switch to "Y"
033300                      go to aa0200-Exit.
033400     add      1 to WS-Rec-Count.
033500     unstring Vacancy-Line  delimited by ","
033600              into  Vac-Standard-Name
033700                    Vac-Employer-Name
033800                    Vac-Provider-Name
033900                    Vac-Town
034000                    Vac-Positions.
034100     if       Vac-Standard-Name not = "Software developer"
034200              go to aa0200-Exit.
034300     add      1 to WS-Filtered-Count.
034400 aa0200-Process.
034500*
034600*         Clean names once, stash raw + cleaned forms into the
034700*         three tables at the point they are first seen.  No
034800*         UKPRN on this extract, so this is plain company-name
034900*         cleaning for both employer and provider.
035000*
035100     move     Vac-Provider-Name to WS-Raw-Name.
035200     perform  zz0100-Clean-Company-Name thru zz0100-Exit.
035300     move     WS-Clean-Name to WS-ST-Key1.
035400     move     Vac-Employer-Name to WS-Raw-Name.
035500     perform  zz0100-Clean-Company-Name thru zz0100-Exit.
035600     move     WS-Clean-Name to WS-ST-Key2.
035700*
035800     move     Vac-Positions to WS-Parse-In.
035900     move     1 to WS-Parse-Default.
036000     perform  zz0200-Parse-Numeric thru zz0200-Exit.
036100*
036200*         Report-1 key = cleaned provider; cell 1 = positions.
036300*         The distinct-employer count for cell 2 is driven off
036400*         T4 below, not off T2 - AR-2311, see zz0430.
036500*
036600     perform  zz0400-Find-Or-Add-T1 thru zz0400-Exit.
036700     add      WS-Parse-Out to T1-Agg-Cell (T1-Agg-Ix) (1).
036800     perform  zz0430-Find-Or-Add-T4 thru zz0430-Exit.
036900*
037000*         Report-2 key = cleaned employer / cleaned provider / town.
037100*
037200     perform  zz0410-Find-Or-Add-T2 thru zz0410-Exit.
037300     add      WS-Parse-Out to T2-Agg-Cell (T2-Agg-Ix) (1).
037400*
037500*         Report-3 key = RAW provider name / raw employer name /
037600*         town.  T5 carries the same pair without town, giving the
037700*         employer's total across towns for the bucket test in
037800*         zz0711 (AR-2313).
037900*
038000     perform  zz0420-Find-Or-Add-T3 thru zz0420-Exit.
038100     add      WS-Parse-Out to T3-Agg-Cell (T3-Agg-Ix) (1).
038200     perform  zz0425-Find-Or-Add-T5 thru zz0425-Exit.
038300     add      WS-Parse-Out to T5-Agg-Cell (T5-Agg-Ix) (1).
038400 aa0200-Exit.
038500     exit.
038600*
038700*----------------------------------------------------------------
038800*    Report 1 - Providers table.  Provider / Employers / Vacancies.
038900*    Cell (1) already holds total positions per provider; the
039000*    distinct-employer count is derived here by walking T2 and
039100*    tallying by provider (T2-Agg-Key2).
039200*----------------------------------------------------------------
039300 aa0300-Build-Providers-Table.
039400     perform  zz0500-Sort-T1-Descending thru zz0500-Exit.
039500 aa0300-Exit.
039600     exit.
039700*
039800 aa0400-Write-Providers-Report.
039900     move     "VACANCIES - Software developer - providers"
040000              to Title-Text.
040100     perform  zz0900-Write-Title thru zz0900-Exit.
040200     move     "Provider" to AP-RL-Label.
040300     move     "Employers" to AP-RL-Cell (1).
040400     move     "Vacancies" to AP-RL-Cell (2).
040500     perform  zz0910-Write-Line thru zz0910-Exit.
040600     perform  zz0401-Write-One-Provider-Row thru zz0401-Exit
040700              varying T1-Agg-Ix from 1 by 1
040800              until T1-Agg-Ix > T1-Agg-Row-Count.
040900 aa0400-Exit.
041000     exit.
041100*
041200 zz0401-Write-One-Provider-Row.
041300     move     T1-Agg-Key1 (T1-Agg-Ix) to AP-RL-Label.
041400     move     T1-Agg-Cell (T1-Agg-Ix) (2) to AP-RL-Cell (1).
041500     move     T1-Agg-Cell (T1-Agg-Ix) (1) to AP-RL-Cell (2).
041600     perform  zz0910-Write-Line thru zz0910-Exit.
041700 zz0401-Exit.
041800     exit.
041900*
042000*----------------------------------------------------------------
042100*    Report 2 - Employers by location.  UK total, London total,
042200*    each London employer row, non-London employers >= 3, then
042300*    a residual "All other employers" row.
042400*----------------------------------------------------------------
042500 aa0500-Build-Location-Table.
042600     move     zero to WS-Providers-Total  WS-London-Total.
042700     perform  zz0405-Accumulate-T2-Row thru zz0405-Exit
042800              varying T2-Agg-Ix from 1 by 1
042900              until T2-Agg-Ix > T2-Agg-Row-Count.
043000     perform  zz0510-Sort-T2-Descending thru zz0510-Exit.
043100 aa0500-Exit.
043200     exit.
043300*
043400 zz0405-Accumulate-T2-Row.
043500     add      T2-Agg-Cell (T2-Agg-Ix) (1) to WS-Providers-Total.
043600     move     T2-Agg-Key3 (T2-Agg-Ix) to WS-Town-Upper.
043700     perform  zz0120-Test-London thru zz0120-Exit.
043800     if       WS-Town-Is-London
043900              move "Y" to T2-Agg-Major-Flag (T2-Agg-Ix)
044000              add  T2-Agg-Cell (T2-Agg-Ix) (1)
044100                   to WS-London-Total
044200     else
044300              move "N" to T2-Agg-Major-Flag (T2-Agg-Ix)
044400     end-if.
044500 zz0405-Exit.
044600     exit.
044700*
044800 aa0600-Write-Location-Report.
044900     move     "VACANCIES - Software developer - employers by location"
045000              to Title-Text.
045100     perform  zz0900-Write-Title thru zz0900-Exit.
045200     move     "Employer / Town" to AP-RL-Label.
045300     move     "Vacancies" to AP-RL-Cell (1).
045400     perform  zz0910-Write-Line thru zz0910-Exit.
045500*
045600     move     "UK total" to AP-RL-Label.
045700     move     WS-Providers-Total to AP-RL-Cell (1).
045800     perform  zz0910-Write-Line thru zz0910-Exit.
045900     move     "London total" to AP-RL-Label.
046000     move     WS-London-Total to AP-RL-Cell (1).
046100     perform  zz0910-Write-Line thru zz0910-Exit.
046200*
046300     move     WS-Providers-Total to WS-Residual.
046400     subtract WS-London-Total from WS-Residual.
046500*
046600     perform  zz0601-Write-London-Row thru zz0601-Exit
046700              varying T2-Agg-Ix from 1 by 1
046800              until T2-Agg-Ix > T2-Agg-Row-Count.
046900     perform  zz0602-Write-Non-London-Row thru zz0602-Exit
047000              varying T2-Agg-Ix from 1 by 1
047100              until T2-Agg-Ix > T2-Agg-Row-Count.
047200     if       WS-Residual > zero
047300              move "All other employers / Rest of UK" to AP-RL-Label
047400              move WS-Residual to AP-RL-Cell (1)
047500              perform zz0910-Write-Line thru zz0910-Exit.
047600 aa0600-Exit.
047700     exit.
047800*
047900 zz0601-Write-London-Row.
048000     if       T2-Agg-Major-Flag (T2-Agg-Ix) = "Y"
048100              move T2-Agg-Key3 (T2-Agg-Ix) to AP-RL-Label
048200              if   AP-RL-Label = spaces
048300                   move "London" to AP-RL-Label
048400              end-if
048500              move T2-Agg-Cell (T2-Agg-Ix) (1) to AP-RL-Cell (1)
048600              perform zz0910-Write-Line thru zz0910-Exit
048700     end-if.
048800 zz0601-Exit.
048900     exit.
049000*
049100 zz0602-Write-Non-London-Row.
049200     if       T2-Agg-Major-Flag (T2-Agg-Ix) = "N"
049300        and   T2-Agg-Cell (T2-Agg-Ix) (1) >= 3
049400              move T2-Agg-Key3 (T2-Agg-Ix) to AP-RL-Label
049500              move T2-Agg-Cell (T2-Agg-Ix) (1) to AP-RL-Cell (1)
049600              perform zz0910-Write-Line thru zz0910-Exit
049700              subtract T2-Agg-Cell (T2-Agg-Ix) (1)
049800                       from WS-Residual
049900     end-if.
050000 zz0602-Exit.
050100     exit.
050200*
050300*----------------------------------------------------------------
050400*    Report 3 - Hierarchical provider CSV.  Raw provider name,
050500*    banded by total positions, detailed providers broken down
050600*    by raw employer.
050700*----------------------------------------------------------------
050800 aa0700-Build-Hierarchy-Table.
050900     perform  zz0520-Sort-T3-Provider-Totals thru zz0520-Exit.
051000     perform  zz0530-Sort-T3-Hierarchy thru zz0530-Exit.
051100 aa0700-Exit.
051200     exit.
051300*
051400 aa0800-Write-Hierarchy-Report.
051500     move     "VACANCIES - Software developer - provider hierarchy"
051600              to Title-Text.
051700     perform  zz0900-Write-Title thru zz0900-Exit.
051800     move     "Provider / Employer" to AP-RL-Label.
051900     move     "Vacancies" to AP-RL-Cell (1).
052000     perform  zz0910-Write-Line thru zz0910-Exit.
052100*
052200*         WS-Other-Count/WS-Grand-Total are re-used from report 1's
052300*         per-provider employer count - reset here before the <=3
052400*         band starts collecting across the whole of report 3.
052500*
052600     move     zero to WS-Other-Count  WS-Grand-Total.
052700*
052800*         T1 here is re-used by zz0520 as the provider total
052900*         table (raw provider name in Key1, total in cell 1) -
053000*         see zz0520-Sort-T3-Provider-Totals.
053100*
053200     perform  zz0701-Write-One-Band thru zz0701-Exit
053300              varying T1-Agg-Ix from 1 by 1
053400              until T1-Agg-Ix > T1-Agg-Row-Count.
053500*
053600     if       WS-Other-Count > zero
053700              perform zz0702-Write-Other-Providers thru zz0702-Exit.
053800 aa0800-Exit.
053900     exit.
054000*
054100 zz0701-Write-One-Band.
054200     perform  zz0700-Write-Provider-Band thru zz0700-Exit.
054300 zz0701-Exit.
054400     exit.
054500*
054600*----------------------------------------------------------------
054700*    Helper paragraphs.
054800*----------------------------------------------------------------
054900*
055000 zz0100-Clean-Company-Name.
055100*
055200*         Trim, then strip one legal suffix (first match wins),
055300*         in the list order given in BUSINESS RULES.
055400*
055500     move     WS-Raw-Name to WS-Raw-Name-R.
055600     move     WS-Raw-Name-R to WS-Clean-Name.
055700     perform  zz0105-Strip-One-Suffix thru zz0105-Exit
055800              varying WS-Suffix-Ix from 1 by 1
055900              until WS-Suffix-Ix > AP-Suffix-Count.
056000 zz0100-Exit.
056100     exit.
056200*
056300 zz0105-Strip-One-Suffix.
056400*
056500*         WS-Clean-Name currently holds the name-so-far; test the
056600*         suffix at AP-Suffix (WS-Suffix-Ix) against its tail,
056700*         first with a leading space, then bare.
056800*
056900     perform  zz0106-Trim-Suffix thru zz0106-Exit.
057000 zz0105-Exit.
057100     exit.
057200*
057300 zz0106-Trim-Suffix.
057400*
057500*         Suffix length already right-justified to x(15); the
057600*         true length is found by scanning from the right for the
057700*         first non-space character.
057800*
057900     move     15 to WS-Suffix-Len.
058000     perform  zz0107-Shrink-Suffix-Len thru zz0107-Exit
058100              varying WS-Suffix-Len from WS-Suffix-Len by -1
058200              until WS-Suffix-Len = zero
058300              or AP-Suffix (WS-Suffix-Ix) (WS-Suffix-Len:1) not = space.
058400     if       WS-Suffix-Len = zero
058500              go to zz0106-Exit.
058600     move     60 to WS-Name-Len.
058700     perform  zz0108-Shrink-Name-Len thru zz0108-Exit
058800              varying WS-Name-Len from WS-Name-Len by -1
058900              until WS-Name-Len = zero
059000              or WS-Clean-Name (WS-Name-Len:1) not = space.
059100     if       WS-Name-Len <= WS-Suffix-Len
059200              go to zz0106-Exit.
059300     compute  WS-Tail-Start = WS-Name-Len - WS-Suffix-Len - 1.
059400     if       WS-Tail-Start > zero
059500        and   WS-Clean-Name (WS-Tail-Start:1) = space
059600        and   WS-Clean-Name (WS-Tail-Start + 1:WS-Suffix-Len)
059700              = AP-Suffix (WS-Suffix-Ix) (1:WS-Suffix-Len)
059800              move spaces to WS-Clean-Name (WS-Tail-Start:60)
059900              go to zz0106-Exit.
060000     compute  WS-Tail-Start = WS-Name-Len - WS-Suffix-Len + 1.
060100     if       WS-Tail-Start > 1
060200        and   WS-Clean-Name (WS-Tail-Start:WS-Suffix-Len)
060300              = AP-Suffix (WS-Suffix-Ix) (1:WS-Suffix-Len)
060400              move spaces
060500                to WS-Clean-Name (WS-Tail-Start:WS-Suffix-Len)
060600     end-if.
060700 zz0106-Exit.
060800     exit.
060900*
061000 zz0107-Shrink-Suffix-Len.
061100     continue.
061200 zz0107-Exit.
061300     exit.
061400*
061500 zz0108-Shrink-Name-Len.
061600     continue.
061700 zz0108-Exit.
061800     exit.
061900*
062000 zz0120-Test-London.
062100*
062200*         Blank town counts as London (printed row shows
062300*         "London" for a blank town per the Employers-by-location
062400*         rule) - town "contains london" case-insensitively.
062500*
062600     move     "N" to WS-Town-Found.
062700     if       WS-Town-Upper = spaces
062800              move "Y" to WS-Town-Found
062900              go to zz0120-Exit.
063000     inspect  WS-Town-Upper converting WS-Lower to WS-Upper.
063100     if       WS-Town-Upper (1:6) = "LONDON"
063200              move "Y" to WS-Town-Found
063300              go to zz0120-Exit.
063400     perform  zz0121-Scan-For-London thru zz0121-Exit
063500              varying WS-Name-Len from 1 by 1
063600              until WS-Name-Len > 25
063700              or WS-Town-Is-London.
063800 zz0120-Exit.
063900     exit.
064000*
064100 zz0121-Scan-For-London.
064200     if       WS-Town-Upper (WS-Name-Len:6) = "LONDON"
064300              move "Y" to WS-Town-Found.
064400 zz0121-Exit.
064500     exit.
064600*
064700 zz0200-Parse-Numeric.
064800     move     WS-Parse-In to WS-Parse-In-R.
064900     inspect  WS-Parse-In-R replacing leading space by zero.
065000     if       WS-Parse-In-R is numeric
065100              move WS-Parse-In-R to WS-Parse-Out
065200     else
065300              move WS-Parse-Default to WS-Parse-Out
065400     end-if.
065500 zz0200-Exit.
065600     exit.
065700*
065800 zz0400-Find-Or-Add-T1.
065900     set      T1-Agg-Ix to 1.
066000     search   T1-Agg-Row
066100              at end
066200                 add 1 to T1-Agg-Row-Count
066300                 set T1-Agg-Ix to T1-Agg-Row-Count
066400                 move WS-ST-Key1 to T1-Agg-Key1 (T1-Agg-Ix)
066500                 move zero to T1-Agg-Cell (T1-Agg-Ix) (1)
066600                 move zero to T1-Agg-Cell (T1-Agg-Ix) (2)
066700              when T1-Agg-Key1 (T1-Agg-Ix) = WS-ST-Key1
066800                 continue.
066900 zz0400-Exit.
067000     exit.
067100*
067200 zz0410-Find-Or-Add-T2.
067300     set      T2-Agg-Ix to 1.
067400     search   T2-Agg-Row
067500              at end
067600                 add 1 to T2-Agg-Row-Count
067700                 set T2-Agg-Ix to T2-Agg-Row-Count
067800                 move WS-ST-Key2 to T2-Agg-Key1 (T2-Agg-Ix)
067900                 move WS-ST-Key1 to T2-Agg-Key2 (T2-Agg-Ix)
068000                 move Vac-Town   to T2-Agg-Key3 (T2-Agg-Ix)
068100                 move zero to T2-Agg-Cell (T2-Agg-Ix) (1)
068200              when T2-Agg-Key1 (T2-Agg-Ix) = WS-ST-Key2
068300               and  T2-Agg-Key2 (T2-Agg-Ix) = WS-ST-Key1
068400               and  T2-Agg-Key3 (T2-Agg-Ix) = Vac-Town
068500                 continue.
068600 zz0410-Exit.
068700     exit.
068800*
068900 zz0420-Find-Or-Add-T3.
069000     set      T3-Agg-Ix to 1.
069100     search   T3-Agg-Row
069200              at end
069300                 add 1 to T3-Agg-Row-Count
069400                 set T3-Agg-Ix to T3-Agg-Row-Count
069500                 move Vac-Provider-Name to T3-Agg-Key1 (T3-Agg-Ix)
069600                 move Vac-Employer-Name to T3-Agg-Key2 (T3-Agg-Ix)
069700                 move Vac-Town          to T3-Agg-Key3 (T3-Agg-Ix)
069800                 move zero to T3-Agg-Cell (T3-Agg-Ix) (1)
069900              when T3-Agg-Key1 (T3-Agg-Ix) = Vac-Provider-Name
070000               and  T3-Agg-Key2 (T3-Agg-Ix) = Vac-Employer-Name
070100               and  T3-Agg-Key3 (T3-Agg-Ix) = Vac-Town
070200                 continue.
070300 zz0420-Exit.
070400     exit.
070500*
070600*         T5 - one row per distinct (provider, employer) pair with
070700*         no town in the key, so its cell holds the employer's
070800*         total across every town it advertised from (AR-2313).
070900 zz0425-Find-Or-Add-T5.
071000     set      T5-Agg-Ix to 1.
071100     search   T5-Agg-Row
071200              at end
071300                 add 1 to T5-Agg-Row-Count
071400                 set T5-Agg-Ix to T5-Agg-Row-Count
071500                 move Vac-Provider-Name to T5-Agg-Key1 (T5-Agg-Ix)
071600                 move Vac-Employer-Name to T5-Agg-Key2 (T5-Agg-Ix)
071700                 move zero to T5-Agg-Cell (T5-Agg-Ix) (1)
071800              when T5-Agg-Key1 (T5-Agg-Ix) = Vac-Provider-Name
071900               and  T5-Agg-Key2 (T5-Agg-Ix) = Vac-Employer-Name
072000                 continue.
072100 zz0425-Exit.
072200     exit.
072300*
072400*         T4 - one row per distinct (provider, employer) pair,
072500*         feeding T1-Agg-Cell (2) the first time a pair is seen.
072600*         A repeat of the same pair under the same provider, on
072700*         a later input row, finds its T4 row and adds nothing.
072800 zz0430-Find-Or-Add-T4.
072900     set      T4-Agg-Ix to 1.
073000     search   T4-Agg-Row
073100              at end
073200                 add 1 to T4-Agg-Row-Count
073300                 set T4-Agg-Ix to T4-Agg-Row-Count
073400                 move WS-ST-Key1 to T4-Agg-Key1 (T4-Agg-Ix)
073500                 move WS-ST-Key2 to T4-Agg-Key2 (T4-Agg-Ix)
073600                 add  1 to T1-Agg-Cell (T1-Agg-Ix) (2)
073700              when T4-Agg-Key1 (T4-Agg-Ix) = WS-ST-Key1
073800               and  T4-Agg-Key2 (T4-Agg-Ix) = WS-ST-Key2
073900                 continue.
074000 zz0430-Exit.
074100     exit.
074200*
074300 zz0500-Sort-T1-Descending.
074400*
074500*         Small in-memory exchange sort - table sizes for one
074600*         standard run to a few hundred rows at most, no SORT
074700*         verb warranted for this.
074800*
074900     move     "Y" to WS-Sort-Swapped.
075000     perform  zz0501-T1-Sort-Pass thru zz0501-Exit
075100              until WS-No-More-Swaps.
075200 zz0500-Exit.
075300     exit.
075400*
075500 zz0501-T1-Sort-Pass.
075600     move     "N" to WS-Sort-Swapped.
075700     perform  zz0502-T1-Sort-Compare thru zz0502-Exit
075800              varying T1-Agg-Ix from 1 by 1
075900              until T1-Agg-Ix > T1-Agg-Row-Count - 1.
076000 zz0501-Exit.
076100     exit.
076200*
076300 zz0502-T1-Sort-Compare.
076400     if       T1-Agg-Cell (T1-Agg-Ix) (1) <
076500              T1-Agg-Cell (T1-Agg-Ix + 1) (1)
076600              move T1-Agg-Row (T1-Agg-Ix) to WS-Sort-Temp-Row
076700              move T1-Agg-Row (T1-Agg-Ix + 1)
076800                   to T1-Agg-Row (T1-Agg-Ix)
076900              move WS-Sort-Temp-Row
077000                   to T1-Agg-Row (T1-Agg-Ix + 1)
077100              move "Y" to WS-Sort-Swapped
077200     end-if.
077300 zz0502-Exit.
077400     exit.
077500*
077600 zz0510-Sort-T2-Descending.
077700     move     "Y" to WS-Sort-Swapped.
077800     perform  zz0511-T2-Sort-Pass thru zz0511-Exit
077900              until WS-No-More-Swaps.
078000 zz0510-Exit.
078100     exit.
078200*
078300 zz0511-T2-Sort-Pass.
078400     move     "N" to WS-Sort-Swapped.
078500     perform  zz0512-T2-Sort-Compare thru zz0512-Exit
078600              varying T2-Agg-Ix from 1 by 1
078700              until T2-Agg-Ix > T2-Agg-Row-Count - 1.
078800 zz0511-Exit.
078900     exit.
079000*
079100 zz0512-T2-Sort-Compare.
079200     if       T2-Agg-Cell (T2-Agg-Ix) (1) <
079300              T2-Agg-Cell (T2-Agg-Ix + 1) (1)
079400              move T2-Agg-Row (T2-Agg-Ix) to WS-Sort-Temp-Row
079500              move T2-Agg-Row (T2-Agg-Ix + 1)
079600                   to T2-Agg-Row (T2-Agg-Ix)
079700              move WS-Sort-Temp-Row
079800                   to T2-Agg-Row (T2-Agg-Ix + 1)
079900              move "Y" to WS-Sort-Swapped
080000     end-if.
080100 zz0512-Exit.
080200     exit.
080300*
080400 zz0520-Sort-T3-Provider-Totals.
080500*
080600*         Collapse T3 (raw provider/employer) into T1, re-used
080700*         here as the raw-provider total table, then sort T1
080800*         descending by total.
080900*
081000     move     zero to T1-Agg-Row-Count.
081100     perform  zz0521-Collapse-T3-Row thru zz0521-Exit
081200              varying T3-Agg-Ix from 1 by 1
081300              until T3-Agg-Ix > T3-Agg-Row-Count.
081400     perform  zz0500-Sort-T1-Descending thru zz0500-Exit.
081500 zz0520-Exit.
081600     exit.
081700*
081800 zz0521-Collapse-T3-Row.
081900     move     T3-Agg-Key1 (T3-Agg-Ix) to WS-ST-Key1.
082000     perform  zz0400-Find-Or-Add-T1 thru zz0400-Exit.
082100     add      T3-Agg-Cell (T3-Agg-Ix) (1)
082200              to T1-Agg-Cell (T1-Agg-Ix) (1).
082300 zz0521-Exit.
082400     exit.
082500*
082600*         Positions descending, raw employer name ascending on a
082700*         tie - global sort, but the comparison never looks at the
082800*         provider, so a detailed provider's own rows come out of
082900*         zz0711's filtered walk in that same order (AR-2313).
083000 zz0530-Sort-T3-Hierarchy.
083100     move     "Y" to WS-Sort-Swapped.
083200     perform  zz0531-T3-Sort-Pass thru zz0531-Exit
083300              until WS-No-More-Swaps.
083400 zz0530-Exit.
083500     exit.
083600*
083700 zz0531-T3-Sort-Pass.
083800     move     "N" to WS-Sort-Swapped.
083900     perform  zz0532-T3-Sort-Compare thru zz0532-Exit
084000              varying T3-Agg-Ix from 1 by 1
084100              until T3-Agg-Ix > T3-Agg-Row-Count - 1.
084200 zz0531-Exit.
084300     exit.
084400*
084500 zz0532-T3-Sort-Compare.
084600     if       T3-Agg-Cell (T3-Agg-Ix) (1) <
084700              T3-Agg-Cell (T3-Agg-Ix + 1) (1)
084800        or    (T3-Agg-Cell (T3-Agg-Ix) (1) =
084900              T3-Agg-Cell (T3-Agg-Ix + 1) (1)
085000        and   T3-Agg-Key2 (T3-Agg-Ix) >
085100              T3-Agg-Key2 (T3-Agg-Ix + 1))
085200              move T3-Agg-Row (T3-Agg-Ix) to WS-Sort-Temp-Row
085300              move T3-Agg-Row (T3-Agg-Ix + 1)
085400                   to T3-Agg-Row (T3-Agg-Ix)
085500              move WS-Sort-Temp-Row
085600                   to T3-Agg-Row (T3-Agg-Ix + 1)
085700              move "Y" to WS-Sort-Swapped
085800     end-if.
085900 zz0532-Exit.
086000     exit.
086100*
086200 zz0700-Write-Provider-Band.
086300     move     T1-Agg-Cell (T1-Agg-Ix) (1) to WS-Band-Total.
086400     evaluate true
086500         when  WS-Band-Total > 10
086600               perform zz0710-Write-Detailed-Provider
086700                       thru zz0710-Exit
086800         when  WS-Band-Total >= 4
086900               move    T1-Agg-Key1 (T1-Agg-Ix) to AP-RL-Label
087000               move    WS-Band-Total to AP-RL-Cell (1)
087100               perform zz0910-Write-Line thru zz0910-Exit
087200               move    "(multiple employers)" to AP-RL-Label
087300               perform zz0910-Write-Line thru zz0910-Exit
087400         when  other
087500               add     1 to WS-Other-Count
087600               add     WS-Band-Total to WS-Grand-Total
087700     end-evaluate.
087800 zz0700-Exit.
087900     exit.
088000*
088100 zz0702-Write-Other-Providers.
088200     move     WS-Other-Count to WS-Plural-Count.
088300     move     "provider" to WS-Plural-Word.
088400     perform  zz0130-Build-Plural-Label thru zz0130-Exit.
088500     string   " / (various employers)" delimited by size
088600              into WS-Plural-Label
088700              with pointer WS-Str-Ptr.
088800     move     WS-Plural-Label to AP-RL-Label.
088900     move     WS-Grand-Total to AP-RL-Cell (1).
089000     perform  zz0910-Write-Line thru zz0910-Exit.
089100 zz0702-Exit.
089200     exit.
089300*
089400 zz0710-Write-Detailed-Provider.
089500     move     T1-Agg-Key1 (T1-Agg-Ix) to AP-RL-Label.
089600     move     WS-Band-Total to AP-RL-Cell (1).
089700     perform  zz0910-Write-Line thru zz0910-Exit.
089800     move     zero to WS-Emp-Other-Count  WS-Emp-Other-Total.
089900     perform  zz0711-Write-T3-Employer-Row thru zz0711-Exit
090000              varying T3-Agg-Ix from 1 by 1
090100              until T3-Agg-Ix > T3-Agg-Row-Count.
090200     if       WS-Emp-Other-Count > zero
090300              perform zz0712-Write-Other-Employers thru zz0712-Exit.
090400     move     spaces to AP-RL-Label.
090500     move     1 to WS-Str-Ptr.
090600     string   T1-Agg-Key1 (T1-Agg-Ix) delimited by space
090700              " SUBTOTAL"             delimited by size
090800              into AP-RL-Label
090900              with pointer WS-Str-Ptr.
091000     move     WS-Band-Total to AP-RL-Cell (1).
091100     perform  zz0910-Write-Line thru zz0910-Exit.
091200 zz0710-Exit.
091300     exit.
091400*
091500 zz0711-Write-T3-Employer-Row.
091600*
091700*         Bucket test is the employer's T5 total across every town,
091800*         not this row's own T3 cell - a row is one town only now
091900*         that T3 carries town in its key (AR-2313).
092000*
092100     if       T3-Agg-Key1 (T3-Agg-Ix) = T1-Agg-Key1 (T1-Agg-Ix)
092200              perform zz0713-Lookup-T5-Total thru zz0713-Exit
092300              if    WS-T5-Lookup-Total = 1
092400                    add  1 to WS-Emp-Other-Count
092500                    add  T3-Agg-Cell (T3-Agg-Ix) (1)
092600                         to WS-Emp-Other-Total
092700              else
092800                    perform zz0714-Build-Employer-Town-Label
092900                            thru zz0714-Exit
093000                    move T3-Agg-Cell (T3-Agg-Ix) (1) to AP-RL-Cell (1)
093100                    perform zz0910-Write-Line thru zz0910-Exit
093200              end-if
093300     end-if.
093400 zz0711-Exit.
093500     exit.
093600*
093700 zz0713-Lookup-T5-Total.
093800     set      T5-Agg-Ix to 1.
093900     search   T5-Agg-Row
094000              at end
094100                 move zero to WS-T5-Lookup-Total
094200              when T5-Agg-Key1 (T5-Agg-Ix) = T3-Agg-Key1 (T3-Agg-Ix)
094300               and  T5-Agg-Key2 (T5-Agg-Ix) = T3-Agg-Key2 (T3-Agg-Ix)
094400                 move T5-Agg-Cell (T5-Agg-Ix) (1)
094500                      to WS-T5-Lookup-Total.
094600 zz0713-Exit.
094700     exit.
094800*
094900*         "<employer> / <town>" into the 40-char label field, same
095000*         slash style as report 2's header - literal town "NULL"
095100*         (and a genuinely blank town) both print as blank.
095200*
095300 zz0714-Build-Employer-Town-Label.
095400     move     spaces to WS-Town-Display.
095500     if       T3-Agg-Key3 (T3-Agg-Ix) not = "NULL"
095600              move T3-Agg-Key3 (T3-Agg-Ix) to WS-Town-Display
095700     end-if.
095800     move     spaces to AP-RL-Label.
095900     move     1 to WS-Str-Ptr.
096000     string   T3-Agg-Key2 (T3-Agg-Ix) delimited by space
096100              " / "                   delimited by size
096200              WS-Town-Display         delimited by space
096300              into AP-RL-Label
096400              with pointer WS-Str-Ptr.
096500 zz0714-Exit.
096600     exit.
096700*
096800 zz0712-Write-Other-Employers.
096900     move     WS-Emp-Other-Count to WS-Plural-Count.
097000     move     "employer" to WS-Plural-Word.
097100     perform  zz0130-Build-Plural-Label thru zz0130-Exit.
097200     move     WS-Plural-Label to AP-RL-Label.
097300     move     WS-Emp-Other-Total to AP-RL-Cell (1).
097400     perform  zz0910-Write-Line thru zz0910-Exit.
097500 zz0712-Exit.
097600     exit.
097700*
097800*----------------------------------------------------------------
097900*    Builds "N other <word>(s)" into WS-Plural-Label, leaving
098000*    WS-Str-Ptr pointing just past it so a caller can STRING on
098100*    a further suffix (report 3's provider bucket does this).
098200*----------------------------------------------------------------
098300 zz0130-Build-Plural-Label.
098400     move     WS-Plural-Count to WS-Count-Edit.
098500     move     1 to WS-Count-Start.
098600     perform  zz0131-Skip-Leading-Space thru zz0131-Exit
098700              varying WS-Count-Start from 1 by 1
098800              until WS-Count-Start > 3
098900              or WS-Count-Edit (WS-Count-Start:1) not = space.
099000     move     spaces to WS-Plural-Label.
099100     move     1 to WS-Str-Ptr.
099200     string   WS-Count-Edit (WS-Count-Start:) delimited by size
099300              " other "                        delimited by size
099400              WS-Plural-Word                   delimited by space
099500              into WS-Plural-Label
099600              with pointer WS-Str-Ptr.
099700     if       WS-Plural-Count not = 1
099800              string "s" delimited by size
099900                     into WS-Plural-Label
100000                     with pointer WS-Str-Ptr
100100     end-if.
100200 zz0130-Exit.
100300     exit.
100400*
100500 zz0131-Skip-Leading-Space.
100600     continue.
100700 zz0131-Exit.
100800     exit.
100900*
101000 zz0900-Write-Title.
101100     move     spaces to Report-Line-Out.
101200     move     Title-Text to Report-Line-Out.
101300     write    Report-Line-Out.
101400 zz0900-Exit.
101500     exit.
101600*
101700 zz0910-Write-Line.
101800     move     spaces to Report-Line-Out.
101900     move     AP-Report-Line to Report-Line-Out.
102000     write    Report-Line-Out.
102100     move     spaces to AP-Report-Line.
102200 zz0910-Exit.
102300     exit.

000100*******************************************
000200*                                          *
000300*  Record Definition For Vacancy Extract   *
000400*              Data                        *
000500*     One row per advertised vacancy       *
000600*******************************************
000700*  File size 215 bytes padded to 240 by filler.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/11/25 vbc - Created.
001200* 19/11/25 vbc - Town field widened from x(24) to x(30) - DfE
001300*                extract carries longer town names than first seen.
001400* 11/02/26 vbc - Positions field kept as x(5) display, not numeric -
001500*                extract carries blanks and odd text in this column.
001600*
001700 01  AP-Vacancy-Record.
001800     03  Vac-Standard-Name      pic x(60).
001900*                                   Framework or standard name -
002000*                                   filter key, e.g. "Software developer"
002100     03  Vac-Employer-Name      pic x(60).
002200*                                   Employer legal name, as advertised
002300     03  Vac-Provider-Name      pic x(60).
002400*                                   Training provider legal name
002500     03  Vac-Town               pic x(30).
002600*                                   Vacancy town - may be spaces or "NULL"
002700     03  Vac-Positions          pic x(5).
002800*                                   Number of positions, digits only -
002900*                                   blank or non-numeric defaults to 1
003000     03  filler                 pic x(25).

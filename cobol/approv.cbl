000100*****************************************************************
000200*         Standards Table For One Provider - Starts Data         *
000300*        Conditional Quarterly Breakdown, Latest Year Only       *
000400*****************************************************************
000500 identification          division.
000600*===============================
000700*
000800 program-id.        approv.
000900 author.            V B Coen.
001000 installation.      Applewood Computers.
001100 date-written.      29/04/90.
001200 date-compiled.
001300 security.          Applewood Computers Accounting System - see
001400                    COPYING for terms. Copyright (c) 1976-2026
001500                    Vincent Bryan Coen and later contributors.
001600*
001700*    Remarks.       Every standard run by one named provider
001800*                   (default FOUNDERS & CODERS), one row per
001900*                   standard, quarterly split of the latest year
002000*                   dropped once that year carries a Q4 posting.
002100*    Files used :
002200*                   strtin.  Starts summary extract (line sequential).
002300*                   aprpt.   Report output (line sequential).
002400*
002500* Change Log.
002600* 29/04/90 vbc - Created - single-provider standards breakdown for
002700*                YTS contract monitoring visits.
002800* 12/12/95 pjw - Conditional quarterly drop-off added once Q4 seen,
002900*                matching the REGIONS report convention.
003000* 19/01/99 vbc - Y2K: no date arithmetic in this program - checked,
003100*                no change needed.
003200* 27/05/09 vbc - Migrated to GnuCobol.
003300* 30/09/17 djp - Reworked for ESFA provider-level standards extract.
003400* 21/11/25 vbc - AR-2218 Rebuilt as approv for the quarterly DfE
003500*                release suite - default provider moved to the
003600*                Param record (FOUNDERS & CODERS).
003700* 29/11/25 smt - AR-2281 Row key now carries standard code and
003800*                name together, so two standards never collide
003900*                on a shared name.
004000* 10/08/26 smt - AR-2309 Every inline PERFORM ... END-PERFORM loop
004100*                taken out and rebuilt as PERFORM ... THRU ...-EXIT
004200*                with the loop body in its own paragraph - the
004300*                inline form had crept back in from the early
004400*                drafts and is not house style.
004500*
004600 environment             division.
004700*===============================
004800*
004900 configuration section.
005000 special-names.
005100     class Numeric-Chars  is "0123456789"
005200     C01  is Top-Of-Form.
005300*
005400 input-output            section.
005500 file-control.
005600     select  Starts-In    assign  "STARTS-IN"
005700             organization line sequential
005800             status  WS-Strt-Status.
005900     select  Report-Out   assign  "REPORT-OUT"
006000             organization line sequential
006100             status  WS-Rpt-Status.
006200*
006300 data                    division.
006400*===============================
006500*
006600 file section.
006700*
006800 fd  Starts-In.
006900 01  Starts-Line               pic x(250).
007000*
007100 fd  Report-Out.
007200 01  Report-Line-Out           pic x(132).
007300*
007400 working-storage section.
007500*-----------------------
007600 77  Prog-Name                 pic x(16)  value "APPROV (1.0.01)".
007700*
007800 01  WS-Strt-Status            pic xx     value "00".
007900 01  WS-Rpt-Status             pic xx     value "00".
008000 01  WS-EOF-Switch             pic x      value "N".
008100     88  WS-EOF                value "Y".
008200*
008300 01  WS-Rec-Count              binary-char unsigned value zero.
008400 01  WS-Filtered-Count         binary-char unsigned value zero.
008500*
008600 copy "wsapstrt.cob".
008700 copy "wsapnam.cob".
008800 copy "wsapline.cob".
008900 copy "wsaptab.cob".
009000 copy "wsapparm.cob".
009100*
009200 01  WS-Work-Names.
009300     03  WS-Clean-Name         pic x(60).
009400     03  WS-Raw-Name           pic x(60).
009500     03  WS-Name-Len           binary-short unsigned.
009600     03  WS-Suffix-Ix          binary-short unsigned.
009700     03  WS-Suffix-Len         binary-short unsigned.
009800     03  WS-Tail-Start         binary-short unsigned.
009900     03  WS-UKPRN-Start        binary-short unsigned.
010000     03  filler                pic x(4).
010100*
010200 01  WS-Work-Names-Redef redefines WS-Work-Names.
010300     03  filler                pic x(60).
010400     03  WS-Raw-Name-R         pic x(60).
010500     03  filler                pic x(12).
010600*
010700 01  WS-Target-Names.
010800     03  WS-Target-Raw         pic x(60).
010900     03  WS-Target-Clean       pic x(60).
011000 01  WS-First-Match-Switch     pic x      value "N".
011100     88  WS-First-Match-Done     value "Y".
011200 01  WS-Raw-Provider-Name      pic x(60)  value spaces.
011300*
011400 01  WS-Parse-Work.
011500     03  WS-Parse-In           pic x(5).
011600     03  WS-Parse-In-R         pic x(5)   justified right.
011700     03  WS-Parse-Out          pic 9(5)   comp.
011800*
011900 01  WS-Parse-Work-Redef redefines WS-Parse-Work.
012000     03  WS-Parse-In-Chars  occurs 5  pic x.
012100     03  filler                pic x(8).
012200*
012300 01  WS-Quarter-Work.
012400     03  WS-Quarter-In         pic x(1).
012500     03  WS-Quarter-Out        pic 9(1)   comp.
012600*
012700 01  WS-Quarter-Work-Redef redefines WS-Quarter-Work.
012800     03  WS-Quarter-Char       pic x.
012900     03  filler                pic x(1).
013000*
013100 01  WS-Column-Switches.
013200     03  WS-Max-Year           pic x(6)   value spaces.
013300     03  WS-Col-Zero-Ix        binary-short unsigned.
013400     03  WS-Col-Qtr-Ix         binary-short unsigned.
013500     03  WS-Has-Q4             pic x      value "N".
013600         88  WS-Q4-Present       value "Y".
013700*
013800 01  WS-Render-Plan.
013900     03  WS-Render-Entry  occurs 10  indexed by WS-Render-Ix.
014000         05  WS-Render-Col-Ix     binary-short unsigned.
014100         05  WS-Render-Label      pic x(9).
014200 01  WS-Render-Count           binary-short unsigned value zero.
014300 01  WS-Render-Swap.
014400     03  WS-RS-Col-Ix          binary-short unsigned.
014500     03  WS-RS-Label           pic x(9).
014600*
014700 01  WS-Year-Fmt.
014800     03  WS-Year-Digits        pic x(6)   value spaces.
014900*
015000 01  WS-Row-Key.
015100     03  WS-RK-Code            pic x(6).
015200     03  WS-RK-Name            pic x(60).
015300*
015400 01  WS-Sort-Temp.
015500     03  WS-Sort-Temp-Row.
015600         05  WS-ST-Key1        pic x(60).
015700         05  WS-ST-Key2        pic x(40).
015800         05  WS-ST-Cell   occurs 10  pic s9(7)  comp-3.
015900         05  WS-ST-Flag        pic x.
016000         05  filler            pic x(7).
016100 01  WS-Sort-Swapped           pic x      value "N".
016200     88  WS-No-More-Swaps        value "N".
016300*
016400 01  WS-Totals-Row.
016500     03  WS-Tot-Cell       occurs 10  pic s9(7)  comp-3.
016600*
016700 01  Title-Text                pic x(80).
016800*
016900 01  Error-Messages.
017000     03  AP801  pic x(40) value "AP801 Cannot open Starts-In - aborting".
017100     03  AP802  pic x(40) value "AP802 Cannot open Report-Out - aborting".
017200     03  AP803  pic x(40) value "AP803 No data found for this provider".
017300*
017400 procedure division.
017500*===================
017600*
017700 aa0000-Main.
017800     perform  aa0100-Open-Files  thru  aa0100-Exit.
017900     perform  aa0150-Clean-Target  thru  aa0150-Exit.
018000     perform  aa0200-Read-Starts  thru  aa0200-Exit
018100              until  WS-EOF.
018200     if       WS-Filtered-Count = zero
018300              display  AP803
018400              go to    aa0000-Close.
018500     perform  aa0300-Determine-Columns  thru  aa0300-Exit.
018600     perform  aa0350-Apply-Conditional-Break thru aa0350-Exit.
018700     perform  aa0400-Sum-Totals  thru  aa0400-Exit.
018800     perform  aa0500-Sort-Standards-Descending  thru  aa0500-Exit.
018900     perform  aa0600-Write-Report  thru  aa0600-Exit.
019000 aa0000-Close.
019100     close    Starts-In  Report-Out.
019200     goback.
019300*
019400 aa0100-Open-Files.
019500     open     input  Starts-In.
019600     if       WS-Strt-Status not = "00"
019700              display  AP801
019800              goback.
019900     open     output Report-Out.
020000     if       WS-Rpt-Status not = "00"
020100              display  AP802
020200              close    Starts-In
020300              goback.
020400     read     Starts-In
020500              at end  set WS-EOF-Switch to "Y".
020600 aa0100-Exit.
020700     exit.
020800*
020900 aa0150-Clean-Target.
021000     move     Param-Provider-Filter to WS-Target-Raw.
021100     move     Param-Provider-Filter to WS-Raw-Name.
021200     perform  zz0110-Clean-Provider-Name thru zz0110-Exit.
021300     move     WS-Clean-Name to WS-Target-Clean.
021400 aa0150-Exit.
021500     exit.
021600*
021700 aa0200-Read-Starts.
021800     read     Starts-In
021900              at end  set WS-EOF-Switch to "Y"
022000                      go to aa0200-Exit.
022100     add      1 to WS-Rec-Count.
022200     unstring Starts-Line  delimited by ","
022300              into  Strt-ST-Code
022400                    Strt-Provider-Name
022500                    Strt-Year
022600                    Strt-Quarter
022700                    Strt-Starts
022800                    Strt-Std-Fwk-Name.
022900     move     Strt-Provider-Name to WS-Raw-Name.
023000     perform  zz0110-Clean-Provider-Name thru zz0110-Exit.
023100     if       WS-Clean-Name not = WS-Target-Clean
023200              go to aa0200-Exit.
023300     add      1 to WS-Filtered-Count.
023400     if       WS-First-Match-Switch = "N"
023500              move Strt-Provider-Name to WS-Raw-Provider-Name
023600              move "Y" to WS-First-Match-Switch
023700     end-if.
023800*
023900     move     spaces to WS-Row-Key.
024000     move     Strt-ST-Code to WS-RK-Code.
024100     move     Strt-Std-Fwk-Name to WS-RK-Name.
024200     perform  zz0400-Find-Or-Add-Row thru zz0400-Exit.
024300*
024400     move     Strt-Starts to WS-Parse-In.
024500     perform  zz0200-Parse-Numeric thru zz0200-Exit.
024600     move     Strt-Quarter to WS-Quarter-In.
024700     perform  zz0210-Parse-Quarter thru zz0210-Exit.
024800*
024900     perform  zz0600-Find-Or-Add-Col-Zero thru zz0600-Exit.
025000     add      WS-Parse-Out to AP-Agg-Cell (AP-Agg-Ix) (WS-Col-Zero-Ix).
025100     if       WS-Quarter-Out > zero
025200              perform zz0610-Find-Or-Add-Col-Qtr thru zz0610-Exit
025300              add     WS-Parse-Out
025400                      to AP-Agg-Cell (AP-Agg-Ix) (WS-Col-Qtr-Ix)
025500              if   WS-Quarter-Out = 4
025600                 and Strt-Year = WS-Max-Year
025700                   set WS-Q4-Present to true
025800              end-if
025900     end-if.
026000 aa0200-Exit.
026100     exit.
026200*
026300 aa0300-Determine-Columns.
026400     move     spaces to WS-Max-Year.
026500     perform  zz0301-Test-Max-Year-Col thru zz0301-Exit
026600              varying AP-Col-Ix from 1 by 1
026700              until AP-Col-Ix > AP-Col-Count.
026800     move     "N" to WS-Has-Q4.
026900     perform  zz0302-Test-Q4-Col thru zz0302-Exit
027000              varying AP-Col-Ix from 1 by 1
027100              until AP-Col-Ix > AP-Col-Count.
027200     move     zero to WS-Render-Count.
027300     perform  zz0303-Test-Pre-Max-Year-Col thru zz0303-Exit
027400              varying AP-Col-Ix from 1 by 1
027500              until AP-Col-Ix > AP-Col-Count.
027600     perform  zz0630-Sort-Render-Plan-By-Year thru zz0630-Exit.
027700     perform  zz0304-Test-Max-Year-Total-Col thru zz0304-Exit
027800              varying AP-Col-Ix from 1 by 1
027900              until AP-Col-Ix > AP-Col-Count.
028000     if       WS-Q4-Present
028100              go to aa0300-Exit.
028200     perform  zz0305-Find-Quarter-Cols thru zz0305-Exit
028300              varying WS-Quarter-Out from 1 by 1
028400              until WS-Quarter-Out > 4.
028500 aa0300-Exit.
028600     exit.
028700*
028800 zz0301-Test-Max-Year-Col.
028900     if       AP-Col-Quarter (AP-Col-Ix) = zero
029000        and    AP-Col-Year (AP-Col-Ix) > WS-Max-Year
029100              move AP-Col-Year (AP-Col-Ix) to WS-Max-Year
029200     end-if.
029300 zz0301-Exit.
029400     exit.
029500*
029600 zz0302-Test-Q4-Col.
029700     if       AP-Col-Year (AP-Col-Ix) = WS-Max-Year
029800        and    AP-Col-Quarter (AP-Col-Ix) = 4
029900              set WS-Q4-Present to true
030000     end-if.
030100 zz0302-Exit.
030200     exit.
030300*
030400 zz0303-Test-Pre-Max-Year-Col.
030500     if       AP-Col-Quarter (AP-Col-Ix) = zero
030600        and    AP-Col-Year (AP-Col-Ix) < WS-Max-Year
030700              perform zz0620-Add-Render-Entry thru zz0620-Exit
030800     end-if.
030900 zz0303-Exit.
031000     exit.
031100*
031200 zz0304-Test-Max-Year-Total-Col.
031300     if       AP-Col-Year (AP-Col-Ix) = WS-Max-Year
031400        and    AP-Col-Quarter (AP-Col-Ix) = zero
031500              add 1 to WS-Render-Count
031600              move AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count)
031700              move "Total" to WS-Render-Label (WS-Render-Count)
031800     end-if.
031900 zz0304-Exit.
032000     exit.
032100*
032200 zz0305-Find-Quarter-Cols.
032300     perform  zz0306-Test-Quarter-Col thru zz0306-Exit
032400              varying AP-Col-Ix from 1 by 1
032500              until AP-Col-Ix > AP-Col-Count.
032600 zz0305-Exit.
032700     exit.
032800*
032900 zz0306-Test-Quarter-Col.
033000     if       AP-Col-Year (AP-Col-Ix) = WS-Max-Year
033100        and    AP-Col-Quarter (AP-Col-Ix) = WS-Quarter-Out
033200              add  1 to WS-Render-Count
033300              move AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count)
033400              move spaces to WS-Render-Label (WS-Render-Count)
033500              string "Q" delimited size
033600                     WS-Quarter-Out delimited size
033700                     into WS-Render-Label (WS-Render-Count)
033800     end-if.
033900 zz0306-Exit.
034000     exit.
034100*
034200*----------------------------------------------------------------
034300*    When Q4 is already present, the year is complete - drop the
034400*    quarter columns and relabel the Total column with the plain
034500*    year string instead.
034600*----------------------------------------------------------------
034700 aa0350-Apply-Conditional-Break.
034800     if       not WS-Q4-Present
034900              go to aa0350-Exit.
035000     perform  zz0351-Relabel-Total-Col thru zz0351-Exit
035100              varying WS-Render-Ix from 1 by 1
035200              until WS-Render-Ix > WS-Render-Count.
035300 aa0350-Exit.
035400     exit.
035500*
035600 zz0351-Relabel-Total-Col.
035700     if       WS-Render-Label (WS-Render-Ix) = "Total"
035800              move AP-Col-Year (WS-Render-Col-Ix (WS-Render-Ix))
035900                   to WS-Year-Digits
036000              move WS-Year-Digits (1:4)
036100                   to WS-Render-Label (WS-Render-Ix) (1:4)
036200              move "-"
036300                   to WS-Render-Label (WS-Render-Ix) (5:1)
036400              move WS-Year-Digits (5:2)
036500                   to WS-Render-Label (WS-Render-Ix) (6:2)
036600     end-if.
036700 zz0351-Exit.
036800     exit.
036900*
037000 aa0400-Sum-Totals.
037100     move     zero to WS-Tot-Cell (1) WS-Tot-Cell (2) WS-Tot-Cell (3)
037200                       WS-Tot-Cell (4) WS-Tot-Cell (5) WS-Tot-Cell (6)
037300                       WS-Tot-Cell (7) WS-Tot-Cell (8) WS-Tot-Cell (9)
037400                       WS-Tot-Cell (10).
037500     perform  zz0401-Sum-One-Row thru zz0401-Exit
037600              varying AP-Agg-Ix from 1 by 1
037700              until AP-Agg-Ix > AP-Agg-Row-Count.
037800 aa0400-Exit.
037900     exit.
038000*
038100 zz0401-Sum-One-Row.
038200     perform  zz0402-Add-One-Cell thru zz0402-Exit
038300              varying WS-Render-Ix from 1 by 1
038400              until WS-Render-Ix > WS-Render-Count.
038500 zz0401-Exit.
038600     exit.
038700*
038800 zz0402-Add-One-Cell.
038900     add      AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
039000              to WS-Tot-Cell (WS-Render-Ix).
039100 zz0402-Exit.
039200     exit.
039300*
039400 aa0500-Sort-Standards-Descending.
039500*
039600*         Small in-memory exchange sort - table sizes for one
039700*         provider run to a handful of standards at most.
039800*
039900     move     "Y" to WS-Sort-Swapped.
040000     perform  zz0501-Sort-Pass thru zz0501-Exit
040100              until WS-No-More-Swaps.
040200 aa0500-Exit.
040300     exit.
040400*
040500 zz0501-Sort-Pass.
040600     move     "N" to WS-Sort-Swapped.
040700     perform  zz0502-Sort-Compare thru zz0502-Exit
040800              varying AP-Agg-Ix from 1 by 1
040900              until AP-Agg-Ix > AP-Agg-Row-Count - 1.
041000 zz0501-Exit.
041100     exit.
041200*
041300 zz0502-Sort-Compare.
041400     if       AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (1)) <
041500              AP-Agg-Cell (AP-Agg-Ix + 1) (WS-Render-Col-Ix (1))
041600              move AP-Agg-Row (AP-Agg-Ix) to WS-Sort-Temp-Row
041700              move AP-Agg-Row (AP-Agg-Ix + 1)
041800                   to AP-Agg-Row (AP-Agg-Ix)
041900              move WS-Sort-Temp-Row
042000                   to AP-Agg-Row (AP-Agg-Ix + 1)
042100              move "Y" to WS-Sort-Swapped
042200     end-if.
042300 zz0502-Exit.
042400     exit.
042500*
042600 aa0600-Write-Report.
042700     move     spaces to Title-Text.
042800     string   WS-Raw-Provider-Name delimited size
042900              " starts"            delimited size
043000              into Title-Text.
043100     perform  zz0900-Write-Title thru zz0900-Exit.
043200     move     "Standard" to AP-RL-Label.
043300     perform  zz0601-Move-Header-Cell thru zz0601-Exit
043400              varying WS-Render-Ix from 1 by 1
043500              until WS-Render-Ix > WS-Render-Count.
043600     perform  zz0910-Write-Line thru zz0910-Exit.
043700*
043800     move     "Total" to AP-RL-Label.
043900     perform  zz0602-Move-Total-Cell thru zz0602-Exit
044000              varying WS-Render-Ix from 1 by 1
044100              until WS-Render-Ix > WS-Render-Count.
044200     perform  zz0910-Write-Line thru zz0910-Exit.
044300*
044400     perform  zz0603-Write-One-Row thru zz0603-Exit
044500              varying AP-Agg-Ix from 1 by 1
044600              until AP-Agg-Ix > AP-Agg-Row-Count.
044700 aa0600-Exit.
044800     exit.
044900*
045000 zz0601-Move-Header-Cell.
045100     move     WS-Render-Label (WS-Render-Ix)
045200              to AP-RL-Cell (WS-Render-Ix).
045300 zz0601-Exit.
045400     exit.
045500*
045600 zz0602-Move-Total-Cell.
045700     move     WS-Tot-Cell (WS-Render-Ix)
045800              to AP-RL-Cell (WS-Render-Ix).
045900 zz0602-Exit.
046000     exit.
046100*
046200 zz0603-Write-One-Row.
046300     move     spaces to AP-RL-Label.
046400     string   AP-Agg-Key2 (AP-Agg-Ix) (1:6) delimited size
046500              " "                           delimited size
046600              AP-Agg-Key1 (AP-Agg-Ix)        delimited size
046700              into AP-RL-Label.
046800     perform  zz0604-Move-Row-Cell thru zz0604-Exit
046900              varying WS-Render-Ix from 1 by 1
047000              until WS-Render-Ix > WS-Render-Count.
047100     perform  zz0910-Write-Line thru zz0910-Exit.
047200 zz0603-Exit.
047300     exit.
047400*
047500 zz0604-Move-Row-Cell.
047600     move     AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
047700              to AP-RL-Cell (WS-Render-Ix).
047800 zz0604-Exit.
047900     exit.
048000*
048100*----------------------------------------------------------------
048200*    Helper paragraphs.
048300*----------------------------------------------------------------
048400*
048500 zz0100-Clean-Company-Name.
048600     move     WS-Raw-Name to WS-Raw-Name-R.
048700     move     WS-Raw-Name-R to WS-Clean-Name.
048800     perform  zz0106-Trim-Suffix thru zz0106-Exit
048900              varying WS-Suffix-Ix from 1 by 1
049000              until WS-Suffix-Ix > AP-Suffix-Count.
049100 zz0100-Exit.
049200     exit.
049300*
049400 zz0106-Trim-Suffix.
049500     move     15 to WS-Suffix-Len.
049600     perform  zz0107-Shrink-Suffix-Len thru zz0107-Exit
049700              until WS-Suffix-Len = zero
049800              or AP-Suffix (WS-Suffix-Ix) (WS-Suffix-Len:1) not = space.
049900     if       WS-Suffix-Len = zero
050000              go to zz0106-Exit.
050100     move     60 to WS-Name-Len.
050200     perform  zz0108-Shrink-Name-Len thru zz0108-Exit
050300              until WS-Name-Len = zero
050400              or WS-Clean-Name (WS-Name-Len:1) not = space.
050500     if       WS-Name-Len <= WS-Suffix-Len
050600              go to zz0106-Exit.
050700     compute   WS-Tail-Start = WS-Name-Len - WS-Suffix-Len - 1.
050800     if       WS-Tail-Start > zero
050900        and   WS-Clean-Name (WS-Tail-Start:1) = space
051000        and   WS-Clean-Name (WS-Tail-Start + 1:WS-Suffix-Len)
051100              = AP-Suffix (WS-Suffix-Ix) (1:WS-Suffix-Len)
051200              move spaces to WS-Clean-Name (WS-Tail-Start:60)
051300              go to zz0106-Exit.
051400     compute   WS-Tail-Start = WS-Name-Len - WS-Suffix-Len + 1.
051500     if       WS-Tail-Start > 1
051600        and   WS-Clean-Name (WS-Tail-Start:WS-Suffix-Len)
051700              = AP-Suffix (WS-Suffix-Ix) (1:WS-Suffix-Len)
051800              move spaces
051900                to WS-Clean-Name (WS-Tail-Start:WS-Suffix-Len)
052000     end-if.
052100 zz0106-Exit.
052200     exit.
052300*
052400 zz0107-Shrink-Suffix-Len.
052500     subtract 1 from WS-Suffix-Len.
052600 zz0107-Exit.
052700     exit.
052800*
052900 zz0108-Shrink-Name-Len.
053000     subtract 1 from WS-Name-Len.
053100 zz0108-Exit.
053200     exit.
053300*
053400 zz0110-Clean-Provider-Name.
053500     move     60 to WS-Name-Len.
053600     perform  zz0111-Shrink-Raw-Name-Len thru zz0111-Exit
053700              until WS-Name-Len = zero
053800              or WS-Raw-Name (WS-Name-Len:1) not = space.
053900     if       WS-Name-Len > 2
054000        and   WS-Raw-Name (WS-Name-Len:1) = ")"
054100              move     WS-Name-Len to WS-UKPRN-Start
054200              perform  zz0112-Shrink-UKPRN-Start thru zz0112-Exit
054300                       until WS-UKPRN-Start = 1
054400                       or WS-Raw-Name (WS-UKPRN-Start:1) = "("
054500              if       WS-Raw-Name (WS-UKPRN-Start:1) = "("
054600                 and   WS-UKPRN-Start > 1
054700                       move spaces
054800                         to WS-Raw-Name (WS-UKPRN-Start:
054900                            WS-Name-Len - WS-UKPRN-Start + 1)
055000              end-if
055100     end-if.
055200     perform  zz0100-Clean-Company-Name thru zz0100-Exit.
055300 zz0110-Exit.
055400     exit.
055500*
055600 zz0111-Shrink-Raw-Name-Len.
055700     subtract 1 from WS-Name-Len.
055800 zz0111-Exit.
055900     exit.
056000*
056100 zz0112-Shrink-UKPRN-Start.
056200     subtract 1 from WS-UKPRN-Start.
056300 zz0112-Exit.
056400     exit.
056500*
056600 zz0200-Parse-Numeric.
056700     move     WS-Parse-In to WS-Parse-In-R.
056800     inspect  WS-Parse-In-R replacing leading space by zero.
056900     if       WS-Parse-In-R is numeric
057000              move WS-Parse-In-R to WS-Parse-Out
057100     else
057200              move zero to WS-Parse-Out
057300     end-if.
057400 zz0200-Exit.
057500     exit.
057600*
057700 zz0210-Parse-Quarter.
057800     if       WS-Quarter-In is numeric
057900        and   WS-Quarter-In > "0"
058000              move WS-Quarter-In to WS-Quarter-Out
058100     else
058200              move zero to WS-Quarter-Out
058300     end-if.
058400 zz0210-Exit.
058500     exit.
058600*
058700 zz0400-Find-Or-Add-Row.
058800     set      AP-Agg-Ix to 1.
058900     search   AP-Agg-Row
059000              at end
059100                 add 1 to AP-Agg-Row-Count
059200                 set AP-Agg-Ix to AP-Agg-Row-Count
059300                 move WS-RK-Name to AP-Agg-Key1 (AP-Agg-Ix)
059400                 move WS-RK-Code to AP-Agg-Key2 (AP-Agg-Ix)
059500                 move zero to AP-Agg-Cell (AP-Agg-Ix) (1)
059600                              AP-Agg-Cell (AP-Agg-Ix) (2)
059700                              AP-Agg-Cell (AP-Agg-Ix) (3)
059800                              AP-Agg-Cell (AP-Agg-Ix) (4)
059900                              AP-Agg-Cell (AP-Agg-Ix) (5)
060000                              AP-Agg-Cell (AP-Agg-Ix) (6)
060100                              AP-Agg-Cell (AP-Agg-Ix) (7)
060200                              AP-Agg-Cell (AP-Agg-Ix) (8)
060300                              AP-Agg-Cell (AP-Agg-Ix) (9)
060400                              AP-Agg-Cell (AP-Agg-Ix) (10)
060500              when AP-Agg-Key1 (AP-Agg-Ix) = WS-RK-Name
060600               and  AP-Agg-Key2 (AP-Agg-Ix) (1:6) = WS-RK-Code
060700                 continue.
060800 zz0400-Exit.
060900     exit.
061000*
061100 zz0600-Find-Or-Add-Col-Zero.
061200     set      AP-Col-Ix to 1.
061300     search   AP-Col
061400              at end
061500                 add 1 to AP-Col-Count
061600                 set AP-Col-Ix to AP-Col-Count
061700                 move Strt-Year to AP-Col-Year (AP-Col-Ix)
061800                 move zero to AP-Col-Quarter (AP-Col-Ix)
061900              when AP-Col-Year (AP-Col-Ix) = Strt-Year
062000               and  AP-Col-Quarter (AP-Col-Ix) = zero
062100                 continue.
062200     set      WS-Col-Zero-Ix to AP-Col-Ix.
062300 zz0600-Exit.
062400     exit.
062500*
062600 zz0610-Find-Or-Add-Col-Qtr.
062700     set      AP-Col-Ix to 1.
062800     search   AP-Col
062900              at end
063000                 add 1 to AP-Col-Count
063100                 set AP-Col-Ix to AP-Col-Count
063200                 move Strt-Year to AP-Col-Year (AP-Col-Ix)
063300                 move WS-Quarter-Out to AP-Col-Quarter (AP-Col-Ix)
063400              when AP-Col-Year (AP-Col-Ix) = Strt-Year
063500               and  AP-Col-Quarter (AP-Col-Ix) = WS-Quarter-Out
063600                 continue.
063700     set      WS-Col-Qtr-Ix to AP-Col-Ix.
063800 zz0610-Exit.
063900     exit.
064000*
064100 zz0620-Add-Render-Entry.
064200     add      1 to WS-Render-Count.
064300     move     AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count).
064400     move     AP-Col-Year (AP-Col-Ix) to WS-Year-Digits.
064500     move     WS-Year-Digits (1:4) to WS-Render-Label (WS-Render-Count)
064600                                       (1:4).
064700     move     "-" to WS-Render-Label (WS-Render-Count) (5:1).
064800     move     WS-Year-Digits (5:2) to WS-Render-Label (WS-Render-Count)
064900                                       (6:2).
065000 zz0620-Exit.
065100     exit.
065200*
065300 zz0630-Sort-Render-Plan-By-Year.
065400     move     "Y" to WS-Sort-Swapped.
065500     perform  zz0631-Render-Sort-Pass thru zz0631-Exit
065600              until WS-No-More-Swaps.
065700 zz0630-Exit.
065800     exit.
065900*
066000 zz0631-Render-Sort-Pass.
066100     move     "N" to WS-Sort-Swapped.
066200     perform  zz0632-Render-Sort-Compare thru zz0632-Exit
066300              varying WS-Render-Ix from 1 by 1
066400              until WS-Render-Ix > WS-Render-Count - 1.
066500 zz0631-Exit.
066600     exit.
066700*
066800 zz0632-Render-Sort-Compare.
066900     if       AP-Col-Year (WS-Render-Col-Ix (WS-Render-Ix))
067000              > AP-Col-Year
067100                (WS-Render-Col-Ix (WS-Render-Ix + 1))
067200              move WS-Render-Entry (WS-Render-Ix)
067300                   to WS-Render-Swap
067400              move WS-Render-Entry (WS-Render-Ix + 1)
067500                   to WS-Render-Entry (WS-Render-Ix)
067600              move WS-Render-Swap
067700                   to WS-Render-Entry (WS-Render-Ix + 1)
067800              move "Y" to WS-Sort-Swapped
067900     end-if.
068000 zz0632-Exit.
068100     exit.
068200*
068300 zz0900-Write-Title.
068400     move     spaces to Report-Line-Out.
068500     move     Title-Text to Report-Line-Out.
068600     write    Report-Line-Out.
068700 zz0900-Exit.
068800     exit.
068900*
069000 zz0910-Write-Line.
069100     move     spaces to Report-Line-Out.
069200     move     AP-Report-Line to Report-Line-Out.
069300     write    Report-Line-Out.
069400     move     spaces to AP-Report-Line.
069500 zz0910-Exit.
069600     exit.

000100*******************************************
000200*                                          *
000300*  Record Definition For Underlying        *
000400*       Starts Data                        *
000500*     Record-level, one row per learner    *
000600*       start per quarter                  *
000700*******************************************
000800*  File size 208 bytes padded to 240 by filler.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 05/11/25 vbc - Created.
001300* 22/11/25 vbc - Funding-Type widened x(24) to x(40) - DfE text is
001400*                "Supported by ASA levy funds" or "Other", allow headroom.
001500* 03/12/25 vbc - Added Std-Fwk-Name - needed for FUNDING/COMBINED titles.
001600*
001700 01  AP-Underlying-Record.
001800     03  Undr-ST-Code           pic x(6).
001900*                                   Standard code - filter key
002000     03  Undr-Provider-Name     pic x(60).
002100*                                   Provider name
002200     03  Undr-Region            pic x(30).
002300*                                   Learner home region, e.g. "London"
002400     03  Undr-Funding-Type      pic x(40).
002500*                                   "Supported by ASA levy funds" or "Other"
002600     03  Undr-Year              pic x(6).
002700*                                   Academic year, compact form "YYYYYY"
002800     03  Undr-Quarter           pic x(1).
002900*                                   "1".."4" or blank
003000     03  Undr-Starts            pic x(5).
003100*                                   Starts count, digits only, blank defaults 0
003200     03  Undr-Std-Fwk-Name      pic x(60).
003300*                                   Standard name, used in report titles
003400     03  filler                 pic x(32).

000100*****************************************************************
000200*              Starts By Employer-Size League Table             *
000300*         One standard, levy-funded vs SME funding split         *
000400*****************************************************************
000500 identification          division.
000600*===============================
000700*
000800 program-id.        apfund.
000900 author.            V B Coen.
001000 installation.      Applewood Computers.
001100 date-written.      20/09/89.
001200 date-compiled.
001300 security.          Applewood Computers Accounting System - see
001400                    COPYING for terms. Copyright (c) 1976-2026
001500                    Vincent Bryan Coen and later contributors.
001600*
001700*    Remarks.       Starts by funding type (levy-funded large
001800*                   employers vs SMEs) for one standard, with
001900*                   quarterly split of the latest year.
002000*    Files used :
002100*                   undrin.  Underlying starts extract (line sequential).
002200*                   aprpt.   Report output (line sequential).
002300*
002400* Change Log.
002500* 20/09/89 vbc - Created - MSC large-firm / small-firm funding split.
002600* 11/05/93 pjw - "Other funding" category added for mixed schemes.
002700* 30/01/97 smt - Quarterly split of current year added.
002800* 19/01/99 vbc - Y2K: no date arithmetic in this program - checked,
002900*                no change needed.
003000* 30/04/09 vbc - Migrated to GnuCobol.
003100* 14/08/17 djp - Reworked for ESFA apprenticeship levy funding types
003200*                ("Supported by ASA levy funds" / "Other").
003300* 07/11/25 vbc - AR-2204 Rebuilt as apfund for the quarterly DfE
003400*                release suite - funding label mapping moved here
003500*                from the old PY funding script.
003600* 23/11/25 vbc - AR-2218 Row order fixed: Total, levy label, SME
003700*                label, then any other labels alphabetically.
003800* 10/08/26 smt - AR-2309 Every inline PERFORM ... END-PERFORM loop
003900*                taken out and rebuilt as PERFORM ... THRU ...-EXIT
004000*                with the loop body in its own paragraph - house
004100*                style, no exceptions.
004200*
004300 environment             division.
004400*===============================
004500*
004600 configuration section.
004700 special-names.
004800     class Numeric-Chars  is "0123456789"
004900     C01  is Top-Of-Form.
005000*
005100 input-output            section.
005200 file-control.
005300     select  Underlying-In  assign  "UNDERLYING-IN"
005400             organization line sequential
005500             status  WS-Undr-Status.
005600     select  Report-Out     assign  "REPORT-OUT"
005700             organization line sequential
005800             status  WS-Rpt-Status.
005900*
006000 data                    division.
006100*===============================
006200*
006300 file section.
006400*
006500 fd  Underlying-In.
006600 01  Underlying-Line           pic x(250).
006700*
006800 fd  Report-Out.
006900 01  Report-Line-Out           pic x(132).
007000*
007100 working-storage section.
007200*-----------------------
007300 77  Prog-Name                 pic x(16)  value "APFUND (1.0.03)".
007400*
007500 01  WS-Undr-Status            pic xx     value "00".
007600 01  WS-Rpt-Status             pic xx     value "00".
007700 01  WS-EOF-Switch             pic x      value "N".
007800     88  WS-EOF                value "Y".
007900*
008000 01  WS-Rec-Count              binary-char unsigned value zero.
008100 01  WS-Filtered-Count         binary-char unsigned value zero.
008200*
008300 copy "wsapundr.cob".
008400 copy "wsapline.cob".
008500 copy "wsaptab.cob".
008600 copy "wsapparm.cob".
008700*
008800 01  WS-Label-Work.
008900     03  WS-Mapped-Label       pic x(40).
009000*
009100 01  WS-Label-Work-Redef redefines WS-Label-Work.
009200     03  WS-Mapped-Chars  occurs 40  pic x.
009300*
009400 01  WS-Parse-Work.
009500     03  WS-Parse-In           pic x(5).
009600     03  WS-Parse-In-R         pic x(5)   justified right.
009700     03  WS-Parse-Out          pic 9(5)   comp.
009800     03  WS-Parse-Default      pic 9(5)   comp.
009900*
010000 01  WS-Parse-Work-Redef redefines WS-Parse-Work.
010100     03  WS-Parse-In-Chars  occurs 5  pic x.
010200     03  filler                pic x(8).
010300*
010400 01  WS-Quarter-Work.
010500     03  WS-Quarter-In         pic x(1).
010600     03  WS-Quarter-Out        pic 9(1)   comp.
010700*
010800 01  WS-Column-Switches.
010900     03  WS-Max-Year           pic x(6)   value spaces.
011000     03  WS-Col-Zero-Ix        binary-short unsigned.
011100     03  WS-Col-Qtr-Ix         binary-short unsigned.
011200*
011300 01  WS-Render-Plan.
011400     03  WS-Render-Entry  occurs 10  indexed by WS-Render-Ix.
011500         05  WS-Render-Col-Ix     binary-short unsigned.
011600         05  WS-Render-Label      pic x(9).
011700 01  WS-Render-Count           binary-short unsigned value zero.
011800 01  WS-Render-Swap.
011900     03  WS-RS-Col-Ix          binary-short unsigned.
012000     03  WS-RS-Label           pic x(9).
012100*
012200 01  WS-Year-Fmt.
012300     03  WS-Year-Digits        pic x(6)   value spaces.
012400*
012500 01  WS-Sort-Temp.
012600     03  WS-Sort-Temp-Row.
012700         05  WS-ST-Key1        pic x(60).
012800         05  WS-ST-Key2        pic x(40).
012900         05  WS-ST-Cell   occurs 10  pic s9(7)  comp-3.
013000         05  WS-ST-Flag        pic x.
013100         05  filler            pic x(7).
013200 01  WS-Sort-Swapped           pic x      value "N".
013300     88  WS-No-More-Swaps        value "N".
013400*
013500 01  WS-Sort-Temp-Redef redefines WS-Sort-Temp.
013600     03  WS-Sort-Whole-Key      pic x(100).
013700     03  filler                 pic x(48).
013800*
013900 01  WS-Totals-Row.
014000     03  WS-Tot-Cell       occurs 10  pic s9(7)  comp-3.
014100*
014200 01  Title-Text                pic x(80).
014300*
014400 01  Error-Messages.
014500     03  AP301  pic x(40) value "AP301 Cannot open Underlying-In - abort".
014600     03  AP302  pic x(40) value "AP302 Cannot open Report-Out - aborting".
014700     03  AP303  pic x(40) value "AP303 No data found for this standard".
014800*
014900 procedure division.
015000*===================
015100*
015200 aa0000-Main.
015300     perform  aa0100-Open-Files  thru  aa0100-Exit.
015400     perform  aa0200-Read-Underlying  thru  aa0200-Exit
015500              until  WS-EOF.
015600     if       WS-Filtered-Count = zero
015700              display  AP303
015800              go to    aa0000-Close.
015900     perform  aa0300-Determine-Columns  thru  aa0300-Exit.
016000     perform  aa0400-Sum-Totals  thru  aa0400-Exit.
016100     perform  aa0500-Sort-Labels  thru  aa0500-Exit.
016200     perform  aa0600-Write-Report  thru  aa0600-Exit.
016300 aa0000-Close.
016400     close    Underlying-In  Report-Out.
016500     goback.
016600*
016700 aa0100-Open-Files.
016800     open     input  Underlying-In.
016900     if       WS-Undr-Status not = "00"
017000              display  AP301
017100              goback.
017200     open     output Report-Out.
017300     if       WS-Rpt-Status not = "00"
017400              display  AP302
017500              close    Underlying-In
017600              goback.
017700     read     Underlying-In
017800              at end  set WS-EOF-Switch to "Y".
017900 aa0100-Exit.
018000     exit.
018100*
018200 aa0200-Read-Underlying.
018300     read     Underlying-In
018400              at end  set WS-EOF-Switch to "Y"
018500                      go to aa0200-Exit.
018600     add      1 to WS-Rec-Count.
018700     unstring Underlying-Line  delimited by ","
018800              into  Undr-ST-Code
018900                    Undr-Provider-Name
019000                    Undr-Region
019100                    Undr-Funding-Type
019200                    Undr-Year
019300                    Undr-Quarter
019400                    Undr-Starts
019500                    Undr-Std-Fwk-Name.
019600     if       Undr-ST-Code not = Param-Standard-Code
019700              go to aa0200-Exit.
019800     add      1 to WS-Filtered-Count.
019900*
020000     perform  zz0150-Map-Funding-Label thru zz0150-Exit.
020100     move     WS-Mapped-Label to WS-ST-Key1.
020200     perform  zz0400-Find-Or-Add-Row thru zz0400-Exit.
020300*
020400     move     Undr-Starts to WS-Parse-In.
020500     move     zero to WS-Parse-Default.
020600     perform  zz0200-Parse-Numeric thru zz0200-Exit.
020700     move     Undr-Quarter to WS-Quarter-In.
020800     perform  zz0210-Parse-Quarter thru zz0210-Exit.
020900*
021000     perform  zz0600-Find-Or-Add-Col-Zero thru zz0600-Exit.
021100     add      WS-Parse-Out to AP-Agg-Cell (AP-Agg-Ix) (WS-Col-Zero-Ix).
021200     if       WS-Quarter-Out > zero
021300              perform zz0610-Find-Or-Add-Col-Qtr thru zz0610-Exit
021400              add     WS-Parse-Out
021500                      to AP-Agg-Cell (AP-Agg-Ix) (WS-Col-Qtr-Ix)
021600     end-if.
021700 aa0200-Exit.
021800     exit.
021900*
022000 aa0300-Determine-Columns.
022100     move     spaces to WS-Max-Year.
022200     perform  zz0301-Test-Max-Year-Col thru zz0301-Exit
022300              varying AP-Col-Ix from 1 by 1
022400              until AP-Col-Ix > AP-Col-Count.
022500     move     zero to WS-Render-Count.
022600     perform  zz0303-Test-Pre-Max-Year-Col thru zz0303-Exit
022700              varying AP-Col-Ix from 1 by 1
022800              until AP-Col-Ix > AP-Col-Count.
022900     perform  zz0630-Sort-Render-Plan-By-Year thru zz0630-Exit.
023000     perform  zz0304-Test-Max-Year-Total-Col thru zz0304-Exit
023100              varying AP-Col-Ix from 1 by 1
023200              until AP-Col-Ix > AP-Col-Count.
023300     perform  zz0305-Find-Quarter-Cols thru zz0305-Exit
023400              varying WS-Quarter-Out from 1 by 1
023500              until WS-Quarter-Out > 4.
023600 aa0300-Exit.
023700     exit.
023800*
023900 zz0301-Test-Max-Year-Col.
024000     if       AP-Col-Quarter (AP-Col-Ix) = zero
024100        and    AP-Col-Year (AP-Col-Ix) > WS-Max-Year
024200              move AP-Col-Year (AP-Col-Ix) to WS-Max-Year
024300     end-if.
024400 zz0301-Exit.
024500     exit.
024600*
024700 zz0303-Test-Pre-Max-Year-Col.
024800     if       AP-Col-Quarter (AP-Col-Ix) = zero
024900        and    AP-Col-Year (AP-Col-Ix) < WS-Max-Year
025000              perform zz0620-Add-Render-Entry thru zz0620-Exit
025100     end-if.
025200 zz0303-Exit.
025300     exit.
025400*
025500 zz0304-Test-Max-Year-Total-Col.
025600     if       AP-Col-Year (AP-Col-Ix) = WS-Max-Year
025700        and    AP-Col-Quarter (AP-Col-Ix) = zero
025800              add 1 to WS-Render-Count
025900              move AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count)
026000              move "Total" to WS-Render-Label (WS-Render-Count)
026100     end-if.
026200 zz0304-Exit.
026300     exit.
026400*
026500 zz0305-Find-Quarter-Cols.
026600     perform  zz0306-Test-Quarter-Col thru zz0306-Exit
026700              varying AP-Col-Ix from 1 by 1
026800              until AP-Col-Ix > AP-Col-Count.
026900 zz0305-Exit.
027000     exit.
027100*
027200 zz0306-Test-Quarter-Col.
027300     if       AP-Col-Year (AP-Col-Ix) = WS-Max-Year
027400        and    AP-Col-Quarter (AP-Col-Ix) = WS-Quarter-Out
027500              add  1 to WS-Render-Count
027600              move AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count)
027700              move spaces to WS-Render-Label (WS-Render-Count)
027800              string "Q" delimited size
027900                     WS-Quarter-Out delimited size
028000                     into WS-Render-Label (WS-Render-Count)
028100     end-if.
028200 zz0306-Exit.
028300     exit.
028400*
028500 aa0400-Sum-Totals.
028600     move     zero to WS-Tot-Cell (1) WS-Tot-Cell (2) WS-Tot-Cell (3)
028700                       WS-Tot-Cell (4) WS-Tot-Cell (5) WS-Tot-Cell (6)
028800                       WS-Tot-Cell (7) WS-Tot-Cell (8) WS-Tot-Cell (9)
028900                       WS-Tot-Cell (10).
029000     perform  zz0401-Sum-One-Row thru zz0401-Exit
029100              varying AP-Agg-Ix from 1 by 1
029200              until AP-Agg-Ix > AP-Agg-Row-Count.
029300 aa0400-Exit.
029400     exit.
029500*
029600 zz0401-Sum-One-Row.
029700     perform  zz0402-Add-One-Cell thru zz0402-Exit
029800              varying WS-Render-Ix from 1 by 1
029900              until WS-Render-Ix > WS-Render-Count.
030000 zz0401-Exit.
030100     exit.
030200*
030300 zz0402-Add-One-Cell.
030400     add      AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
030500              to WS-Tot-Cell (WS-Render-Ix).
030600 zz0402-Exit.
030700     exit.
030800*
030900*----------------------------------------------------------------
031000*    Row order: levy label first, SME label second, then any
031100*    other labels alphabetically - a small insertion sort keyed
031200*    on a rank derived from the label text itself.
031300*----------------------------------------------------------------
031400 aa0500-Sort-Labels.
031500     move     "Y" to WS-Sort-Swapped.
031600     perform  zz0501-Sort-Pass thru zz0501-Exit
031700              until WS-No-More-Swaps.
031800 aa0500-Exit.
031900     exit.
032000*
032100 zz0501-Sort-Pass.
032200     move     "N" to WS-Sort-Swapped.
032300     perform  zz0502-Sort-Compare thru zz0502-Exit
032400              varying AP-Agg-Ix from 1 by 1
032500              until AP-Agg-Ix > AP-Agg-Row-Count - 1.
032600 zz0501-Exit.
032700     exit.
032800*
032900 zz0502-Sort-Compare.
033000     perform  zz0500-Compare-Labels thru zz0500-Exit.
033100     if       WS-ST-Flag = "Y"
033200              move AP-Agg-Row (AP-Agg-Ix) to WS-Sort-Temp-Row
033300              move AP-Agg-Row (AP-Agg-Ix + 1)
033400                   to AP-Agg-Row (AP-Agg-Ix)
033500              move WS-Sort-Temp-Row
033600                   to AP-Agg-Row (AP-Agg-Ix + 1)
033700              move "Y" to WS-Sort-Swapped
033800     end-if.
033900 zz0502-Exit.
034000     exit.
034100*
034200 aa0600-Write-Report.
034300     move     spaces to Title-Text.
034400     string   Param-Standard-Code  delimited size
034500              " "                  delimited size
034600              Undr-Std-Fwk-Name    delimited size
034700              " starts by employer size (funding type)"  delimited size
034800              into Title-Text.
034900     perform  zz0900-Write-Title thru zz0900-Exit.
035000     move     "Funding type" to AP-RL-Label.
035100     perform  zz0601-Move-Header-Cell thru zz0601-Exit
035200              varying WS-Render-Ix from 1 by 1
035300              until WS-Render-Ix > WS-Render-Count.
035400     perform  zz0910-Write-Line thru zz0910-Exit.
035500*
035600     move     "Total" to AP-RL-Label.
035700     perform  zz0602-Move-Total-Cell thru zz0602-Exit
035800              varying WS-Render-Ix from 1 by 1
035900              until WS-Render-Ix > WS-Render-Count.
036000     perform  zz0910-Write-Line thru zz0910-Exit.
036100*
036200     perform  zz0603-Write-One-Row thru zz0603-Exit
036300              varying AP-Agg-Ix from 1 by 1
036400              until AP-Agg-Ix > AP-Agg-Row-Count.
036500 aa0600-Exit.
036600     exit.
036700*
036800 zz0601-Move-Header-Cell.
036900     move     WS-Render-Label (WS-Render-Ix)
037000              to AP-RL-Cell (WS-Render-Ix).
037100 zz0601-Exit.
037200     exit.
037300*
037400 zz0602-Move-Total-Cell.
037500     move     WS-Tot-Cell (WS-Render-Ix)
037600              to AP-RL-Cell (WS-Render-Ix).
037700 zz0602-Exit.
037800     exit.
037900*
038000 zz0603-Write-One-Row.
038100     move     AP-Agg-Key1 (AP-Agg-Ix) to AP-RL-Label.
038200     perform  zz0604-Move-Row-Cell thru zz0604-Exit
038300              varying WS-Render-Ix from 1 by 1
038400              until WS-Render-Ix > WS-Render-Count.
038500     perform  zz0910-Write-Line thru zz0910-Exit.
038600 zz0603-Exit.
038700     exit.
038800*
038900 zz0604-Move-Row-Cell.
039000     move     AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
039100              to AP-RL-Cell (WS-Render-Ix).
039200 zz0604-Exit.
039300     exit.
039400*
039500*----------------------------------------------------------------
039600*    Helper paragraphs.
039700*----------------------------------------------------------------
039800*
039900 zz0150-Map-Funding-Label.
040000     evaluate Undr-Funding-Type
040100         when "Supported by ASA levy funds"
040200              move "Large employers (levy-funded)" to WS-Mapped-Label
040300         when "Other"
040400              move "SMEs (other funding)" to WS-Mapped-Label
040500         when other
040600              move Undr-Funding-Type to WS-Mapped-Label
040700     end-evaluate.
040800 zz0150-Exit.
040900     exit.
041000*
041100 zz0200-Parse-Numeric.
041200     move     WS-Parse-In to WS-Parse-In-R.
041300     inspect  WS-Parse-In-R replacing leading space by zero.
041400     if       WS-Parse-In-R is numeric
041500              move WS-Parse-In-R to WS-Parse-Out
041600     else
041700              move WS-Parse-Default to WS-Parse-Out
041800     end-if.
041900 zz0200-Exit.
042000     exit.
042100*
042200 zz0210-Parse-Quarter.
042300     if       WS-Quarter-In is numeric
042400        and   WS-Quarter-In > "0"
042500              move WS-Quarter-In to WS-Quarter-Out
042600     else
042700              move zero to WS-Quarter-Out
042800     end-if.
042900 zz0210-Exit.
043000     exit.
043100*
043200 zz0400-Find-Or-Add-Row.
043300     set      AP-Agg-Ix to 1.
043400     search   AP-Agg-Row
043500              at end
043600                 add 1 to AP-Agg-Row-Count
043700                 set AP-Agg-Ix to AP-Agg-Row-Count
043800                 move WS-ST-Key1 to AP-Agg-Key1 (AP-Agg-Ix)
043900                 move zero to AP-Agg-Cell (AP-Agg-Ix) (1)
044000                              AP-Agg-Cell (AP-Agg-Ix) (2)
044100                              AP-Agg-Cell (AP-Agg-Ix) (3)
044200                              AP-Agg-Cell (AP-Agg-Ix) (4)
044300                              AP-Agg-Cell (AP-Agg-Ix) (5)
044400                              AP-Agg-Cell (AP-Agg-Ix) (6)
044500                              AP-Agg-Cell (AP-Agg-Ix) (7)
044600                              AP-Agg-Cell (AP-Agg-Ix) (8)
044700                              AP-Agg-Cell (AP-Agg-Ix) (9)
044800                              AP-Agg-Cell (AP-Agg-Ix) (10)
044900              when AP-Agg-Key1 (AP-Agg-Ix) = WS-ST-Key1
045000                 continue.
045100 zz0400-Exit.
045200     exit.
045300*
045400*         Rank: levy label = 1, SME label = 2, anything else =
045500*         3 (ties within rank 3 broken alphabetically).
045600*
045700 zz0500-Compare-Labels.
045800     move     "N" to WS-ST-Flag.
045900     perform  zz0505-Rank-Label thru zz0505-Exit.
046000 zz0500-Exit.
046100     exit.
046200*
046300 zz0505-Rank-Label.
046400     move     AP-Agg-Key1 (AP-Agg-Ix)     to WS-Mapped-Label.
046500     perform  zz0506-Set-Rank-A thru zz0506-Exit.
046600     move     AP-Agg-Key1 (AP-Agg-Ix + 1) to WS-Mapped-Label.
046700     perform  zz0507-Set-Rank-B thru zz0507-Exit.
046800     if       WS-Parse-Out > WS-Parse-Default
046900              move "Y" to WS-ST-Flag
047000     else
047100        if    WS-Parse-Out = WS-Parse-Default
047200          and AP-Agg-Key1 (AP-Agg-Ix) > AP-Agg-Key1 (AP-Agg-Ix + 1)
047300              move "Y" to WS-ST-Flag
047400        end-if
047500     end-if.
047600 zz0505-Exit.
047700     exit.
047800*
047900 zz0506-Set-Rank-A.
048000     evaluate WS-Mapped-Label
048100         when "Large employers (levy-funded)"  move 1 to WS-Parse-Out
048200         when "SMEs (other funding)"            move 2 to WS-Parse-Out
048300         when other                             move 3 to WS-Parse-Out
048400     end-evaluate.
048500 zz0506-Exit.
048600     exit.
048700*
048800 zz0507-Set-Rank-B.
048900     evaluate WS-Mapped-Label
049000         when "Large employers (levy-funded)"  move 1 to WS-Parse-Default
049100         when "SMEs (other funding)"            move 2 to WS-Parse-Default
049200         when other                             move 3 to WS-Parse-Default
049300     end-evaluate.
049400 zz0507-Exit.
049500     exit.
049600*
049700 zz0600-Find-Or-Add-Col-Zero.
049800     set      AP-Col-Ix to 1.
049900     search   AP-Col
050000              at end
050100                 add 1 to AP-Col-Count
050200                 set AP-Col-Ix to AP-Col-Count
050300                 move Undr-Year to AP-Col-Year (AP-Col-Ix)
050400                 move zero to AP-Col-Quarter (AP-Col-Ix)
050500              when AP-Col-Year (AP-Col-Ix) = Undr-Year
050600               and  AP-Col-Quarter (AP-Col-Ix) = zero
050700                 continue.
050800     set      WS-Col-Zero-Ix to AP-Col-Ix.
050900 zz0600-Exit.
051000     exit.
051100*
051200 zz0610-Find-Or-Add-Col-Qtr.
051300     set      AP-Col-Ix to 1.
051400     search   AP-Col
051500              at end
051600                 add 1 to AP-Col-Count
051700                 set AP-Col-Ix to AP-Col-Count
051800                 move Undr-Year to AP-Col-Year (AP-Col-Ix)
051900                 move WS-Quarter-Out to AP-Col-Quarter (AP-Col-Ix)
052000              when AP-Col-Year (AP-Col-Ix) = Undr-Year
052100               and  AP-Col-Quarter (AP-Col-Ix) = WS-Quarter-Out
052200                 continue.
052300     set      WS-Col-Qtr-Ix to AP-Col-Ix.
052400 zz0610-Exit.
052500     exit.
052600*
052700 zz0620-Add-Render-Entry.
052800     add      1 to WS-Render-Count.
052900     move     AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count).
053000     move     AP-Col-Year (AP-Col-Ix) to WS-Year-Digits.
053100     move     WS-Year-Digits (1:4) to WS-Render-Label (WS-Render-Count)
053200                                       (1:4).
053300     move     "-" to WS-Render-Label (WS-Render-Count) (5:1).
053400     move     WS-Year-Digits (5:2) to WS-Render-Label (WS-Render-Count)
053500                                       (6:2).
053600 zz0620-Exit.
053700     exit.
053800*
053900 zz0630-Sort-Render-Plan-By-Year.
054000     move     "Y" to WS-Sort-Swapped.
054100     perform  zz0631-Render-Sort-Pass thru zz0631-Exit
054200              until WS-No-More-Swaps.
054300 zz0630-Exit.
054400     exit.
054500*
054600 zz0631-Render-Sort-Pass.
054700     move     "N" to WS-Sort-Swapped.
054800     perform  zz0632-Render-Sort-Compare thru zz0632-Exit
054900              varying WS-Render-Ix from 1 by 1
055000              until WS-Render-Ix > WS-Render-Count - 1.
055100 zz0631-Exit.
055200     exit.
055300*
055400 zz0632-Render-Sort-Compare.
055500     if       AP-Col-Year (WS-Render-Col-Ix (WS-Render-Ix))
055600              > AP-Col-Year
055700                (WS-Render-Col-Ix (WS-Render-Ix + 1))
055800              move WS-Render-Entry (WS-Render-Ix)
055900                   to WS-Render-Swap
056000              move WS-Render-Entry (WS-Render-Ix + 1)
056100                   to WS-Render-Entry (WS-Render-Ix)
056200              move WS-Render-Swap
056300                   to WS-Render-Entry (WS-Render-Ix + 1)
056400              move "Y" to WS-Sort-Swapped
056500     end-if.
056600 zz0632-Exit.
056700     exit.
056800*
056900 zz0900-Write-Title.
057000     move     spaces to Report-Line-Out.
057100     move     Title-Text to Report-Line-Out.
057200     write    Report-Line-Out.
057300 zz0900-Exit.
057400     exit.
057500*
057600 zz0910-Write-Line.
057700     move     spaces to Report-Line-Out.
057800     move     AP-Report-Line to Report-Line-Out.
057900     write    Report-Line-Out.
058000     move     spaces to AP-Report-Line.
058100 zz0910-Exit.
058200     exit.

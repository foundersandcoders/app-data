000100*****************************************************************
000200*                  Monthly Starts - Year Grid                   *
000300*          Twelve Academic Months, One Column Per Year           *
000400*****************************************************************
000500 identification          division.
000600*===============================
000700*
000800 program-id.        apmonth.
000900 author.            V B Coen.
001000 installation.      Applewood Computers.
001100 date-written.      11/11/89.
001200 date-compiled.
001300 security.          Applewood Computers Accounting System - see
001400                    COPYING for terms. Copyright (c) 1976-2026
001500                    Vincent Bryan Coen and later contributors.
001600*
001700*    Remarks.       Monthly starts for one standard, laid out as
001800*                   the twelve academic months down the page and
001900*                   one column per year seen in the extract.
002000*    Files used :
002100*                   monin.   Monthly starts extract (line sequential).
002200*                   aprpt.   Report output (line sequential).
002300*
002400* Change Log.
002500* 11/11/89 vbc - Created - monthly MSC intake grid, calendar months.
002600* 24/06/94 pjw - Switched month order to academic year (Aug start)
002700*                to match college year-end reporting.
002800* 14/02/98 smt - "Unknown" month bucket added for blank START-MONTH.
002900* 19/01/99 vbc - Y2K: no date arithmetic in this program - checked,
003000*                no change needed.
003100* 11/05/09 vbc - Migrated to GnuCobol.
003200* 28/08/17 djp - Reworked for ESFA monthly apprenticeship starts
003300*                extract ("01 Aug" / "01-Aug" style START-MONTH).
003400* 12/11/25 vbc - AR-2253 Rebuilt as apmonth for the quarterly DfE
003500*                release suite.
003600* 25/11/25 vbc - AR-2260 Unknown-month starts now roll into the
003700*                Total row without printing their own row.
003800* 10/08/26 smt - AR-2309 Every inline PERFORM ... END-PERFORM loop
003900*                taken out and rebuilt as PERFORM ... THRU ...-EXIT
004000*                with the loop body in its own paragraph - house
004100*                style, no exceptions.
004200*
004300 environment             division.
004400*===============================
004500*
004600 configuration section.
004700 special-names.
004800     class Numeric-Chars  is "0123456789"
004900     C01  is Top-Of-Form.
005000*
005100 input-output            section.
005200 file-control.
005300     select  Monthly-In    assign  "MONTHLY-IN"
005400             organization line sequential
005500             status  WS-Mon-Status.
005600     select  Report-Out    assign  "REPORT-OUT"
005700             organization line sequential
005800             status  WS-Rpt-Status.
005900*
006000 data                    division.
006100*===============================
006200*
006300 file section.
006400*
006500 fd  Monthly-In.
006600 01  Monthly-Line              pic x(250).
006700*
006800 fd  Report-Out.
006900 01  Report-Line-Out           pic x(132).
007000*
007100 working-storage section.
007200*-----------------------
007300 77  Prog-Name                 pic x(16)  value "APMONTH (1.0.02)".
007400*
007500 01  WS-Mon-Status             pic xx     value "00".
007600 01  WS-Rpt-Status             pic xx     value "00".
007700 01  WS-EOF-Switch             pic x      value "N".
007800     88  WS-EOF                value "Y".
007900*
008000 01  WS-Rec-Count              binary-char unsigned value zero.
008100 01  WS-Filtered-Count         binary-char unsigned value zero.
008200*
008300 copy "wsapmon.cob".
008400 copy "wsapline.cob".
008500 copy "wsaptab.cob".
008600 copy "wsapparm.cob".
008700*
008800*----------------------------------------------------------------
008900*    Fixed month rows, academic order, row 13 is the Unknown
009000*    bucket - it is totalled but never printed on its own.
009100*----------------------------------------------------------------
009200 01  WS-Month-Grid.
009300     03  WS-Month-Row  occurs 13.
009400         05  WS-Month-Label    pic x(9).
009500         05  WS-Month-Cell  occurs 10  pic s9(7)  comp-3.
009600 01  WS-Month-Row-Ix           binary-char unsigned.
009700*
009800 01  WS-Month-Grid-Redef redefines WS-Month-Grid.
009900     03  WS-Month-Row-Bytes  occurs 13  pic x(79).
010000*
010100 01  WS-Month-Token.
010200     03  WS-Month-Tok-Text     pic x(9)   value spaces.
010300 01  WS-Month-Raw              pic x(10).
010400 01  WS-Month-Scan-Ix          binary-char unsigned.
010500 01  WS-Month-Last-Pos         binary-char unsigned.
010600 01  WS-Month-Split-Pos        binary-char unsigned.
010700*
010800 01  WS-Parse-Work.
010900     03  WS-Parse-In           pic x(5).
011000     03  WS-Parse-In-R         pic x(5)   justified right.
011100     03  WS-Parse-Out          pic 9(5)   comp.
011200*
011300 01  WS-Parse-Work-Redef redefines WS-Parse-Work.
011400     03  WS-Parse-In-Chars  occurs 5  pic x.
011500     03  filler                pic x(8).
011600*
011700 01  WS-Render-Plan.
011800     03  WS-Render-Entry  occurs 10  indexed by WS-Render-Ix.
011900         05  WS-Render-Col-Ix     binary-short unsigned.
012000         05  WS-Render-Label      pic x(9).
012100 01  WS-Render-Count           binary-short unsigned value zero.
012200 01  WS-Render-Swap.
012300     03  WS-RS-Col-Ix          binary-short unsigned.
012400     03  WS-RS-Label           pic x(9).
012500*
012600 01  WS-Year-Fmt.
012700     03  WS-Year-Digits        pic x(6)   value spaces.
012800*
012900 01  WS-Year-Fmt-Redef redefines WS-Year-Fmt.
013000     03  WS-Year-Digit-Chars  occurs 6  pic x.
013100*
013200 01  WS-Totals-Row.
013300     03  WS-Tot-Cell       occurs 10  pic s9(7)  comp-3.
013400*
013500 01  WS-Sort-Swapped           pic x      value "N".
013600     88  WS-No-More-Swaps        value "N".
013700*
013800 01  Title-Text                pic x(80).
013900*
014000 01  Error-Messages.
014100     03  AP501  pic x(40) value "AP501 Cannot open Monthly-In - aborting".
014200     03  AP502  pic x(40) value "AP502 Cannot open Report-Out - aborting".
014300     03  AP503  pic x(40) value "AP503 No data found for this standard".
014400*
014500 procedure division.
014600*===================
014700*
014800 aa0000-Main.
014900     perform  aa0100-Open-Files  thru  aa0100-Exit.
015000     perform  aa0150-Init-Grid  thru  aa0150-Exit.
015100     perform  aa0200-Read-Monthly  thru  aa0200-Exit
015200              until  WS-EOF.
015300     if       WS-Filtered-Count = zero
015400              display  AP503
015500              go to    aa0000-Close.
015600     perform  aa0300-Determine-Columns  thru  aa0300-Exit.
015700     perform  aa0400-Sum-Totals  thru  aa0400-Exit.
015800     perform  aa0600-Write-Report  thru  aa0600-Exit.
015900 aa0000-Close.
016000     close    Monthly-In  Report-Out.
016100     goback.
016200*
016300 aa0100-Open-Files.
016400     open     input  Monthly-In.
016500     if       WS-Mon-Status not = "00"
016600              display  AP501
016700              goback.
016800     open     output Report-Out.
016900     if       WS-Rpt-Status not = "00"
017000              display  AP502
017100              close    Monthly-In
017200              goback.
017300     read     Monthly-In
017400              at end  set WS-EOF-Switch to "Y".
017500 aa0100-Exit.
017600     exit.
017700*
017800 aa0150-Init-Grid.
017900     move     "Aug"     to WS-Month-Label (1).
018000     move     "Sep"     to WS-Month-Label (2).
018100     move     "Oct"     to WS-Month-Label (3).
018200     move     "Nov"     to WS-Month-Label (4).
018300     move     "Dec"     to WS-Month-Label (5).
018400     move     "Jan"     to WS-Month-Label (6).
018500     move     "Feb"     to WS-Month-Label (7).
018600     move     "Mar"     to WS-Month-Label (8).
018700     move     "Apr"     to WS-Month-Label (9).
018800     move     "May"     to WS-Month-Label (10).
018900     move     "Jun"     to WS-Month-Label (11).
019000     move     "Jul"     to WS-Month-Label (12).
019100     move     "Unknown" to WS-Month-Label (13).
019200     perform  zz0151-Clear-One-Row thru zz0151-Exit
019300              varying WS-Month-Row-Ix from 1 by 1
019400              until WS-Month-Row-Ix > 13.
019500 aa0150-Exit.
019600     exit.
019700*
019800 zz0151-Clear-One-Row.
019900     move     zero to WS-Month-Cell (WS-Month-Row-Ix) (1)
020000                      WS-Month-Cell (WS-Month-Row-Ix) (2)
020100                      WS-Month-Cell (WS-Month-Row-Ix) (3)
020200                      WS-Month-Cell (WS-Month-Row-Ix) (4)
020300                      WS-Month-Cell (WS-Month-Row-Ix) (5)
020400                      WS-Month-Cell (WS-Month-Row-Ix) (6)
020500                      WS-Month-Cell (WS-Month-Row-Ix) (7)
020600                      WS-Month-Cell (WS-Month-Row-Ix) (8)
020700                      WS-Month-Cell (WS-Month-Row-Ix) (9)
020800                      WS-Month-Cell (WS-Month-Row-Ix) (10).
020900 zz0151-Exit.
021000     exit.
021100*
021200 aa0200-Read-Monthly.
021300     read     Monthly-In
021400              at end  set WS-EOF-Switch to "Y"
021500                      go to aa0200-Exit.
021600     add      1 to WS-Rec-Count.
021700     unstring Monthly-Line  delimited by ","
021800              into  Mon-ST-Code
021900                    Mon-Year
022000                    Mon-Start-Month
022100                    Mon-Starts
022200                    Mon-Std-Fwk-Name.
022300     if       Mon-ST-Code not = Param-Standard-Code
022400              go to aa0200-Exit.
022500     add      1 to WS-Filtered-Count.
022600*
022700     perform  zz0150-Extract-Month-Token thru zz0150-Exit.
022800     perform  zz0160-Find-Month-Row thru zz0160-Exit.
022900*
023000     move     Mon-Starts to WS-Parse-In.
023100     perform  zz0200-Parse-Numeric thru zz0200-Exit.
023200     perform  zz0600-Find-Or-Add-Col thru zz0600-Exit.
023300     add      WS-Parse-Out
023400              to WS-Month-Cell (WS-Month-Row-Ix) (AP-Col-Ix).
023500 aa0200-Exit.
023600     exit.
023700*
023800 aa0300-Determine-Columns.
023900     move     zero to WS-Render-Count.
024000     perform  zz0620-Add-Render-Entry thru zz0620-Exit
024100              varying AP-Col-Ix from 1 by 1
024200              until AP-Col-Ix > AP-Col-Count.
024300     perform  zz0630-Sort-Render-Plan-By-Year thru zz0630-Exit.
024400 aa0300-Exit.
024500     exit.
024600*
024700 aa0400-Sum-Totals.
024800     move     zero to WS-Tot-Cell (1) WS-Tot-Cell (2) WS-Tot-Cell (3)
024900                       WS-Tot-Cell (4) WS-Tot-Cell (5) WS-Tot-Cell (6)
025000                       WS-Tot-Cell (7) WS-Tot-Cell (8) WS-Tot-Cell (9)
025100                       WS-Tot-Cell (10).
025200     perform  zz0401-Sum-One-Month-Row thru zz0401-Exit
025300              varying WS-Month-Row-Ix from 1 by 1
025400              until WS-Month-Row-Ix > 13.
025500 aa0400-Exit.
025600     exit.
025700*
025800 zz0401-Sum-One-Month-Row.
025900     perform  zz0402-Add-One-Cell thru zz0402-Exit
026000              varying WS-Render-Ix from 1 by 1
026100              until WS-Render-Ix > WS-Render-Count.
026200 zz0401-Exit.
026300     exit.
026400*
026500 zz0402-Add-One-Cell.
026600     add      WS-Month-Cell (WS-Month-Row-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
026700              to WS-Tot-Cell (WS-Render-Ix).
026800 zz0402-Exit.
026900     exit.
027000*
027100 aa0600-Write-Report.
027200     move     spaces to Title-Text.
027300     string   Param-Standard-Code  delimited size
027400              " "                  delimited size
027500              Mon-Std-Fwk-Name     delimited size
027600              " monthly starts"    delimited size
027700              into Title-Text.
027800     perform  zz0900-Write-Title thru zz0900-Exit.
027900     move     "Month" to AP-RL-Label.
028000     perform  zz0601-Move-Header-Cell thru zz0601-Exit
028100              varying WS-Render-Ix from 1 by 1
028200              until WS-Render-Ix > WS-Render-Count.
028300     perform  zz0910-Write-Line thru zz0910-Exit.
028400*
028500     perform  zz0602-Write-One-Month-Row thru zz0602-Exit
028600              varying WS-Month-Row-Ix from 1 by 1
028700              until WS-Month-Row-Ix > 12.
028800*
028900     move     "Total" to AP-RL-Label.
029000     perform  zz0603-Move-Total-Cell thru zz0603-Exit
029100              varying WS-Render-Ix from 1 by 1
029200              until WS-Render-Ix > WS-Render-Count.
029300     perform  zz0910-Write-Line thru zz0910-Exit.
029400 aa0600-Exit.
029500     exit.
029600*
029700 zz0601-Move-Header-Cell.
029800     move     WS-Render-Label (WS-Render-Ix)
029900              to AP-RL-Cell (WS-Render-Ix).
030000 zz0601-Exit.
030100     exit.
030200*
030300 zz0602-Write-One-Month-Row.
030400     move     WS-Month-Label (WS-Month-Row-Ix) to AP-RL-Label.
030500     perform  zz0604-Move-Month-Cell thru zz0604-Exit
030600              varying WS-Render-Ix from 1 by 1
030700              until WS-Render-Ix > WS-Render-Count.
030800     perform  zz0910-Write-Line thru zz0910-Exit.
030900 zz0602-Exit.
031000     exit.
031100*
031200 zz0604-Move-Month-Cell.
031300     move     WS-Month-Cell (WS-Month-Row-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
031400              to AP-RL-Cell (WS-Render-Ix).
031500 zz0604-Exit.
031600     exit.
031700*
031800 zz0603-Move-Total-Cell.
031900     move     WS-Tot-Cell (WS-Render-Ix)
032000              to AP-RL-Cell (WS-Render-Ix).
032100 zz0603-Exit.
032200     exit.
032300*
032400*----------------------------------------------------------------
032500*    Helper paragraphs.
032600*----------------------------------------------------------------
032700*
032800*         Month-name extraction - last blank or hyphen separated
032900*         token of START-MONTH, e.g. "01 Aug" or "01-Aug" both
033000*         yield "Aug"; an all-blank field yields "Unknown".
033100*
033200 zz0150-Extract-Month-Token.
033300     move     Mon-Start-Month to WS-Month-Raw.
033400     inspect  WS-Month-Raw converting "-" to " ".
033500     move     zero to WS-Month-Last-Pos.
033600     perform  zz0151-Scan-Last-Pos thru zz0151-Scan-Exit
033700              varying WS-Month-Scan-Ix from 1 by 1
033800              until WS-Month-Scan-Ix > 10.
033900     if       WS-Month-Last-Pos = zero
034000              move "Unknown" to WS-Month-Tok-Text
034100              go to zz0150-Exit.
034200     move     zero to WS-Month-Split-Pos.
034300     perform  zz0152-Scan-Split-Pos thru zz0152-Scan-Exit
034400              varying WS-Month-Scan-Ix from 1 by 1
034500              until WS-Month-Scan-Ix > WS-Month-Last-Pos.
034600     move     spaces to WS-Month-Tok-Text.
034700     move     WS-Month-Raw (WS-Month-Split-Pos + 1:
034800               WS-Month-Last-Pos - WS-Month-Split-Pos)
034900              to WS-Month-Tok-Text (1:
035000               WS-Month-Last-Pos - WS-Month-Split-Pos).
035100 zz0150-Exit.
035200     exit.
035300*
035400 zz0151-Scan-Last-Pos.
035500     if       WS-Month-Raw (WS-Month-Scan-Ix:1) not = space
035600              move WS-Month-Scan-Ix to WS-Month-Last-Pos
035700     end-if.
035800 zz0151-Scan-Exit.
035900     exit.
036000*
036100 zz0152-Scan-Split-Pos.
036200     if       WS-Month-Raw (WS-Month-Scan-Ix:1) = space
036300              move WS-Month-Scan-Ix to WS-Month-Split-Pos
036400     end-if.
036500 zz0152-Scan-Exit.
036600     exit.
036700*
036800 zz0160-Find-Month-Row.
036900     evaluate WS-Month-Tok-Text
037000         when "Aug"  move  1 to WS-Month-Row-Ix
037100         when "Sep"  move  2 to WS-Month-Row-Ix
037200         when "Oct"  move  3 to WS-Month-Row-Ix
037300         when "Nov"  move  4 to WS-Month-Row-Ix
037400         when "Dec"  move  5 to WS-Month-Row-Ix
037500         when "Jan"  move  6 to WS-Month-Row-Ix
037600         when "Feb"  move  7 to WS-Month-Row-Ix
037700         when "Mar"  move  8 to WS-Month-Row-Ix
037800         when "Apr"  move  9 to WS-Month-Row-Ix
037900         when "May"  move 10 to WS-Month-Row-Ix
038000         when "Jun"  move 11 to WS-Month-Row-Ix
038100         when "Jul"  move 12 to WS-Month-Row-Ix
038200         when other  move 13 to WS-Month-Row-Ix
038300     end-evaluate.
038400 zz0160-Exit.
038500     exit.
038600*
038700 zz0200-Parse-Numeric.
038800     move     WS-Parse-In to WS-Parse-In-R.
038900     inspect  WS-Parse-In-R replacing leading space by zero.
039000     if       WS-Parse-In-R is numeric
039100              move WS-Parse-In-R to WS-Parse-Out
039200     else
039300              move zero to WS-Parse-Out
039400     end-if.
039500 zz0200-Exit.
039600     exit.
039700*
039800 zz0600-Find-Or-Add-Col.
039900     set      AP-Col-Ix to 1.
040000     search   AP-Col
040100              at end
040200                 add 1 to AP-Col-Count
040300                 set AP-Col-Ix to AP-Col-Count
040400                 move Mon-Year to AP-Col-Year (AP-Col-Ix)
040500                 move zero to AP-Col-Quarter (AP-Col-Ix)
040600              when AP-Col-Year (AP-Col-Ix) = Mon-Year
040700                 continue.
040800 zz0600-Exit.
040900     exit.
041000*
041100 zz0620-Add-Render-Entry.
041200     add      1 to WS-Render-Count.
041300     move     AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count).
041400     move     AP-Col-Year (AP-Col-Ix) to WS-Year-Digits.
041500     move     WS-Year-Digits (1:4) to WS-Render-Label (WS-Render-Count)
041600                                       (1:4).
041700     move     "-" to WS-Render-Label (WS-Render-Count) (5:1).
041800     move     WS-Year-Digits (5:2) to WS-Render-Label (WS-Render-Count)
041900                                       (6:2).
042000 zz0620-Exit.
042100     exit.
042200*
042300 zz0630-Sort-Render-Plan-By-Year.
042400     move     "Y" to WS-Sort-Swapped.
042500     perform  zz0631-Render-Sort-Pass thru zz0631-Exit
042600              until WS-No-More-Swaps.
042700 zz0630-Exit.
042800     exit.
042900*
043000 zz0631-Render-Sort-Pass.
043100     move     "N" to WS-Sort-Swapped.
043200     perform  zz0632-Render-Sort-Compare thru zz0632-Exit
043300              varying WS-Render-Ix from 1 by 1
043400              until WS-Render-Ix > WS-Render-Count - 1.
043500 zz0631-Exit.
043600     exit.
043700*
043800 zz0632-Render-Sort-Compare.
043900     if       AP-Col-Year (WS-Render-Col-Ix (WS-Render-Ix))
044000              > AP-Col-Year
044100                (WS-Render-Col-Ix (WS-Render-Ix + 1))
044200              move WS-Render-Entry (WS-Render-Ix)
044300                   to WS-Render-Swap
044400              move WS-Render-Entry (WS-Render-Ix + 1)
044500                   to WS-Render-Entry (WS-Render-Ix)
044600              move WS-Render-Swap
044700                   to WS-Render-Entry (WS-Render-Ix + 1)
044800              move "Y" to WS-Sort-Swapped
044900     end-if.
045000 zz0632-Exit.
045100     exit.
045200*
045300 zz0900-Write-Title.
045400     move     spaces to Report-Line-Out.
045500     move     Title-Text to Report-Line-Out.
045600     write    Report-Line-Out.
045700 zz0900-Exit.
045800     exit.
045900*
046000 zz0910-Write-Line.
046100     move     spaces to Report-Line-Out.
046200     move     AP-Report-Line to Report-Line-Out.
046300     write    Report-Line-Out.
046400     move     spaces to AP-Report-Line.
046500 zz0910-Exit.
046600     exit.

000100*******************************************
000200*                                          *
000300*  Record Definition For Apprenticeship    *
000400*     Reporting Parameter Record           *
000500*     Uses RRN = 1                         *
000600*******************************************
000700*  File size 134 bytes padded to 160 by filler.
000800*
000900* Replaces command-line switches used by the source reporting
001000* scripts - this suite takes a fixed control record instead, set
001100* up once per quarterly release and read by every report program.
001200*
001300* 07/11/25 vbc - Created.
001400* 25/11/25 vbc - Added Param-Provider-Filter-Used switch - PROVIDER
001500*                and LONDON-SME both need a provider name AND a
001600*                flag saying whether it has been overridden from
001700*                the shop default of Founders & Coders.
001800* 14/12/25 vbc - Added Param-London-SME-Switch for STARTS-FILTERED.
001900* 18/01/26 vbc - Run-Date changed from x(8) to 9(8) comp - was being
002000*                compared numerically in approv and wasn't binary.
002100*
002200 01  AP-Param-Record.
002300     03  Param-Standard-Code       pic x(6)  value "ST0116".
002400*                                   Default standard code filter
002500     03  Param-Provider-Filter     pic x(60)
002600                                    value "FOUNDERS & CODERS".
002700*                                   Default provider name filter -
002800*                                   used by PROVIDER and as the
002900*                                   always-major name in STARTS
003000     03  Param-Provider-Filter-Used  pic x     value "N".
003100*                                   Y = Param-Provider-Filter overridden
003200*                                   from the shop default above
003300     03  Param-London-SME-Switch   pic x     value "N".
003400*                                   Y = STARTS-FILTERED applies the
003500*                                   London + SME filter
003600     03  Param-Run-Date            pic 9(8)  comp  value zero.
003700*                                   ccyymmdd - set by the job that
003800*                                   submits the release, not by us
003900     03  filler                    pic x(26).

000100*****************************************************************
000200*         London SME Starts - Adjustments And Rogue List         *
000300*         One standard, region London, funding type Other        *
000400*****************************************************************
000500 identification          division.
000600*===============================
000700*
000800 program-id.        aplsme.
000900 author.            V B Coen.
001000 installation.      Applewood Computers.
001100 date-written.      17/03/90.
001200 date-compiled.
001300 security.          Applewood Computers Accounting System - see
001400                    COPYING for terms. Copyright (c) 1976-2026
001500                    Vincent Bryan Coen and later contributors.
001600*
001700*    Remarks.       London SME starts for one standard - carries
001800*                   the historic FOUNDERS & CODERS correction
001900*                   postings and the two "closed" provider rows
002000*                   that are excluded from all totals.
002100*    Files used :
002200*                   undrin.  Underlying starts extract (line sequential).
002300*                   aprpt.   Report output (line sequential).
002400*
002500* Change Log.
002600* 17/03/90 vbc - Created - London small-employer starts listing.
002700* 25/09/94 pjw - 4-starts major/minor provider split added.
002800* 30/04/98 smt - FOUNDERS & CODERS correction postings added after
002900*                a misclassified-employer reconciliation exercise.
003000* 19/01/99 vbc - Y2K: no date arithmetic in this program - checked,
003100*                no change needed.
003200* 20/05/09 vbc - Migrated to GnuCobol.
003300* 06/09/17 djp - Reworked for ESFA underlying starts extract; London
003400*                SME defined as region London, funding type Other.
003500* 18/11/25 vbc - AR-2214 Rebuilt as aplsme for the quarterly DfE
003600*                release suite.
003700* 28/11/25 vbc - AR-2274 "LONDON COLLEGE OF GLOBAL EDUCATION" and
003800*                "CITY COLLEGE OF LONDON" flagged rogue/closed -
003900*                both providers ceased training in this standard
004000*                and must not inflate the Total row.
004100* 10/08/26 smt - AR-2309 Every inline PERFORM ... END-PERFORM loop
004200*                taken out and rebuilt as PERFORM ... THRU ...-EXIT
004300*                with the loop body in its own paragraph - house
004400*                style, no exceptions.
004500*
004600 environment             division.
004700*===============================
004800*
004900 configuration section.
005000 special-names.
005100     class Numeric-Chars  is "0123456789"
005200     C01  is Top-Of-Form.
005300*
005400 input-output            section.
005500 file-control.
005600     select  Underlying-In  assign  "UNDERLYING-IN"
005700             organization line sequential
005800             status  WS-Undr-Status.
005900     select  Report-Out     assign  "REPORT-OUT"
006000             organization line sequential
006100             status  WS-Rpt-Status.
006200*
006300 data                    division.
006400*===============================
006500*
006600 file section.
006700*
006800 fd  Underlying-In.
006900 01  Underlying-Line           pic x(250).
007000*
007100 fd  Report-Out.
007200 01  Report-Line-Out           pic x(132).
007300*
007400 working-storage section.
007500*-----------------------
007600 77  Prog-Name                 pic x(16)  value "APLSME (1.0.02)".
007700*
007800 01  WS-Undr-Status            pic xx     value "00".
007900 01  WS-Rpt-Status             pic xx     value "00".
008000 01  WS-EOF-Switch             pic x      value "N".
008100     88  WS-EOF                value "Y".
008200*
008300 01  WS-Rec-Count              binary-char unsigned value zero.
008400 01  WS-Filtered-Count         binary-char unsigned value zero.
008500*
008600 copy "wsapundr.cob".
008700 copy "wsapnam.cob".
008800 copy "wsapline.cob".
008900 copy "wsaptab.cob".
009000 copy "wsapparm.cob".
009100*
009200 01  WS-Work-Names.
009300     03  WS-Clean-Name         pic x(60).
009400     03  WS-Raw-Name           pic x(60).
009500     03  WS-Name-Len           binary-short unsigned.
009600     03  WS-Suffix-Ix          binary-short unsigned.
009700     03  WS-Suffix-Len         binary-short unsigned.
009800     03  WS-Tail-Start         binary-short unsigned.
009900     03  filler                pic x(8).
010000*
010100 01  WS-Work-Names-Redef redefines WS-Work-Names.
010200     03  filler                pic x(60).
010300     03  WS-Raw-Name-R         pic x(60).
010400     03  filler                pic x(16).
010500*
010600 01  WS-Parse-Work.
010700     03  WS-Parse-In           pic x(5).
010800     03  WS-Parse-In-R         pic x(5)   justified right.
010900     03  WS-Parse-Out          pic 9(5)   comp.
011000*
011100 01  WS-Parse-Work-Redef redefines WS-Parse-Work.
011200     03  WS-Parse-In-Chars  occurs 5  pic x.
011300     03  filler                pic x(8).
011400*
011500 01  WS-Quarter-Work.
011600     03  WS-Quarter-In         pic x(1).
011700     03  WS-Quarter-Out        pic 9(1)   comp.
011800*
011900 01  WS-Quarter-Work-Redef redefines WS-Quarter-Work.
012000     03  WS-Quarter-Char       pic x.
012100     03  filler                pic x(1).
012200*
012300 01  WS-Column-Switches.
012400     03  WS-Max-Year           pic x(6)   value spaces.
012500     03  WS-Col-Zero-Ix        binary-short unsigned.
012600     03  WS-Col-Qtr-Ix         binary-short unsigned.
012700*
012800 01  WS-Render-Plan.
012900     03  WS-Render-Entry  occurs 10  indexed by WS-Render-Ix.
013000         05  WS-Render-Col-Ix     binary-short unsigned.
013100         05  WS-Render-Label      pic x(9).
013200 01  WS-Render-Count           binary-short unsigned value zero.
013300 01  WS-Render-Swap.
013400     03  WS-RS-Col-Ix          binary-short unsigned.
013500     03  WS-RS-Label           pic x(9).
013600*
013700 01  WS-Year-Fmt.
013800     03  WS-Year-Digits        pic x(6)   value spaces.
013900*
014000 01  WS-Sort-Temp.
014100     03  WS-Sort-Temp-Row.
014200         05  WS-ST-Key1        pic x(60).
014300         05  WS-ST-Key2        pic x(40).
014400         05  WS-ST-Cell   occurs 10  pic s9(7)  comp-3.
014500         05  WS-ST-Flag        pic x.
014600         05  filler            pic x(7).
014700 01  WS-Sort-Swapped           pic x      value "N".
014800     88  WS-No-More-Swaps        value "N".
014900*
015000*----------------------------------------------------------------
015100*    Row flags (AP-Agg-Major-Flag):
015200*       F  FOUNDERS & CODERS - always printed first
015300*       Y  major provider (max annual value >= 4)
015400*       N  small provider - pooled into "All other providers"
015500*       R  rogue provider - printed at the foot as closed, never
015600*          counted in any total
015700*----------------------------------------------------------------
015800*
015900 01  WS-Adjustment.
016000     03  WS-Adj-Year           pic x(6).
016100     03  WS-Adj-Quarter        pic 9(1)   comp.
016200     03  WS-Adj-Amount         pic s9(5)  comp.
016300 01  WS-Adj-Col-Ix             binary-short unsigned.
016400*
016500 01  WS-Totals-Row.
016600     03  WS-Tot-Cell       occurs 10  pic s9(7)  comp-3.
016700 01  WS-Residual-Row.
016800     03  WS-Res-Cell       occurs 10  pic s9(7)  comp-3.
016900 01  WS-Max-Annual             pic s9(7)  comp-3.
017000 01  WS-Other-Count            binary-short unsigned value zero.
017100*
017200 01  Title-Text                pic x(80).
017300*
017400 01  Error-Messages.
017500     03  AP701  pic x(40) value "AP701 Cannot open Underlying-In - abort".
017600     03  AP702  pic x(40) value "AP702 Cannot open Report-Out - aborting".
017700     03  AP703  pic x(40) value "AP703 No data found for this standard".
017800*
017900 procedure division.
018000*===================
018100*
018200 aa0000-Main.
018300     perform  aa0100-Open-Files  thru  aa0100-Exit.
018400     perform  aa0200-Read-Underlying  thru  aa0200-Exit
018500              until  WS-EOF.
018600     if       WS-Filtered-Count = zero
018700              display  AP703
018800              go to    aa0000-Close.
018900     perform  aa0250-Apply-Founders-Adjustments thru aa0250-Exit.
019000     perform  aa0300-Determine-Columns  thru  aa0300-Exit.
019100     perform  aa0350-Mark-Rogues         thru aa0350-Exit.
019200     perform  aa0400-Classify-Providers  thru  aa0400-Exit.
019300     perform  aa0500-Sort-Majors-Descending  thru  aa0500-Exit.
019400     perform  aa0600-Write-Report  thru  aa0600-Exit.
019500 aa0000-Close.
019600     close    Underlying-In  Report-Out.
019700     goback.
019800*
019900 aa0100-Open-Files.
020000     open     input  Underlying-In.
020100     if       WS-Undr-Status not = "00"
020200              display  AP701
020300              goback.
020400     open     output Report-Out.
020500     if       WS-Rpt-Status not = "00"
020600              display  AP702
020700              close    Underlying-In
020800              goback.
020900     read     Underlying-In
021000              at end  set WS-EOF-Switch to "Y".
021100 aa0100-Exit.
021200     exit.
021300*
021400 aa0200-Read-Underlying.
021500     read     Underlying-In
021600              at end  set WS-EOF-Switch to "Y"
021700                      go to aa0200-Exit.
021800     add      1 to WS-Rec-Count.
021900     unstring Underlying-Line  delimited by ","
022000              into  Undr-ST-Code
022100                    Undr-Provider-Name
022200                    Undr-Region
022300                    Undr-Funding-Type
022400                    Undr-Year
022500                    Undr-Quarter
022600                    Undr-Starts
022700                    Undr-Std-Fwk-Name.
022800     if       Undr-ST-Code not = Param-Standard-Code
022900              go to aa0200-Exit.
023000     if       Undr-Region not = "London"
023100        or     Undr-Funding-Type not = "Other"
023200              go to aa0200-Exit.
023300     add      1 to WS-Filtered-Count.
023400*
023500     move     Undr-Provider-Name to WS-Raw-Name.
023600     perform  zz0110-Clean-Provider-Name thru zz0110-Exit.
023700     move     WS-Clean-Name to WS-ST-Key1.
023800     perform  zz0400-Find-Or-Add-Row thru zz0400-Exit.
023900*
024000     move     Undr-Starts to WS-Parse-In.
024100     perform  zz0200-Parse-Numeric thru zz0200-Exit.
024200     move     Undr-Quarter to WS-Quarter-In.
024300     perform  zz0210-Parse-Quarter thru zz0210-Exit.
024400*
024500     perform  zz0600-Find-Or-Add-Col-Zero thru zz0600-Exit.
024600     add      WS-Parse-Out to AP-Agg-Cell (AP-Agg-Ix) (WS-Col-Zero-Ix).
024700     if       WS-Quarter-Out > zero
024800              perform zz0610-Find-Or-Add-Col-Qtr thru zz0610-Exit
024900              add     WS-Parse-Out
025000                      to AP-Agg-Cell (AP-Agg-Ix) (WS-Col-Qtr-Ix)
025100     end-if.
025200 aa0200-Exit.
025300     exit.
025400*
025500*----------------------------------------------------------------
025600*    Five fixed correction postings against FOUNDERS & CODERS -
025700*    see the 30/04/98 Change Log entry.  Creates the row and the
025800*    target columns if this extract carried no such data.
025900*----------------------------------------------------------------
026000 aa0250-Apply-Founders-Adjustments.
026100     move     "FOUNDERS & CODERS" to WS-ST-Key1.
026200     perform  zz0400-Find-Or-Add-Row thru zz0400-Exit.
026300     move     "202425" to WS-Adj-Year.
026400     move     3        to WS-Adj-Quarter.
026500     move     1        to WS-Adj-Amount.
026600     perform  zz0260-Post-Adjustment thru zz0260-Exit.
026700     move     "202425" to WS-Adj-Year.
026800     move     2        to WS-Adj-Quarter.
026900     move     2        to WS-Adj-Amount.
027000     perform  zz0260-Post-Adjustment thru zz0260-Exit.
027100     move     "202425" to WS-Adj-Year.
027200     move     1        to WS-Adj-Quarter.
027300     move     1        to WS-Adj-Amount.
027400     perform  zz0260-Post-Adjustment thru zz0260-Exit.
027500     move     "202324" to WS-Adj-Year.
027600     move     zero     to WS-Adj-Quarter.
027700     move     3        to WS-Adj-Amount.
027800     perform  zz0260-Post-Adjustment thru zz0260-Exit.
027900     move     "202223" to WS-Adj-Year.
028000     move     zero     to WS-Adj-Quarter.
028100     move     2        to WS-Adj-Amount.
028200     perform  zz0260-Post-Adjustment thru zz0260-Exit.
028300 aa0250-Exit.
028400     exit.
028500*
028600 aa0300-Determine-Columns.
028700     move     spaces to WS-Max-Year.
028800     perform  zz0301-Test-Max-Year-Col thru zz0301-Exit
028900              varying AP-Col-Ix from 1 by 1
029000              until AP-Col-Ix > AP-Col-Count.
029100     move     zero to WS-Render-Count.
029200     perform  zz0303-Test-Pre-Max-Year-Col thru zz0303-Exit
029300              varying AP-Col-Ix from 1 by 1
029400              until AP-Col-Ix > AP-Col-Count.
029500     perform  zz0630-Sort-Render-Plan-By-Year thru zz0630-Exit.
029600     perform  zz0304-Test-Max-Year-Total-Col thru zz0304-Exit
029700              varying AP-Col-Ix from 1 by 1
029800              until AP-Col-Ix > AP-Col-Count.
029900     perform  zz0305-Find-Quarter-Cols thru zz0305-Exit
030000              varying WS-Quarter-Out from 1 by 1
030100              until WS-Quarter-Out > 4.
030200 aa0300-Exit.
030300     exit.
030400*
030500 zz0301-Test-Max-Year-Col.
030600     if       AP-Col-Quarter (AP-Col-Ix) = zero
030700        and    AP-Col-Year (AP-Col-Ix) > WS-Max-Year
030800              move AP-Col-Year (AP-Col-Ix) to WS-Max-Year
030900     end-if.
031000 zz0301-Exit.
031100     exit.
031200*
031300 zz0303-Test-Pre-Max-Year-Col.
031400     if       AP-Col-Quarter (AP-Col-Ix) = zero
031500        and    AP-Col-Year (AP-Col-Ix) < WS-Max-Year
031600              perform zz0620-Add-Render-Entry thru zz0620-Exit
031700     end-if.
031800 zz0303-Exit.
031900     exit.
032000*
032100 zz0304-Test-Max-Year-Total-Col.
032200     if       AP-Col-Year (AP-Col-Ix) = WS-Max-Year
032300        and    AP-Col-Quarter (AP-Col-Ix) = zero
032400              add 1 to WS-Render-Count
032500              move AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count)
032600              move "Total" to WS-Render-Label (WS-Render-Count)
032700     end-if.
032800 zz0304-Exit.
032900     exit.
033000*
033100 zz0305-Find-Quarter-Cols.
033200     perform  zz0306-Test-Quarter-Col thru zz0306-Exit
033300              varying AP-Col-Ix from 1 by 1
033400              until AP-Col-Ix > AP-Col-Count.
033500 zz0305-Exit.
033600     exit.
033700*
033800 zz0306-Test-Quarter-Col.
033900     if       AP-Col-Year (AP-Col-Ix) = WS-Max-Year
034000        and    AP-Col-Quarter (AP-Col-Ix) = WS-Quarter-Out
034100              add  1 to WS-Render-Count
034200              move AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count)
034300              move spaces to WS-Render-Label (WS-Render-Count)
034400              string "Q" delimited size
034500                     WS-Quarter-Out delimited size
034600                     into WS-Render-Label (WS-Render-Count)
034700     end-if.
034800 zz0306-Exit.
034900     exit.
035000*
035100 aa0350-Mark-Rogues.
035200     perform  zz0351-Test-Rogue-Row thru zz0351-Exit
035300              varying AP-Agg-Ix from 1 by 1
035400              until AP-Agg-Ix > AP-Agg-Row-Count.
035500 aa0350-Exit.
035600     exit.
035700*
035800 zz0351-Test-Rogue-Row.
035900     if       AP-Agg-Key1 (AP-Agg-Ix) =
036000              "LONDON COLLEGE OF GLOBAL EDUCATION"
036100        or     AP-Agg-Key1 (AP-Agg-Ix) = "CITY COLLEGE OF LONDON"
036200              move "R" to AP-Agg-Major-Flag (AP-Agg-Ix)
036300     end-if.
036400 zz0351-Exit.
036500     exit.
036600*
036700*----------------------------------------------------------------
036800*    Major = max annual (quarter-zero) value across any year
036900*    >= 4.  FOUNDERS & CODERS and rogues are classified apart.
037000*----------------------------------------------------------------
037100 aa0400-Classify-Providers.
037200     move     zero to WS-Tot-Cell (1) WS-Tot-Cell (2) WS-Tot-Cell (3)
037300                       WS-Tot-Cell (4) WS-Tot-Cell (5) WS-Tot-Cell (6)
037400                       WS-Tot-Cell (7) WS-Tot-Cell (8) WS-Tot-Cell (9)
037500                       WS-Tot-Cell (10)
037600                       WS-Res-Cell (1) WS-Res-Cell (2) WS-Res-Cell (3)
037700                       WS-Res-Cell (4) WS-Res-Cell (5) WS-Res-Cell (6)
037800                       WS-Res-Cell (7) WS-Res-Cell (8) WS-Res-Cell (9)
037900                       WS-Res-Cell (10).
038000     perform  zz0401-Classify-One-Row thru zz0401-Exit
038100              varying AP-Agg-Ix from 1 by 1
038200              until AP-Agg-Ix > AP-Agg-Row-Count.
038300 aa0400-Exit.
038400     exit.
038500*
038600 zz0401-Classify-One-Row.
038700     if       AP-Agg-Key1 (AP-Agg-Ix) = "FOUNDERS & CODERS"
038800              move "F" to AP-Agg-Major-Flag (AP-Agg-Ix)
038900     else
039000        if    AP-Agg-Major-Flag (AP-Agg-Ix) not = "R"
039100              perform zz0420-Find-Max-Annual thru zz0420-Exit
039200              if   WS-Max-Annual >= 4
039300                   move "Y" to AP-Agg-Major-Flag (AP-Agg-Ix)
039400              else
039500                   move "N" to AP-Agg-Major-Flag (AP-Agg-Ix)
039600              end-if
039700        end-if
039800     end-if.
039900     if       AP-Agg-Major-Flag (AP-Agg-Ix) not = "R"
040000              perform  zz0402-Sum-Render-Cell thru zz0402-Exit
040100                       varying WS-Render-Ix from 1 by 1
040200                       until WS-Render-Ix > WS-Render-Count
040300     end-if.
040400 zz0401-Exit.
040500     exit.
040600*
040700 zz0402-Sum-Render-Cell.
040800     add      AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
040900              to WS-Tot-Cell (WS-Render-Ix).
041000     if       AP-Agg-Major-Flag (AP-Agg-Ix) = "N"
041100              add AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
041200                  to WS-Res-Cell (WS-Render-Ix)
041300     end-if.
041400 zz0402-Exit.
041500     exit.
041600*
041700 aa0500-Sort-Majors-Descending.
041800     move     "Y" to WS-Sort-Swapped.
041900     perform  zz0501-Sort-Pass thru zz0501-Exit
042000              until WS-No-More-Swaps.
042100 aa0500-Exit.
042200     exit.
042300*
042400 zz0501-Sort-Pass.
042500     move     "N" to WS-Sort-Swapped.
042600     perform  zz0502-Sort-Compare thru zz0502-Exit
042700              varying AP-Agg-Ix from 1 by 1
042800              until AP-Agg-Ix > AP-Agg-Row-Count - 1.
042900 zz0501-Exit.
043000     exit.
043100*
043200 zz0502-Sort-Compare.
043300     if       AP-Agg-Major-Flag (AP-Agg-Ix) = "Y"
043400        and    AP-Agg-Major-Flag (AP-Agg-Ix + 1) = "Y"
043500        and    AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (1)) <
043600               AP-Agg-Cell (AP-Agg-Ix + 1) (WS-Render-Col-Ix (1))
043700              move AP-Agg-Row (AP-Agg-Ix) to WS-Sort-Temp-Row
043800              move AP-Agg-Row (AP-Agg-Ix + 1)
043900                   to AP-Agg-Row (AP-Agg-Ix)
044000              move WS-Sort-Temp-Row
044100                   to AP-Agg-Row (AP-Agg-Ix + 1)
044200              move "Y" to WS-Sort-Swapped
044300     end-if.
044400 zz0502-Exit.
044500     exit.
044600*
044700 aa0600-Write-Report.
044800     move     spaces to Title-Text.
044900     string   Param-Standard-Code  delimited size
045000              " "                  delimited size
045100              Undr-Std-Fwk-Name    delimited size
045200              " starts (London SMEs only)" delimited size
045300              into Title-Text.
045400     perform  zz0900-Write-Title thru zz0900-Exit.
045500     move     "Provider" to AP-RL-Label.
045600     perform  zz0640-Move-Header-Cell thru zz0640-Exit
045700              varying WS-Render-Ix from 1 by 1
045800              until WS-Render-Ix > WS-Render-Count.
045900     perform  zz0910-Write-Line thru zz0910-Exit.
046000*
046100*         Total row, computed in aa0400 over F/Y/N rows only.
046200*
046300     move     "Total" to AP-RL-Label.
046400     perform  zz0642-Move-Total-Cell thru zz0642-Exit
046500              varying WS-Render-Ix from 1 by 1
046600              until WS-Render-Ix > WS-Render-Count.
046700     perform  zz0910-Write-Line thru zz0910-Exit.
046800*
046900*         FOUNDERS & CODERS first, if it carries any data.
047000*
047100     perform  zz0644-Write-Founders-Row thru zz0644-Exit
047200              varying AP-Agg-Ix from 1 by 1
047300              until AP-Agg-Ix > AP-Agg-Row-Count.
047400*
047500     perform  zz0646-Write-Major-Row thru zz0646-Exit
047600              varying AP-Agg-Ix from 1 by 1
047700              until AP-Agg-Ix > AP-Agg-Row-Count.
047800*
047900     move     zero to WS-Other-Count.
048000     perform  zz0648-Count-Other-Row thru zz0648-Exit
048100              varying AP-Agg-Ix from 1 by 1
048200              until AP-Agg-Ix > AP-Agg-Row-Count.
048300     if       WS-Other-Count > zero
048400              move     "All other providers" to AP-RL-Label
048500              perform  zz0649-Move-Other-Cell thru zz0649-Exit
048600                       varying WS-Render-Ix from 1 by 1
048700                       until WS-Render-Ix > WS-Render-Count
048800              perform  zz0910-Write-Line thru zz0910-Exit.
048900*
049000*         Rogue providers last, labelled closed, excluded above.
049100*
049200     perform  zz0650-Write-Rogue-Row thru zz0650-Exit
049300              varying AP-Agg-Ix from 1 by 1
049400              until AP-Agg-Ix > AP-Agg-Row-Count.
049500 aa0600-Exit.
049600     exit.
049700*
049800 zz0640-Move-Header-Cell.
049900     move     WS-Render-Label (WS-Render-Ix)
050000              to AP-RL-Cell (WS-Render-Ix).
050100 zz0640-Exit.
050200     exit.
050300*
050400 zz0642-Move-Total-Cell.
050500     move     WS-Tot-Cell (WS-Render-Ix)
050600              to AP-RL-Cell (WS-Render-Ix).
050700 zz0642-Exit.
050800     exit.
050900*
051000 zz0644-Write-Founders-Row.
051100     if       AP-Agg-Major-Flag (AP-Agg-Ix) = "F"
051200              move AP-Agg-Key1 (AP-Agg-Ix) to AP-RL-Label
051300              perform zz0645-Move-Founders-Cell thru zz0645-Exit
051400                       varying WS-Render-Ix from 1 by 1
051500                       until WS-Render-Ix > WS-Render-Count
051600              perform zz0910-Write-Line thru zz0910-Exit
051700     end-if.
051800 zz0644-Exit.
051900     exit.
052000*
052100 zz0645-Move-Founders-Cell.
052200     move     AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
052300              to AP-RL-Cell (WS-Render-Ix).
052400 zz0645-Exit.
052500     exit.
052600*
052700 zz0646-Write-Major-Row.
052800     if       AP-Agg-Major-Flag (AP-Agg-Ix) = "Y"
052900              move AP-Agg-Key1 (AP-Agg-Ix) to AP-RL-Label
053000              perform zz0647-Move-Major-Cell thru zz0647-Exit
053100                       varying WS-Render-Ix from 1 by 1
053200                       until WS-Render-Ix > WS-Render-Count
053300              perform zz0910-Write-Line thru zz0910-Exit
053400     end-if.
053500 zz0646-Exit.
053600     exit.
053700*
053800 zz0647-Move-Major-Cell.
053900     move     AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
054000              to AP-RL-Cell (WS-Render-Ix).
054100 zz0647-Exit.
054200     exit.
054300*
054400 zz0648-Count-Other-Row.
054500     if       AP-Agg-Major-Flag (AP-Agg-Ix) = "N"
054600              add 1 to WS-Other-Count
054700     end-if.
054800 zz0648-Exit.
054900     exit.
055000*
055100 zz0649-Move-Other-Cell.
055200     move     WS-Res-Cell (WS-Render-Ix)
055300              to AP-RL-Cell (WS-Render-Ix).
055400 zz0649-Exit.
055500     exit.
055600*
055700 zz0650-Write-Rogue-Row.
055800     if       AP-Agg-Major-Flag (AP-Agg-Ix) = "R"
055900              move spaces to AP-RL-Label
056000              string AP-Agg-Key1 (AP-Agg-Ix) delimited size
056100                     " (closed)" delimited size
056200                     into AP-RL-Label
056300              perform zz0651-Move-Rogue-Cell thru zz0651-Exit
056400                       varying WS-Render-Ix from 1 by 1
056500                       until WS-Render-Ix > WS-Render-Count
056600              perform zz0910-Write-Line thru zz0910-Exit
056700     end-if.
056800 zz0650-Exit.
056900     exit.
057000*
057100 zz0651-Move-Rogue-Cell.
057200     move     AP-Agg-Cell (AP-Agg-Ix) (WS-Render-Col-Ix (WS-Render-Ix))
057300              to AP-RL-Cell (WS-Render-Ix).
057400 zz0651-Exit.
057500     exit.
057600*
057700*----------------------------------------------------------------
057800*    Helper paragraphs.
057900*----------------------------------------------------------------
058000*
058100 zz0100-Clean-Company-Name.
058200     move     WS-Raw-Name to WS-Raw-Name-R.
058300     move     WS-Raw-Name-R to WS-Clean-Name.
058400     perform  zz0106-Trim-Suffix thru zz0106-Exit
058500              varying WS-Suffix-Ix from 1 by 1
058600              until WS-Suffix-Ix > AP-Suffix-Count.
058700 zz0100-Exit.
058800     exit.
058900*
059000 zz0106-Trim-Suffix.
059100     move     15 to WS-Suffix-Len.
059200     perform  zz0107-Shrink-Suffix-Len thru zz0107-Exit
059300              until WS-Suffix-Len = zero
059400              or AP-Suffix (WS-Suffix-Ix) (WS-Suffix-Len:1) not = space.
059500     if       WS-Suffix-Len = zero
059600              go to zz0106-Exit.
059700     move     60 to WS-Name-Len.
059800     perform  zz0108-Shrink-Name-Len thru zz0108-Exit
059900              until WS-Name-Len = zero
060000              or WS-Clean-Name (WS-Name-Len:1) not = space.
060100     if       WS-Name-Len <= WS-Suffix-Len
060200              go to zz0106-Exit.
060300     compute   WS-Tail-Start = WS-Name-Len - WS-Suffix-Len - 1.
060400     if       WS-Tail-Start > zero
060500        and   WS-Clean-Name (WS-Tail-Start:1) = space
060600        and   WS-Clean-Name (WS-Tail-Start + 1:WS-Suffix-Len)
060700              = AP-Suffix (WS-Suffix-Ix) (1:WS-Suffix-Len)
060800              move spaces to WS-Clean-Name (WS-Tail-Start:60)
060900              go to zz0106-Exit.
061000     compute   WS-Tail-Start = WS-Name-Len - WS-Suffix-Len + 1.
061100     if       WS-Tail-Start > 1
061200        and   WS-Clean-Name (WS-Tail-Start:WS-Suffix-Len)
061300              = AP-Suffix (WS-Suffix-Ix) (1:WS-Suffix-Len)
061400              move spaces
061500                to WS-Clean-Name (WS-Tail-Start:WS-Suffix-Len)
061600     end-if.
061700 zz0106-Exit.
061800     exit.
061900*
062000 zz0107-Shrink-Suffix-Len.
062100     subtract 1 from WS-Suffix-Len.
062200 zz0107-Exit.
062300     exit.
062400*
062500 zz0108-Shrink-Name-Len.
062600     subtract 1 from WS-Name-Len.
062700 zz0108-Exit.
062800     exit.
062900*
063000*         Underlying-extract provider names never carry a UKPRN
063100*         tail (that is a STARTS-RECORD quirk) - company-name
063200*         cleaning is all that "cleaned provider" requires here.
063300*
063400 zz0110-Clean-Provider-Name.
063500     perform  zz0100-Clean-Company-Name thru zz0100-Exit.
063600 zz0110-Exit.
063700     exit.
063800*
063900 zz0200-Parse-Numeric.
064000     move     WS-Parse-In to WS-Parse-In-R.
064100     inspect  WS-Parse-In-R replacing leading space by zero.
064200     if       WS-Parse-In-R is numeric
064300              move WS-Parse-In-R to WS-Parse-Out
064400     else
064500              move zero to WS-Parse-Out
064600     end-if.
064700 zz0200-Exit.
064800     exit.
064900*
065000 zz0210-Parse-Quarter.
065100     if       WS-Quarter-In is numeric
065200        and   WS-Quarter-In > "0"
065300              move WS-Quarter-In to WS-Quarter-Out
065400     else
065500              move zero to WS-Quarter-Out
065600     end-if.
065700 zz0210-Exit.
065800     exit.
065900*
066000 zz0260-Post-Adjustment.
066100     set      AP-Col-Ix to 1.
066200     search   AP-Col
066300              at end
066400                 add 1 to AP-Col-Count
066500                 set AP-Col-Ix to AP-Col-Count
066600                 move WS-Adj-Year to AP-Col-Year (AP-Col-Ix)
066700                 move WS-Adj-Quarter to AP-Col-Quarter (AP-Col-Ix)
066800              when AP-Col-Year (AP-Col-Ix) = WS-Adj-Year
066900               and  AP-Col-Quarter (AP-Col-Ix) = WS-Adj-Quarter
067000                 continue.
067100     move     AP-Col-Ix to WS-Adj-Col-Ix.
067200     add      WS-Adj-Amount
067300              to AP-Agg-Cell (AP-Agg-Ix) (WS-Adj-Col-Ix).
067400 zz0260-Exit.
067500     exit.
067600*
067700 zz0400-Find-Or-Add-Row.
067800     set      AP-Agg-Ix to 1.
067900     search   AP-Agg-Row
068000              at end
068100                 add 1 to AP-Agg-Row-Count
068200                 set AP-Agg-Ix to AP-Agg-Row-Count
068300                 move WS-ST-Key1 to AP-Agg-Key1 (AP-Agg-Ix)
068400                 move "N" to AP-Agg-Major-Flag (AP-Agg-Ix)
068500                 move zero to AP-Agg-Cell (AP-Agg-Ix) (1)
068600                              AP-Agg-Cell (AP-Agg-Ix) (2)
068700                              AP-Agg-Cell (AP-Agg-Ix) (3)
068800                              AP-Agg-Cell (AP-Agg-Ix) (4)
068900                              AP-Agg-Cell (AP-Agg-Ix) (5)
069000                              AP-Agg-Cell (AP-Agg-Ix) (6)
069100                              AP-Agg-Cell (AP-Agg-Ix) (7)
069200                              AP-Agg-Cell (AP-Agg-Ix) (8)
069300                              AP-Agg-Cell (AP-Agg-Ix) (9)
069400                              AP-Agg-Cell (AP-Agg-Ix) (10)
069500              when AP-Agg-Key1 (AP-Agg-Ix) = WS-ST-Key1
069600                 continue.
069700 zz0400-Exit.
069800     exit.
069900*
070000 zz0420-Find-Max-Annual.
070100     move     zero to WS-Max-Annual.
070200     perform  zz0421-Test-Max-Annual-Cell thru zz0421-Exit
070300              varying WS-Render-Ix from 1 by 1
070400              until WS-Render-Ix > WS-Render-Count.
070500 zz0420-Exit.
070600     exit.
070700*
070800 zz0421-Test-Max-Annual-Cell.
070900     if       AP-Col-Quarter (WS-Render-Col-Ix (WS-Render-Ix)) = zero
071000        and    AP-Agg-Cell (AP-Agg-Ix)
071100               (WS-Render-Col-Ix (WS-Render-Ix)) > WS-Max-Annual
071200              move AP-Agg-Cell (AP-Agg-Ix)
071300                   (WS-Render-Col-Ix (WS-Render-Ix))
071400                   to WS-Max-Annual
071500     end-if.
071600 zz0421-Exit.
071700     exit.
071800*
071900 zz0600-Find-Or-Add-Col-Zero.
072000     set      AP-Col-Ix to 1.
072100     search   AP-Col
072200              at end
072300                 add 1 to AP-Col-Count
072400                 set AP-Col-Ix to AP-Col-Count
072500                 move Undr-Year to AP-Col-Year (AP-Col-Ix)
072600                 move zero to AP-Col-Quarter (AP-Col-Ix)
072700              when AP-Col-Year (AP-Col-Ix) = Undr-Year
072800               and  AP-Col-Quarter (AP-Col-Ix) = zero
072900                 continue.
073000     set      WS-Col-Zero-Ix to AP-Col-Ix.
073100 zz0600-Exit.
073200     exit.
073300*
073400 zz0610-Find-Or-Add-Col-Qtr.
073500     set      AP-Col-Ix to 1.
073600     search   AP-Col
073700              at end
073800                 add 1 to AP-Col-Count
073900                 set AP-Col-Ix to AP-Col-Count
074000                 move Undr-Year to AP-Col-Year (AP-Col-Ix)
074100                 move WS-Quarter-Out to AP-Col-Quarter (AP-Col-Ix)
074200              when AP-Col-Year (AP-Col-Ix) = Undr-Year
074300               and  AP-Col-Quarter (AP-Col-Ix) = WS-Quarter-Out
074400                 continue.
074500     set      WS-Col-Qtr-Ix to AP-Col-Ix.
074600 zz0610-Exit.
074700     exit.
074800*
074900 zz0620-Add-Render-Entry.
075000     add      1 to WS-Render-Count.
075100     move     AP-Col-Ix to WS-Render-Col-Ix (WS-Render-Count).
075200     move     AP-Col-Year (AP-Col-Ix) to WS-Year-Digits.
075300     move     WS-Year-Digits (1:4) to WS-Render-Label (WS-Render-Count)
075400                                       (1:4).
075500     move     "-" to WS-Render-Label (WS-Render-Count) (5:1).
075600     move     WS-Year-Digits (5:2) to WS-Render-Label (WS-Render-Count)
075700                                       (6:2).
075800 zz0620-Exit.
075900     exit.
076000*
076100 zz0630-Sort-Render-Plan-By-Year.
076200     move     "Y" to WS-Sort-Swapped.
076300     perform  zz0631-Render-Sort-Pass thru zz0631-Exit
076400              until WS-No-More-Swaps.
076500 zz0630-Exit.
076600     exit.
076700*
076800 zz0631-Render-Sort-Pass.
076900     move     "N" to WS-Sort-Swapped.
077000     perform  zz0632-Render-Sort-Compare thru zz0632-Exit
077100              varying WS-Render-Ix from 1 by 1
077200              until WS-Render-Ix > WS-Render-Count - 1.
077300 zz0631-Exit.
077400     exit.
077500*
077600 zz0632-Render-Sort-Compare.
077700     if       AP-Col-Year (WS-Render-Col-Ix (WS-Render-Ix))
077800              > AP-Col-Year
077900                (WS-Render-Col-Ix (WS-Render-Ix + 1))
078000              move WS-Render-Entry (WS-Render-Ix)
078100                   to WS-Render-Swap
078200              move WS-Render-Entry (WS-Render-Ix + 1)
078300                   to WS-Render-Entry (WS-Render-Ix)
078400              move WS-Render-Swap
078500                   to WS-Render-Entry (WS-Render-Ix + 1)
078600              move "Y" to WS-Sort-Swapped
078700     end-if.
078800 zz0632-Exit.
078900     exit.
079000*
079100 zz0900-Write-Title.
079200     move     spaces to Report-Line-Out.
079300     move     Title-Text to Report-Line-Out.
079400     write    Report-Line-Out.
079500 zz0900-Exit.
079600     exit.
079700*
079800 zz0910-Write-Line.
079900     move     spaces to Report-Line-Out.
080000     move     AP-Report-Line to Report-Line-Out.
080100     write    Report-Line-Out.
080200     move     spaces to AP-Report-Line.
080300 zz0910-Exit.
080400     exit.
